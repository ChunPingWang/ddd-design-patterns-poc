000100      *----------------------------------------------------------         
000200      * VEH-MODEL-REC - VEHICLE MODEL CONFIGURATION RECORD                
000300      *   Reference-data record. One occurrence per manufactured          
000400      *   model. Loaded into table WT-MODEL-TAB at start of run.          
000500      * Member: VEHMODEL                                                  
000600      *----------------------------------------------------------         
000700       01  VEH-MODEL-REC.                                                 
000800           05  VM-MODEL-CODE       PIC X(10).                             
000900           05  VM-MODEL-NAME       PIC X(30).                             
001000           05  VM-ACTIVE-FLAG      PIC X(01).                             
001100               88  VM-ACTIVE               VALUE "Y".                     
001200               88  VM-INACTIVE             VALUE "N".                     
001300           05  VM-BASE-PRICE       PIC S9(9)V99.                          
001400           05  FILLER              PIC X(09).                             
