000100      *----------------------------------------------------------         
000200      * QAI-INSPECTION - QUALITY INSPECTION RECORD                        
000300      *   Output / state record written by INSPRUN, one                   
000400      *   occurrence per inspection performed against an                  
000500      *   assembled vehicle.                                              
000600      * Member: INSPREC                                                   
000700      *----------------------------------------------------------         
000800       01  QAI-INSPECTION.                                                
000900           05  QI-INSPECTION-ID    PIC X(12).                             
001000           05  QI-PROD-ORDER-NUMBER                                       
001100                                   PIC X(17).                             
001200           05  QI-VIN              PIC X(17).                             
001300           05  QI-INSPECTOR-ID     PIC X(10).                             
001400           05  QI-REVIEWER-ID      PIC X(10).                             
001500           05  QI-INSP-RESULT      PIC X(16).                             
001600               88  QI-RES-PASSED   VALUE "PASSED".                        
001700               88  QI-RES-COND-PASS                                       
001800                                   VALUE "CONDITIONAL_PASS".              
001900               88  QI-RES-FAILED   VALUE "FAILED".                        
002000           05  QI-ITEM-COUNT       PIC 9(03).                             
002100           05  FILLER              PIC X(07).                             
