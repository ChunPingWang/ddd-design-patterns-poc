000100      *----------------------------------------------------------         
000200      * MFG-ASM-STEP - ASSEMBLY STEP RECORD                               
000300      *   State record (also the layout of the step-completion            
000400      *   transaction file read by ASMRUN). Five occurrences per          
000500      *   production order, one per fixed workstation.                    
000600      * Member: ASMSTEP                                                   
000700      *----------------------------------------------------------         
000800       01  MFG-ASM-STEP.                                                  
000900           05  AS-PROD-ORDER-NUMBER                                       
001000                                   PIC X(17).                             
001100           05  AS-STATION-CODE     PIC X(08).                             
001200           05  AS-STATION-SEQ      PIC 9(02).                             
001300           05  AS-TASK-DESC        PIC X(50).                             
001400           05  AS-STD-MINUTES      PIC 9(03).                             
001500           05  AS-STEP-STATUS      PIC X(11).                             
001600               88  AS-ST-PENDING           VALUE "PENDING".               
001700               88  AS-ST-IN-PROGRESS       VALUE "IN_PROGRESS".           
001800               88  AS-ST-COMPLETED         VALUE "COMPLETED".             
001900           05  AS-OPERATOR-ID      PIC X(10).                             
002000           05  AS-MATERIAL-BATCH-ID                                       
002100                                   PIC X(12).                             
002200           05  AS-ACTUAL-MINUTES   PIC 9(03).                             
