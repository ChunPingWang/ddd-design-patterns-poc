000100      *----------------------------------------------------------         
000200      * VEH-PACKAGE-REC - OPTION PACKAGE RECORD                           
000300      *   Reference-data record. One occurrence per option                
000400      *   package offered for a model. Loaded into table                  
000500      *   WT-PKG-TAB.                                                     
000600      * Member: OPTPKG                                                    
000700      *----------------------------------------------------------         
000800       01  VEH-PACKAGE-REC.                                               
000900           05  PK-MODEL-CODE       PIC X(10).                             
001000           05  PK-PACKAGE-CODE     PIC X(15).                             
001100           05  PK-PACKAGE-NAME     PIC X(30).                             
001200           05  PK-PACKAGE-PRICE    PIC S9(9)V99.                          
001300           05  FILLER              PIC X(10).                             
