000100      *----------------------------------------------------------         
000200      * VEH-COMPAT-REC - OPTION COMPATIBILITY RULE RECORD                 
000300      *   Reference-data record. One occurrence per                       
000400      *   compatibility rule. Loaded into table WT-COMPAT-TAB             
000500      *   and applied during configuration validation                     
000600      *   (paragraphs 500-VALIDATE-CONFIG).                               
000700      * Member: COMPATRUL                                                 
000800      *----------------------------------------------------------         
000900       01  VEH-COMPAT-REC.                                                
001000           05  CR-MODEL-CODE       PIC X(10).                             
001100           05  CR-OPTION-CODE-A    PIC X(15).                             
001200           05  CR-OPTION-CODE-B    PIC X(15).                             
001300           05  CR-RULE-TYPE        PIC X(12).                             
001400               88  CR-INCOMPATIBLE         VALUE "INCOMPATIBLE".          
001500               88  CR-REQUIRES             VALUE "REQUIRES".              
001600           05  CR-RULE-DESC        PIC X(60).                             
001700           05  FILLER              PIC X(08).                             
