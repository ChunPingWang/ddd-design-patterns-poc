000100      *----------------------------------------------------------         
000200      * SLS-ORDER-TRAN - DEALER ORDER TRANSACTION RECORD                  
000300      *   Input transaction. One occurrence per PLACE / CHANGE /          
000400      *   CANCEL request read by ORDER-INTAKE. Option codes are           
000500      *   blank-filled to the right when fewer than five                  
000600      *   selected.                                                       
000700      * Member: ORDTRAN                                                   
000800      *----------------------------------------------------------         
000900       01  SLS-ORDER-TRAN.                                                
001000           05  OT-TXN-TYPE         PIC X(06).                             
001100               88  OT-PLACE                VALUE "PLACE ".                
001200               88  OT-CHANGE               VALUE "CHANGE".                
001300               88  OT-CANCEL               VALUE "CANCEL".                
001400           05  OT-ORDER-NUMBER     PIC X(16).                             
001500           05  OT-DEALER-ID        PIC X(10).                             
001600           05  OT-MODEL-CODE       PIC X(10).                             
001700           05  OT-COLOR-CODE       PIC X(10).                             
001800           05  OT-OPTION-CODES     OCCURS 5 TIMES                         
001900                                   PIC X(15).                             
002000           05  OT-OPTION-CODES-R REDEFINES OT-OPTION-CODES                
002100                                   PIC X(75).                             
