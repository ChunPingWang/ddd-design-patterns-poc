000100      *----------------------------------------------------------         
000200      * SLS-ORDER-MASTER - DEALER ORDER MASTER RECORD                     
000300      *   Output / state record written by ORDER-INTAKE at end            
000400      *   of run. One occurrence per order, latest status only            
000500      *   (this shop does not keep order history on the master).          
000600      *   Record length matches the pre-Y2K sales-order master            
000700      *   layout carried forward from the 1994 dealer-order               
000800      *   system; the FILLER at the tail is reserved expansion            
000900      *   space.                                                          
001000      * Member: ORDMAST                                                   
001100      *----------------------------------------------------------         
001200       01  SLS-ORDER-MASTER.                                              
001300           05  OM-ORDER-NUMBER     PIC X(16).                             
001400           05  OM-DEALER-ID        PIC X(10).                             
001500           05  OM-MODEL-CODE       PIC X(10).                             
001600           05  OM-COLOR-CODE       PIC X(10).                             
001700           05  OM-OPTION-CODES     OCCURS 5 TIMES                         
001800                                   PIC X(15).                             
001900           05  OM-ORDER-STATUS     PIC X(13).                             
002000               88  OM-ST-PLACED            VALUE "PLACED".                
002100               88  OM-ST-SCHEDULED         VALUE "SCHEDULED".             
002200               88  OM-ST-IN-PRODUCTION     VALUE "IN_PRODUCTION".         
002300               88  OM-ST-COMPLETED         VALUE "COMPLETED".             
002400               88  OM-ST-CANCELLED         VALUE "CANCELLED".             
002500           05  OM-ORDER-DATE       PIC 9(08).                             
002600           05  OM-EST-DELIVERY-DATE                                       
002700                                   PIC 9(08).                             
002800           05  OM-PRICE-QUOTE      PIC S9(9)V99.                          
002900           05  OM-CHANGE-COUNT     PIC 9(01).                             
003000           05  FILLER              PIC X(20).                             
