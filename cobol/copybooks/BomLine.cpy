000100      *----------------------------------------------------------         
000200      * MFG-BOM-LINE - BILL OF MATERIALS DETAIL LINE                      
000300      *   Output record written by PRODORD, one occurrence per            
000400      *   BOM line expanded from the model and option BOM                 
000500      *   tables.                                                         
000600      * Member: BOMLINE                                                   
000700      *----------------------------------------------------------         
000800       01  MFG-BOM-LINE.                                                  
000900           05  BL-PROD-ORDER-NUMBER                                       
001000                                   PIC X(17).                             
001100           05  BL-PART-NUMBER      PIC X(10).                             
001200           05  BL-PART-DESC        PIC X(40).                             
001300           05  BL-QTY-REQUIRED     PIC 9(03).                             
001400           05  BL-UNIT-OF-MEASURE  PIC X(04).                             
001500           05  BL-AVAIL-FLAG       PIC X(01).                             
001600               88  BL-AVAILABLE            VALUE "Y".                     
001700           05  FILLER              PIC X(05).                             
