000100      *----------------------------------------------------------         
000200      * MFG-REWORK-ORDER - REWORK ORDER RECORD                            
000300      *   Output record written by REWKRUN when a completed               
000400      *   inspection fails; carries the failed checklist item             
000500      *   descriptions forward to the rework crew.                        
000600      * Member: REWORKOR                                                  
000700      *----------------------------------------------------------         
000800       01  MFG-REWORK-ORDER.                                              
000900           05  RW-REWORK-ID        PIC X(12).                             
001000           05  RW-PROD-ORDER-NUMBER                                       
001100                                   PIC X(17).                             
001200           05  RW-INSPECTION-ID    PIC X(12).                             
001300           05  RW-REWORK-STATUS    PIC X(09).                             
001400               88  RW-ST-CREATED           VALUE "CREATED".               
001500               88  RW-ST-COMPLETED         VALUE "COMPLETED".             
001600           05  RW-FAILED-ITEM-DESCS                                       
001700                                   OCCURS 10 TIMES                        
001800                                   PIC X(40).                             
