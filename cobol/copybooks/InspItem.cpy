000100      *----------------------------------------------------------         
000200      * QAI-INSP-ITEM - INSPECTION ITEM RECORD                            
000300      *   State record (also the layout of the item-result                
000400      *   transaction file read by INSPRUN). One occurrence per           
000500      *   checklist entry copied when the inspection is created.          
000600      * Member: INSPITEM                                                  
000700      *----------------------------------------------------------         
000800       01  QAI-INSP-ITEM.                                                 
000900           05  II-INSPECTION-ID    PIC X(12).                             
001000           05  II-ITEM-DESC        PIC X(40).                             
001100           05  II-SAFETY-FLAG      PIC X(01).                             
001200               88  II-SAFETY-ITEM          VALUE "Y".                     
001300           05  II-ITEM-STATUS      PIC X(11).                             
001400               88  II-ST-PENDING           VALUE "PENDING".               
001500               88  II-ST-PASSED            VALUE "PASSED".                
001600               88  II-ST-FAILED            VALUE "FAILED".                
001700               88  II-ST-CONDITIONAL       VALUE "CONDITIONAL".           
001800           05  II-ITEM-NOTES       PIC X(40).                             
001900           05  FILLER              PIC X(05).                             
