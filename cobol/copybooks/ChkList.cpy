000100      *----------------------------------------------------------         
000200      * VEH-CHKLIST-REC - INSPECTION CHECKLIST RECORD                     
000300      *   Reference-data record. One occurrence per checklist             
000400      *   item defined for a model, kept in DISPLAY-ORDER                 
000500      *   sequence within model. Loaded into table                        
000600      *   WT-CHKLIST-TAB.                                                 
000700      * Member: CHKLIST                                                   
000800      *----------------------------------------------------------         
000900       01  VEH-CHKLIST-REC.                                               
001000           05  CK-MODEL-CODE       PIC X(10).                             
001100           05  CK-ITEM-DESC        PIC X(40).                             
001200           05  CK-SAFETY-FLAG      PIC X(01).                             
001300               88  CK-SAFETY-ITEM          VALUE "Y".                     
001400           05  CK-DISPLAY-ORDER    PIC 9(03).                             
001500           05  FILLER              PIC X(07).                             
