000100      *----------------------------------------------------------         
000200      * MFG-PROD-ORDER - PRODUCTION ORDER RECORD                          
000300      *   Output / state record written by PRODORD and rewritten          
000400      *   in table form by ASMRUN, INSPRUN and REWKRUN as the             
000500      *   vehicle moves through the shop floor status machine.            
000600      * Member: PRODORD                                                   
000700      *----------------------------------------------------------         
000800       01  MFG-PROD-ORDER.                                                
000900           05  PO-PROD-ORDER-NUMBER                                       
001000                                   PIC X(17).                             
001100           05  PO-SOURCE-ORDER-NUMBER                                     
001200                                   PIC X(16).                             
001300           05  PO-VIN              PIC X(17).                             
001400           05  PO-PROD-STATUS      PIC X(18).                             
001500               88  PO-ST-MATL-PENDING                                     
001600                                   VALUE "MATERIAL_PENDING".              
001700               88  PO-ST-SCHEDULED VALUE "SCHEDULED".                     
001800               88  PO-ST-IN-PRODUCTION                                    
001900                                   VALUE "IN_PRODUCTION".                 
002000               88  PO-ST-ASSY-COMPLETED                                   
002100                                   VALUE "ASSEMBLY_COMPLETED".            
002200               88  PO-ST-INSP-PASSED                                      
002300                                   VALUE "INSPECTION_PASSED".             
002400               88  PO-ST-INSP-FAILED                                      
002500                                   VALUE "INSPECTION_FAILED".             
002600               88  PO-ST-REWORK-IN-PROGRESS                               
002700                                   VALUE "REWORK_IN_PROGRESS".            
002800           05  PO-CURRENT-STATION-SEQ                                     
002900                                   PIC 9(02).                             
003000           05  FILLER              PIC X(13).                             
