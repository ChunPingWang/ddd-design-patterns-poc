000100      *----------------------------------------------------------         
000200      * VEH-COLOR-REC - COLOR OPTION RECORD                               
000300      *   Reference-data record. One occurrence per color                 
000400      *   offered for a model. Loaded into table WT-COLOR-TAB.            
000500      * Member: COLOROPT                                                  
000600      *----------------------------------------------------------         
000700       01  VEH-COLOR-REC.                                                 
000800           05  CO-MODEL-CODE       PIC X(10).                             
000900           05  CO-COLOR-CODE       PIC X(10).                             
001000           05  CO-COLOR-NAME       PIC X(30).                             
001100           05  FILLER              PIC X(10).                             
