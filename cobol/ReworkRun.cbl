000100       IDENTIFICATION              DIVISION.                              
000200      *-----------------------------------------------------------        
000300       PROGRAM-ID.                 REWORK-RUN.                            
000400       AUTHOR.                     D. M. NOVAK.                           
000500       INSTALLATION.               MIDLAND MOTOR WORKS - ISD.             
000600       DATE-WRITTEN.               APRIL 09, 1986.                        
000700       DATE-COMPILED.                                                     
000800       SECURITY.                   COMPANY CONFIDENTIAL.                  
000900      *-----------------------------------------------------------        
001000      * REWORK-RUN - CREATES A REWORK ORDER FOR EVERY VEHICLE THAT        
001100      * INSP-RUN FAILED ON REVIEW, THEN COMPLETES REWORK ORDERS ON        
001200      * REWORK-COMPLETE TRANSACTIONS FROM THE SHOP FLOOR, MOVING          
001300      * THE PRODUCTION ORDER BACK TO ASSEMBLY-COMPLETED SO IT CAN         
001400      * BE RE-INSPECTED.  PASS 1 OF THIS RUN CREATES; PASS 2              
001500      * COMPLETES.  WRITTEN IN THE SAME SHAPE AS THE ORIGINAL             
001600      * ORDER-INTAKE JOB SINCE BOTH ARE SIMPLE ONE-TRANSACTION-           
001700      * FILE-AT-A-TIME RUNS.                                              
001800      *-----------------------------------------------------------        
001900      * MAINTENANCE HISTORY                                               
002000      *-----------------------------------------------------------        
002100      * 040986 DMN  ORIG   INITIAL REWORK RUN.                            
002200      * 051291 DMN  CR0221 COMPLETE-REWORK NOW REJECTS A SECOND           
002300      *                    COMPLETION OF THE SAME REWORK ORDER.           
002400      * 021998 PSV  Y2K01  EXPANDED RUN-DATE TO 4-DIGIT YEAR.             
002500      * 062099 PSV  CR0432 PRODUCTION ORDER STATUS NOW PASSES             
002600      *                    THROUGH REWORK_IN_PROGRESS ON ITS WAY          
002700      *                    BACK TO ASSEMBLY_COMPLETED, PER QA.            
002800      * 081402 MOK  CR0483 REWORK TABLE ENLARGED TO 500 ENTRIES.          
002900      * 031704 TLF  CR0522 CR0432 NEVER ACTUALLY STOPPED AT               
003000      *                    REWORK_IN_PROGRESS - THE STATUS WAS SET        
003100      *                    THERE AND OVERWRITTEN TO ASSEMBLY_             
003200      *                    COMPLETED IN THE SAME PARAGRAPH, SO THE        
003300      *                    ORDER STILL JUMPED IN ONE STEP.  THE           
003400      *                    CREATE PASS NOW LOOKS UP THE PRODUCTION        
003500      *                    ORDER, CONFIRMS IT IS STILL INSPECTION_        
003600      *                    FAILED, AND ADVANCES IT TO REWORK_IN_          
003700      *                    PROGRESS THERE; THE COMPLETE PASS NOW          
003800      *                    REQUIRES REWORK_IN_PROGRESS BEFORE IT          
003900      *                    WILL SET ASSEMBLY_COMPLETED.                   
004000      *-----------------------------------------------------------        
004100       ENVIRONMENT                 DIVISION.                              
004200      *-----------------------------------------------------------        
004300       CONFIGURATION               SECTION.                               
004400       SOURCE-COMPUTER.            IBM-4381.                              
004500       OBJECT-COMPUTER.            IBM-4381.                              
004600       SPECIAL-NAMES.                                                     
004700                                   C01 IS TOP-OF-FORM                     
004800                                   UPSI-0 ON  STATUS IS RERUN-RQ          
004900                                          OFF STATUS IS NORMAL.           
005000      *-----------------------------------------------------------        
005100       INPUT-OUTPUT                SECTION.                               
005200       FILE-CONTROL.                                                      
005300           SELECT  REWORK-REQUEST-IN                                      
005400                   ASSIGN TO "RWREQIN"                                    
005500                   ORGANIZATION IS LINE SEQUENTIAL                        
005600                   FILE STATUS IS WS-RWREQIN-STAT.                        
005700           SELECT  REWORKTRAN-FILE-IN                                     
005800                   ASSIGN TO "RWTRIN"                                     
005900                   ORGANIZATION IS LINE SEQUENTIAL                        
006000                   FILE STATUS IS WS-RWTRIN-STAT.                         
006100           SELECT  PRODORD-FILE-IN                                        
006200                   ASSIGN TO "PRODIN"                                     
006300                   ORGANIZATION IS LINE SEQUENTIAL                        
006400                   FILE STATUS IS WS-PRODIN-STAT.                         
006500           SELECT  PRODORD-FILE-OUT                                       
006600                   ASSIGN TO "PRODOUT"                                    
006700                   ORGANIZATION IS LINE SEQUENTIAL                        
006800                   FILE STATUS IS WS-PRODOUT-STAT.                        
006900           SELECT  REWORK-ORDER-OUT                                       
007000                   ASSIGN TO "REWKOUT"                                    
007100                   ORGANIZATION IS LINE SEQUENTIAL                        
007200                   FILE STATUS IS WS-REWKOUT-STAT.                        
007300           SELECT  RUN-REPORT-OUT                                         
007400                   ASSIGN TO "RPTOUT"                                     
007500                   ORGANIZATION IS LINE SEQUENTIAL                        
007600                   FILE STATUS IS WS-RPTOUT-STAT.                         
007700      *-----------------------------------------------------------        
007800       DATA                        DIVISION.                              
007900      *-----------------------------------------------------------        
008000       FILE                        SECTION.                               
008100       FD  REWORK-REQUEST-IN                                              
008200           RECORD CONTAINS 450 CHARACTERS                                 
008300           DATA RECORD IS MFG-REWORK-ORDER-REQ.                           
008400       01  MFG-REWORK-ORDER-REQ    PIC X(450).                            
008500                                                                          
008600       FD  REWORKTRAN-FILE-IN                                             
008700           RECORD CONTAINS 17 CHARACTERS                                  
008800           DATA RECORD IS RWK-COMPLETE-TRAN.                              
008900       01  RWK-COMPLETE-TRAN.                                             
009000           05  RT-REWORK-ID        PIC X(12).                             
009100           05  FILLER              PIC X(05).                             
009200                                                                          
009300       FD  PRODORD-FILE-IN                                                
009400           RECORD CONTAINS 83 CHARACTERS                                  
009500           DATA RECORD IS MFG-PROD-ORDER-IN.                              
009600       01  MFG-PROD-ORDER-IN       PIC X(83).                             
009700                                                                          
009800       FD  PRODORD-FILE-OUT                                               
009900           RECORD CONTAINS 83 CHARACTERS                                  
010000           DATA RECORD IS MFG-PROD-ORDER-OUT.                             
010100       01  MFG-PROD-ORDER-OUT      PIC X(83).                             
010200                                                                          
010300       FD  REWORK-ORDER-OUT                                               
010400           RECORD CONTAINS 450 CHARACTERS                                 
010500           DATA RECORD IS MFG-REWORK-ORDER.                               
010600       COPY "ReworkOr.cpy".                                               
010700                                                                          
010800       FD  RUN-REPORT-OUT                                                 
010900           RECORD CONTAINS 132 CHARACTERS                                 
011000           DATA RECORD IS RPT-LINE-OUT.                                   
011100       01  RPT-LINE-OUT            PIC X(132).                            
011200                                                                          
011300      *-----------------------------------------------------------        
011400       WORKING-STORAGE             SECTION.                               
011500      *-----------------------------------------------------------        
011600       01  WS-FILE-STATUSES.                                              
011700           05  WS-RWREQIN-STAT     PIC X(02).                             
011800           05  WS-RWTRIN-STAT      PIC X(02).                             
011900           05  WS-PRODIN-STAT      PIC X(02).                             
012000           05  WS-PRODOUT-STAT     PIC X(02).                             
012100           05  WS-REWKOUT-STAT     PIC X(02).                             
012200           05  WS-RPTOUT-STAT      PIC X(02).                             
012300           05  FILLER              PIC X(08).                             
012400                                                                          
012500       01  WS-EOF-SWITCHES.                                               
012600           05  WS-RWREQIN-EOF-SW   PIC X(01) VALUE "N".                   
012700               88  RWREQIN-EOF             VALUE "Y".                     
012800           05  WS-RWTRIN-EOF-SW    PIC X(01) VALUE "N".                   
012900               88  RWTRIN-EOF               VALUE "Y".                    
013000           05  FILLER              PIC X(08).                             
013100                                                                          
013200       01  WS-COUNTERS.                                                   
013300           05  WS-PO-LOAD-CNT      PIC 9(05)   COMP.                      
013400           05  WS-REQ-READ-CNT     PIC 9(05)   COMP.                      
013500           05  WS-REQ-REJ-CNT      PIC 9(05)   COMP.                      
013600           05  WS-REWORK-CNT       PIC 9(05)   COMP.                      
013700           05  WS-CTRAN-READ-CNT   PIC 9(05)   COMP.                      
013800           05  WS-CTRAN-ACC-CNT    PIC 9(05)   COMP.                      
013900           05  WS-CTRAN-REJ-CNT    PIC 9(05)   COMP.                      
014000           05  WS-NEXT-REWORK-SEQ  PIC 9(10)   COMP.                      
014100           05  WS-SUB              PIC 9(05)   COMP.                      
014200           05  WS-DESC-OFFSET      PIC 9(05)   COMP.                      
014300           05  FILLER              PIC X(04).                             
014400                                                                          
014500      * -- SINGLE-FIELD VIEW OF THE WHOLE COUNTERS BLOCK, USED BY         
014600      * -- THE OPERATOR CONSOLE DUMP ON A UPSI-0 RERUN REQUEST.           
014700       01  WS-COUNTERS-DUMP-R REDEFINES WS-COUNTERS                       
014800                                   PIC X(59).                             
014900                                                                          
015000       01  WS-RUN-DATE             PIC 9(08).                             
015100       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                           
015200           05  WS-RUN-YEAR         PIC 9(04).                             
015300           05  WS-RUN-MONTH        PIC 9(02).                             
015400           05  WS-RUN-DAY          PIC 9(02).                             
015500                                                                          
015600      * -- 12-BYTE "RW" PLUS 10-DIGIT RUN SEQUENCE, SAME SCHEME           
015700      * -- AS INSP-RUN'S INSPECTION ID.                                   
015800       01  WS-ID-NUMBER-WORK       PIC X(12).                             
015900       01  WS-ID-R REDEFINES WS-ID-NUMBER-WORK.                           
016000           05  WS-ID-PREFIX        PIC X(02).                             
016100           05  WS-ID-SEQ           PIC 9(10).                             
016200                                                                          
016300       01  WS-CURRENT-WORK.                                               
016400           05  WS-PO-IDX-SAVE      PIC 9(05)   COMP.                      
016500           05  WS-RW-IDX-SAVE      PIC 9(05)   COMP.                      
016600           05  WS-PO-FOUND-SW      PIC X(01) VALUE "N".                   
016700               88  PO-ENTRY-FOUND          VALUE "Y".                     
016800           05  WS-RW-FOUND-SW      PIC X(01) VALUE "N".                   
016900               88  RW-ENTRY-FOUND          VALUE "Y".                     
017000           05  WS-LOOKUP-PO-NUMBER PIC X(17).                             
017100           05  WS-REJECT-MSG       PIC X(40).                             
017200           05  FILLER              PIC X(05).                             
017300                                                                          
017400      * -- IN-MEMORY PRODUCTION ORDER TABLE, LOADED FROM PRODIN --        
017500       01  WT-PRODORD-TAB.                                                
017600           05  WT-PO-ENTRY         OCCURS 500 TIMES                       
017700                                   INDEXED BY WT-PO-IDX.                  
017800               10  WT-PO-NUMBER    PIC X(17).                             
017900               10  WT-PO-SRC-ORDER PIC X(16).                             
018000               10  WT-PO-VIN       PIC X(17).                             
018100               10  WT-PO-STATUS    PIC X(18).                             
018200                   88  WT-PO-ST-INSP-FAILED                               
018300                                       VALUE "INSPECTION_FAILED".         
018400                   88  WT-PO-ST-REWORK-IN-PROG                            
018500                                       VALUE "REWORK_IN_PROGRESS".        
018600                   88  WT-PO-ST-ASSY-COMPLETED                            
018700                                       VALUE "ASSEMBLY_COMPLETED".        
018800               10  WT-PO-STA-SEQ   PIC 9(02).                             
018900               10  FILLER          PIC X(13).                             
019000                                                                          
019100      * -- IN-MEMORY REWORK ORDER TABLE, GROWS DURING PASS 1 -----        
019200       01  WT-REWORK-TAB.                                                 
019300           05  WT-RW-ENTRY         OCCURS 500 TIMES                       
019400                                   INDEXED BY WT-RW-IDX.                  
019500               10  WT-RW-ID        PIC X(12).                             
019600               10  WT-RW-PO-NUMBER PIC X(17).                             
019700               10  WT-RW-INSP-ID   PIC X(12).                             
019800               10  WT-RW-STATUS    PIC X(09).                             
019900                   88  WT-RW-ST-CREATED        VALUE "CREATED".           
020000                   88  WT-RW-ST-COMPLETED      VALUE "COMPLETED".         
020100               10  WT-RW-ITEM-DESCS                                       
020200                                   OCCURS 10 TIMES                        
020300                                   PIC X(40).                             
020400                                                                          
020500      * -- REPORT LINE LAYOUTS (132-COLUMN PRINT FILE) -----------        
020600       01  RPT-TITLE.                                                     
020700           05  FILLER              PIC X(01) VALUE SPACES.                
020800           05  FILLER              PIC X(22)                              
020900                   VALUE "MIDLAND MOTOR WORKS -".                         
021000           05  FILLER              PIC X(25)                              
021100                   VALUE " REWORK CONTROL REPORT-".                       
021200           05  RPT-TI-DATE.                                               
021300               10  RPT-TI-YEAR     PIC 9(04).                             
021400               10  FILLER          PIC X(01) VALUE "-".                   
021500               10  RPT-TI-MONTH    PIC 9(02).                             
021600               10  FILLER          PIC X(01) VALUE "-".                   
021700               10  RPT-TI-DAY      PIC 9(02).                             
021800           05  FILLER              PIC X(76) VALUE SPACES.                
021900                                                                          
022000       01  RPT-HEADER.                                                    
022100           05  FILLER              PIC X(01) VALUE SPACES.                
022200           05  FILLER              PIC X(10) VALUE "REWORK ID".           
022300           05  FILLER              PIC X(10) VALUE "ACTION".              
022400           05  FILLER              PIC X(40)                              
022500                                   VALUE "OUTCOME/MESSAGE".               
022600           05  FILLER              PIC X(71) VALUE SPACES.                
022700                                                                          
022800       01  RPT-DETAIL.                                                    
022900           05  FILLER              PIC X(01) VALUE SPACES.                
023000           05  RPT-DT-REWORK-ID    PIC X(12).                             
023100           05  FILLER              PIC X(01) VALUE SPACES.                
023200           05  RPT-DT-ACTION       PIC X(09).                             
023300           05  FILLER              PIC X(01) VALUE SPACES.                
023400           05  RPT-DT-OUTCOME      PIC X(40).                             
023500           05  FILLER              PIC X(68) VALUE SPACES.                
023600                                                                          
023700       01  RPT-TOTALS.                                                    
023800           05  FILLER              PIC X(01) VALUE SPACES.                
023900           05  RPT-TO-LABEL        PIC X(30).                             
024000           05  RPT-TO-VALUE        PIC ZZZ,ZZ9.                           
024100           05  FILLER              PIC X(94) VALUE SPACES.                
024200                                                                          
024300       01  WS-PRINT-CTL.                                                  
024400           05  WS-LINE-CNT         PIC 9(03)   COMP.                      
024500           05  WS-PAGE-CNT         PIC 9(03)   COMP.                      
024600           05  FILLER              PIC X(04).                             
024700                                                                          
024800      *-----------------------------------------------------------        
024900       PROCEDURE                   DIVISION.                              
025000      *-----------------------------------------------------------        
025100       100-REWORK-RUN.                                                    
025200           PERFORM 200-INITIATE-REWORK-RUN.                               
025300           PERFORM 200-PROCEED-CREATE-PASS                                
025400                   UNTIL RWREQIN-EOF.                                     
025500           PERFORM 200-PROCEED-COMPLETE-PASS                              
025600                   UNTIL RWTRIN-EOF.                                      
025700           PERFORM 200-TERMINATE-REWORK-RUN.                              
025800           STOP RUN.                                                      
025900                                                                          
026000      *-----------------------------------------------------------        
026100       200-INITIATE-REWORK-RUN.                                           
026200           ACCEPT  WS-RUN-DATE          FROM DATE YYYYMMDD.               
026300           PERFORM 300-OPEN-ALL-FILES.                                    
026400           PERFORM 300-LOAD-PRODORD-TABLE.                                
026500           MOVE WS-RUN-YEAR              TO RPT-TI-YEAR.                  
026600           MOVE WS-RUN-MONTH             TO RPT-TI-MONTH.                 
026700           MOVE WS-RUN-DAY               TO RPT-TI-DAY.                   
026800           PERFORM 800-PRINT-TITLE-AND-HEADERS.                           
026900           PERFORM 300-READ-REWORK-REQUEST.                               
027000           PERFORM 300-READ-REWORKTRAN.                                   
027100                                                                          
027200       200-PROCEED-CREATE-PASS.                                           
027300           PERFORM 400-PROCESS-CREATE                                     
027400                                   THRU 400-PROCESS-CREATE-EXIT.          
027500           PERFORM 300-READ-REWORK-REQUEST.                               
027600                                                                          
027700       200-PROCEED-COMPLETE-PASS.                                         
027800           PERFORM 400-PROCESS-COMPLETE.                                  
027900           PERFORM 300-READ-REWORKTRAN.                                   
028000                                                                          
028100       200-TERMINATE-REWORK-RUN.                                          
028200           PERFORM 700-REWRITE-PRODORD-TABLE.                             
028300           PERFORM 700-WRITE-REWORK-FILE.                                 
028400           PERFORM 800-PRINT-GRAND-TOTALS.                                
028500           PERFORM 300-CLOSE-ALL-FILES.                                   
028600                                                                          
028700      *-----------------------------------------------------------        
028800       300-OPEN-ALL-FILES.                                                
028900           OPEN    INPUT   REWORK-REQUEST-IN                              
029000                   INPUT   REWORKTRAN-FILE-IN                             
029100                   INPUT   PRODORD-FILE-IN                                
029200                   OUTPUT  PRODORD-FILE-OUT                               
029300                   OUTPUT  REWORK-ORDER-OUT                               
029400                   OUTPUT  RUN-REPORT-OUT.                                
029500                                                                          
029600       300-CLOSE-ALL-FILES.                                               
029700           CLOSE   REWORK-REQUEST-IN                                      
029800                   REWORKTRAN-FILE-IN                                     
029900                   PRODORD-FILE-IN                                        
030000                   PRODORD-FILE-OUT                                       
030100                   REWORK-ORDER-OUT                                       
030200                   RUN-REPORT-OUT.                                        
030300                                                                          
030400       300-LOAD-PRODORD-TABLE.                                            
030500           SET WT-PO-IDX                  TO 1.                           
030600       300-LOAD-PRODORD-LOOP.                                             
030700           READ PRODORD-FILE-IN                                           
030800                   AT END      GO TO 300-LOAD-PRODORD-DONE.               
030900           MOVE MFG-PROD-ORDER-IN (01:17)                                 
031000                                    TO WT-PO-NUMBER (WT-PO-IDX).          
031100           MOVE MFG-PROD-ORDER-IN (18:16)                                 
031200                                  TO WT-PO-SRC-ORDER (WT-PO-IDX).         
031300           MOVE MFG-PROD-ORDER-IN (34:17)                                 
031400                                    TO WT-PO-VIN (WT-PO-IDX).             
031500           MOVE MFG-PROD-ORDER-IN (51:18)                                 
031600                                    TO WT-PO-STATUS (WT-PO-IDX).          
031700           MOVE MFG-PROD-ORDER-IN (69:02)                                 
031800                                    TO WT-PO-STA-SEQ (WT-PO-IDX).         
031900           ADD 1                    TO WS-PO-LOAD-CNT.                    
032000           SET WT-PO-IDX             UP BY 1.                             
032100           GO TO 300-LOAD-PRODORD-LOOP.                                   
032200       300-LOAD-PRODORD-DONE.                                             
032300           EXIT.                                                          
032400                                                                          
032500       300-READ-REWORK-REQUEST.                                           
032600           READ REWORK-REQUEST-IN                                         
032700                   AT END     MOVE "Y" TO WS-RWREQIN-EOF-SW               
032800                   NOT AT END ADD 1     TO WS-REQ-READ-CNT.               
032900                                                                          
033000       300-READ-REWORKTRAN.                                               
033100           READ REWORKTRAN-FILE-IN                                        
033200                   AT END     MOVE "Y" TO WS-RWTRIN-EOF-SW                
033300                   NOT AT END ADD 1     TO WS-CTRAN-READ-CNT.             
033400                                                                          
033500      *-----------------------------------------------------------        
033600      * PASS 1: CREATE A REWORK ORDER, STATUS CREATED, FOR EACH           
033700      * REQUEST HANDED OFF BY INSP-RUN.  THE FAILED-ITEM                  
033800      * DESCRIPTIONS RIDE ALONG UNCHANGED FROM THE REQUEST.  THE          
033900      * PRODUCTION ORDER MUST STILL BE INSPECTION_FAILED AND IS           
034000      * ADVANCED TO REWORK_IN_PROGRESS HERE, NOT AT COMPLETION.           
034100      *-----------------------------------------------------------        
034200       400-PROCESS-CREATE.                                                
034300           MOVE SPACES                   TO WS-REJECT-MSG.                
034400           MOVE "N"                      TO WS-PO-FOUND-SW.               
034500           MOVE MFG-REWORK-ORDER-REQ (13:17)                              
034600                                TO WS-LOOKUP-PO-NUMBER.                   
034700           PERFORM 500-FIND-PRODORD.                                      
034800           IF NOT PO-ENTRY-FOUND                                          
034900               MOVE "UNKNOWN PRODUCTION ORDER NUMBER"                     
035000                                         TO WS-REJECT-MSG                 
035100               PERFORM 500-REJECT-CREATE                                  
035200               GO TO 400-PROCESS-CREATE-EXIT.                             
035300           IF NOT WT-PO-ST-INSP-FAILED (WS-PO-IDX-SAVE)                   
035400               MOVE "ORDER NOT INSPECTION-FAILED"                         
035500                                         TO WS-REJECT-MSG                 
035600               PERFORM 500-REJECT-CREATE                                  
035700               GO TO 400-PROCESS-CREATE-EXIT.                             
035800           MOVE "REWORK_IN_PROGRESS"                                      
035900                             TO WT-PO-STATUS (WS-PO-IDX-SAVE).            
036000           PERFORM 600-BUILD-REWORK-ID.                                   
036100           ADD 1                        TO WS-REWORK-CNT.                 
036200           SET WT-RW-IDX                 TO WS-REWORK-CNT.                
036300           MOVE WS-ID-NUMBER-WORK        TO WT-RW-ID (WT-RW-IDX).         
036400           MOVE MFG-REWORK-ORDER-REQ (13:17)                              
036500                                TO WT-RW-PO-NUMBER (WT-RW-IDX).           
036600           MOVE MFG-REWORK-ORDER-REQ (30:12)                              
036700                                TO WT-RW-INSP-ID (WT-RW-IDX).             
036800           MOVE "CREATED"        TO WT-RW-STATUS (WT-RW-IDX).             
036900           SET WS-SUB                     TO 1.                           
037000       400-CREATE-DESC-LOOP.                                              
037100           IF WS-SUB > 10                                                 
037200               GO TO 400-CREATE-DESC-DONE.                                
037300           COMPUTE WS-DESC-OFFSET = 51 + ((WS-SUB - 1) * 40).             
037400           MOVE MFG-REWORK-ORDER-REQ                                      
037500                   (WS-DESC-OFFSET:40)                                    
037600                        TO WT-RW-ITEM-DESCS (WT-RW-IDX, WS-SUB).          
037700           SET WS-SUB                     UP BY 1.                        
037800           GO TO 400-CREATE-DESC-LOOP.                                    
037900       400-CREATE-DESC-DONE.                                              
038000           MOVE "CREATE"                 TO RPT-DT-ACTION.                
038100           MOVE "REWORK ORDER CREATED"   TO RPT-DT-OUTCOME.               
038200           MOVE WS-ID-NUMBER-WORK        TO RPT-DT-REWORK-ID.             
038300           PERFORM 800-PRINT-DETAIL-LINE.                                 
038400       400-PROCESS-CREATE-EXIT.                                           
038500           EXIT.                                                          
038600                                                                          
038700      *-----------------------------------------------------------        
038800      * PASS 2: COMPLETE A REWORK ORDER.  COMPLETING TWICE IS AN          
038900      * ERROR.  DRIVES THE PRODUCTION ORDER THROUGH                       
039000      * INSPECTION_FAILED -> REWORK_IN_PROGRESS ->                        
039100      * ASSEMBLY_COMPLETED (BOTH TRANSITIONS VALIDATED).                  
039200      *-----------------------------------------------------------        
039300       400-PROCESS-COMPLETE.                                              
039400           MOVE SPACES                   TO WS-REJECT-MSG.                
039500           MOVE "N"                      TO WS-RW-FOUND-SW.               
039600           PERFORM 500-FIND-REWORK.                                       
039700           IF NOT RW-ENTRY-FOUND                                          
039800               MOVE "UNKNOWN REWORK ORDER ID"                             
039900                                         TO WS-REJECT-MSG                 
040000               PERFORM 500-REJECT-CTRAN                                   
040100               GO TO 400-PROCESS-COMPLETE-EXIT.                           
040200           IF WT-RW-ST-COMPLETED (WS-RW-IDX-SAVE)                         
040300               MOVE "REWORK ORDER ALREADY COMPLETED"                      
040400                                         TO WS-REJECT-MSG                 
040500               PERFORM 500-REJECT-CTRAN                                   
040600               GO TO 400-PROCESS-COMPLETE-EXIT.                           
040700           MOVE "N"                      TO WS-PO-FOUND-SW.               
040800           MOVE WT-RW-PO-NUMBER (WS-RW-IDX-SAVE)                          
040900                                TO WS-LOOKUP-PO-NUMBER.                   
041000           PERFORM 500-FIND-PRODORD.                                      
041100           IF NOT PO-ENTRY-FOUND                                          
041200               MOVE "UNKNOWN PRODUCTION ORDER NUMBER"                     
041300                                         TO WS-REJECT-MSG                 
041400               PERFORM 500-REJECT-CTRAN                                   
041500               GO TO 400-PROCESS-COMPLETE-EXIT.                           
041600           IF NOT WT-PO-ST-REWORK-IN-PROG (WS-PO-IDX-SAVE)                
041700               MOVE "ORDER NOT REWORK-IN-PROGRESS"                        
041800                                         TO WS-REJECT-MSG                 
041900               PERFORM 500-REJECT-CTRAN                                   
042000               GO TO 400-PROCESS-COMPLETE-EXIT.                           
042100           MOVE "COMPLETED"      TO WT-RW-STATUS (WS-RW-IDX-SAVE).        
042200           MOVE "ASSEMBLY_COMPLETED" TO                                   
042300                                    WT-PO-STATUS (WS-PO-IDX-SAVE).        
042400           ADD 1                         TO WS-CTRAN-ACC-CNT.             
042500           MOVE "COMPLETE"               TO RPT-DT-ACTION.                
042600           MOVE "REWORK COMPLETED - READY FOR RE-INSPECTION"              
042700                                         TO RPT-DT-OUTCOME.               
042800           MOVE RT-REWORK-ID             TO RPT-DT-REWORK-ID.             
042900           PERFORM 800-PRINT-DETAIL-LINE.                                 
043000       400-PROCESS-COMPLETE-EXIT.                                         
043100           EXIT.                                                          
043200                                                                          
043300       500-REJECT-CTRAN.                                                  
043400           ADD 1                         TO WS-CTRAN-REJ-CNT.             
043500           MOVE RT-REWORK-ID             TO RPT-DT-REWORK-ID.             
043600           MOVE "REJECT"                 TO RPT-DT-ACTION.                
043700           MOVE WS-REJECT-MSG            TO RPT-DT-OUTCOME.               
043800           PERFORM 800-PRINT-DETAIL-LINE.                                 
043900                                                                          
044000       500-REJECT-CREATE.                                                 
044100           ADD 1                         TO WS-REQ-REJ-CNT.               
044200           MOVE SPACES                   TO RPT-DT-REWORK-ID.             
044300           MOVE "REJECT"                 TO RPT-DT-ACTION.                
044400           MOVE WS-REJECT-MSG            TO RPT-DT-OUTCOME.               
044500           PERFORM 800-PRINT-DETAIL-LINE.                                 
044600                                                                          
044700      *-----------------------------------------------------------        
044800       500-FIND-REWORK.                                                   
044900           SET WT-RW-IDX                  TO 1.                           
045000           SEARCH WT-RW-ENTRY                                             
045100               AT END      MOVE "N"       TO WS-RW-FOUND-SW               
045200               WHEN WT-RW-ID (WT-RW-IDX) = RT-REWORK-ID                   
045300                            MOVE "Y"      TO WS-RW-FOUND-SW               
045400                            SET WS-RW-IDX-SAVE TO WT-RW-IDX.              
045500                                                                          
045600       500-FIND-PRODORD.                                                  
045700           SET WT-PO-IDX                  TO 1.                           
045800           SEARCH WT-PO-ENTRY                                             
045900               AT END      MOVE "N"       TO WS-PO-FOUND-SW               
046000               WHEN WT-PO-NUMBER (WT-PO-IDX) = WS-LOOKUP-PO-NUMBER        
046100                            MOVE "Y"      TO WS-PO-FOUND-SW               
046200                            SET WS-PO-IDX-SAVE TO WT-PO-IDX.              
046300                                                                          
046400      *-----------------------------------------------------------        
046500       600-BUILD-REWORK-ID.                                               
046600           ADD 1                         TO WS-NEXT-REWORK-SEQ.           
046700           MOVE "RW"                     TO WS-ID-PREFIX.                 
046800           MOVE WS-NEXT-REWORK-SEQ       TO WS-ID-SEQ.                    
046900                                                                          
047000      *-----------------------------------------------------------        
047100       700-REWRITE-PRODORD-TABLE.                                         
047200           SET WT-PO-IDX                  TO 1.                           
047300       700-REWRITE-PRODORD-LOOP.                                          
047400           IF WT-PO-IDX > WS-PO-LOAD-CNT                                  
047500               GO TO 700-REWRITE-PRODORD-DONE.                            
047600           MOVE SPACES                    TO MFG-PROD-ORDER-OUT.          
047700           STRING WT-PO-NUMBER (WT-PO-IDX)    DELIMITED BY SIZE           
047800                  WT-PO-SRC-ORDER (WT-PO-IDX) DELIMITED BY SIZE           
047900                  WT-PO-VIN (WT-PO-IDX)       DELIMITED BY SIZE           
048000                  WT-PO-STATUS (WT-PO-IDX)    DELIMITED BY SIZE           
048100                  WT-PO-STA-SEQ (WT-PO-IDX)   DELIMITED BY SIZE           
048200                  INTO MFG-PROD-ORDER-OUT.                                
048300           WRITE MFG-PROD-ORDER-OUT.                                      
048400           SET WT-PO-IDX                   UP BY 1.                       
048500           GO TO 700-REWRITE-PRODORD-LOOP.                                
048600       700-REWRITE-PRODORD-DONE.                                          
048700           EXIT.                                                          
048800                                                                          
048900       700-WRITE-REWORK-FILE.                                             
049000           SET WT-RW-IDX                   TO 1.                          
049100       700-WRITE-REWORK-LOOP.                                             
049200           IF WT-RW-IDX > WS-REWORK-CNT                                   
049300               GO TO 700-WRITE-REWORK-DONE.                               
049400           MOVE SPACES                     TO MFG-REWORK-ORDER.           
049500           MOVE WT-RW-ID (WT-RW-IDX)       TO RW-REWORK-ID.               
049600           MOVE WT-RW-PO-NUMBER (WT-RW-IDX)                               
049700                                   TO RW-PROD-ORDER-NUMBER.               
049800           MOVE WT-RW-INSP-ID (WT-RW-IDX)  TO RW-INSPECTION-ID.           
049900           MOVE WT-RW-STATUS (WT-RW-IDX)   TO RW-REWORK-STATUS.           
050000           SET WS-SUB                      TO 1.                          
050100       700-WRITE-REWORK-DESC-LOOP.                                        
050200           IF WS-SUB > 10                                                 
050300               GO TO 700-WRITE-REWORK-DESC-DONE.                          
050400           MOVE WT-RW-ITEM-DESCS (WT-RW-IDX, WS-SUB)                      
050500                        TO RW-FAILED-ITEM-DESCS (WS-SUB).                 
050600           SET WS-SUB                      UP BY 1.                       
050700           GO TO 700-WRITE-REWORK-DESC-LOOP.                              
050800       700-WRITE-REWORK-DESC-DONE.                                        
050900           WRITE MFG-REWORK-ORDER.                                        
051000           SET WT-RW-IDX                    UP BY 1.                      
051100           GO TO 700-WRITE-REWORK-LOOP.                                   
051200       700-WRITE-REWORK-DONE.                                             
051300           EXIT.                                                          
051400                                                                          
051500      *-----------------------------------------------------------        
051600       800-PRINT-TITLE-AND-HEADERS.                                       
051700           WRITE RPT-LINE-OUT       FROM RPT-TITLE                        
051800                   AFTER ADVANCING TOP-OF-FORM.                           
051900           MOVE SPACES               TO RPT-LINE-OUT.                     
052000           WRITE RPT-LINE-OUT        AFTER ADVANCING 1 LINES.             
052100           WRITE RPT-LINE-OUT       FROM RPT-HEADER                       
052200                   AFTER ADVANCING 1 LINES.                               
052300           MOVE SPACES               TO RPT-LINE-OUT.                     
052400           WRITE RPT-LINE-OUT        AFTER ADVANCING 1 LINES.             
052500           MOVE ZERO                 TO WS-LINE-CNT.                      
052600           ADD 1                     TO WS-PAGE-CNT.                      
052700                                                                          
052800       800-PRINT-DETAIL-LINE.                                             
052900           IF WS-LINE-CNT > 55                                            
053000               PERFORM 800-PRINT-TITLE-AND-HEADERS.                       
053100           WRITE RPT-LINE-OUT       FROM RPT-DETAIL                       
053200                   AFTER ADVANCING 1 LINES.                               
053300           ADD 1                     TO WS-LINE-CNT.                      
053400                                                                          
053500       800-PRINT-GRAND-TOTALS.                                            
053600           MOVE SPACES               TO RPT-LINE-OUT.                     
053700           WRITE RPT-LINE-OUT        AFTER ADVANCING 2 LINES.             
053800           MOVE "REWORK ORDERS CREATED"       TO RPT-TO-LABEL.            
053900           MOVE WS-REWORK-CNT                 TO RPT-TO-VALUE.            
054000           WRITE RPT-LINE-OUT       FROM RPT-TOTALS                       
054100                   AFTER ADVANCING 1 LINES.                               
054200           MOVE "CREATE REQUESTS REJECTED"    TO RPT-TO-LABEL.            
054300           MOVE WS-REQ-REJ-CNT                 TO RPT-TO-VALUE.           
054400           WRITE RPT-LINE-OUT       FROM RPT-TOTALS                       
054500                   AFTER ADVANCING 1 LINES.                               
054600           MOVE "COMPLETION TRANSACTIONS READ" TO RPT-TO-LABEL.           
054700           MOVE WS-CTRAN-READ-CNT              TO RPT-TO-VALUE.           
054800           WRITE RPT-LINE-OUT       FROM RPT-TOTALS                       
054900                   AFTER ADVANCING 1 LINES.                               
055000           MOVE "REWORK ORDERS COMPLETED"      TO RPT-TO-LABEL.           
055100           MOVE WS-CTRAN-ACC-CNT               TO RPT-TO-VALUE.           
055200           WRITE RPT-LINE-OUT       FROM RPT-TOTALS                       
055300                   AFTER ADVANCING 1 LINES.                               
055400           MOVE "COMPLETIONS REJECTED"    TO RPT-TO-LABEL.                
055500           MOVE WS-CTRAN-REJ-CNT           TO RPT-TO-VALUE.               
055600           WRITE RPT-LINE-OUT       FROM RPT-TOTALS                       
055700                   AFTER ADVANCING 1 LINES.                               
