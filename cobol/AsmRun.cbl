000100       IDENTIFICATION              DIVISION.                              
000200      *-----------------------------------------------------------        
000300       PROGRAM-ID.                 ASM-RUN.                               
000400       AUTHOR.                     D. M. NOVAK.                           
000500       INSTALLATION.               MIDLAND MOTOR WORKS - ISD.             
000600       DATE-WRITTEN.               MARCH 17, 1986.                        
000700       DATE-COMPILED.                                                     
000800       SECURITY.                   COMPANY CONFIDENTIAL.                  
000900      *-----------------------------------------------------------        
001000      * ASM-RUN - ASSEMBLY FLOOR BATCH RUN.  READS THE PRODUCTION         
001100      * ORDER AND ASSEMBLY STEP FILES WRITTEN BY PROD-ORDER, LOADS        
001200      * THEM INTO TABLES, APPLIES THE STATION-SEQUENCING AND              
001300      * COMPLETION RULES AGAINST EACH STEP-COMPLETION TRANSACTION,        
001400      * ADVANCES THE VEHICLE THROUGH THE FIVE FIXED STATIONS, AND         
001500      * REWRITES BOTH FILES WITH THE UPDATED STATUS.                      
001600      *-----------------------------------------------------------        
001700      * MAINTENANCE HISTORY                                               
001800      *-----------------------------------------------------------        
001900      * 031786 DMN  ORIG   INITIAL ASSEMBLY-FLOOR UPDATE RUN              
002000      *                    (REPLACES OLD INVENTORY REPORT JOB).           
002100      * 082289 DMN  CR0202 STATION-SEQUENCING CHECK ADDED (BR-07).        
002200      * 111593 TLF  CR0390 OVERTIME ALERT CALL-OUT ADDED (BR-09).         
002300      * 042696 TLF  CR0417 STATION ADVANCE-BY-ONE LOGIC ADDED.            
002400      * 021998 PSV  Y2K01  EXPANDED RUN-DATE TO 4-DIGIT YEAR.             
002500      * 091598 PSV  Y2K02  VERIFIED TABLE SUBSCRIPTS HOLD ACROSS          
002600      *                    THE CENTURY ROLLOVER.                          
002700      * 030300 PSV  CR0449 FIVE-STATION TEMPLATE TABLE MATCHES THE        
002800      *                    ONE ADDED TO PROD-ORDER THIS RELEASE.          
002900      * 081402 MOK  CR0482 START-OF-PRODUCTION NOW IMPLIED BY THE         
003000      *                    FIRST STATION-1 TRANSACTION RECEIVED.          
003100      *-----------------------------------------------------------        
003200       ENVIRONMENT                 DIVISION.                              
003300      *-----------------------------------------------------------        
003400       CONFIGURATION               SECTION.                               
003500       SOURCE-COMPUTER.            IBM-4381.                              
003600       OBJECT-COMPUTER.            IBM-4381.                              
003700       SPECIAL-NAMES.                                                     
003800                                   C01 IS TOP-OF-FORM                     
003900                                   UPSI-0 ON  STATUS IS RERUN-RQ          
004000                                          OFF STATUS IS NORMAL.           
004100      *-----------------------------------------------------------        
004200       INPUT-OUTPUT                SECTION.                               
004300       FILE-CONTROL.                                                      
004400           SELECT  PRODORD-FILE-IN                                        
004500                   ASSIGN TO "PRODIN"                                     
004600                   ORGANIZATION IS LINE SEQUENTIAL                        
004700                   FILE STATUS IS WS-PRODIN-STAT.                         
004800           SELECT  ASMSTEP-FILE-IN                                        
004900                   ASSIGN TO "ASMSTIN"                                    
005000                   ORGANIZATION IS LINE SEQUENTIAL                        
005100                   FILE STATUS IS WS-ASMSTIN-STAT.                        
005200           SELECT  ASMTRAN-FILE-IN                                        
005300                   ASSIGN TO "ASMTRIN"                                    
005400                   ORGANIZATION IS LINE SEQUENTIAL                        
005500                   FILE STATUS IS WS-ASMTRIN-STAT.                        
005600           SELECT  PRODORD-FILE-OUT                                       
005700                   ASSIGN TO "PRODOUT"                                    
005800                   ORGANIZATION IS LINE SEQUENTIAL                        
005900                   FILE STATUS IS WS-PRODOUT-STAT.                        
006000           SELECT  ASMSTEP-FILE-OUT                                       
006100                   ASSIGN TO "ASMSTOUT"                                   
006200                   ORGANIZATION IS LINE SEQUENTIAL                        
006300                   FILE STATUS IS WS-ASMSTOUT-STAT.                       
006400           SELECT  RUN-REPORT-OUT                                         
006500                   ASSIGN TO "RPTOUT"                                     
006600                   ORGANIZATION IS LINE SEQUENTIAL                        
006700                   FILE STATUS IS WS-RPTOUT-STAT.                         
006800      *-----------------------------------------------------------        
006900       DATA                        DIVISION.                              
007000      *-----------------------------------------------------------        
007100       FILE                        SECTION.                               
007200       FD  PRODORD-FILE-IN                                                
007300           RECORD CONTAINS 83 CHARACTERS                                  
007400           DATA RECORD IS MFG-PROD-ORDER-IN.                              
007500       01  MFG-PROD-ORDER-IN       PIC X(83).                             
007600                                                                          
007700       FD  ASMSTEP-FILE-IN                                                
007800           RECORD CONTAINS 116 CHARACTERS                                 
007900           DATA RECORD IS MFG-ASM-STEP-IN.                                
008000       01  MFG-ASM-STEP-IN         PIC X(116).                            
008100                                                                          
008200       FD  ASMTRAN-FILE-IN                                                
008300           RECORD CONTAINS 116 CHARACTERS                                 
008400           DATA RECORD IS MFG-ASM-TRAN.                                   
008500       COPY "AsmStep.cpy".                                                
008600                                                                          
008700       FD  PRODORD-FILE-OUT                                               
008800           RECORD CONTAINS 83 CHARACTERS                                  
008900           DATA RECORD IS MFG-PROD-ORDER-OUT.                             
009000       01  MFG-PROD-ORDER-OUT      PIC X(83).                             
009100                                                                          
009200       FD  ASMSTEP-FILE-OUT                                               
009300           RECORD CONTAINS 116 CHARACTERS                                 
009400           DATA RECORD IS MFG-ASM-STEP-OUT.                               
009500       01  MFG-ASM-STEP-OUT        PIC X(116).                            
009600                                                                          
009700       FD  RUN-REPORT-OUT                                                 
009800           RECORD CONTAINS 132 CHARACTERS                                 
009900           DATA RECORD IS RPT-LINE-OUT.                                   
010000       01  RPT-LINE-OUT            PIC X(132).                            
010100                                                                          
010200      *-----------------------------------------------------------        
010300       WORKING-STORAGE             SECTION.                               
010400      *-----------------------------------------------------------        
010500       01  WS-FILE-STATUSES.                                              
010600           05  WS-PRODIN-STAT      PIC X(02).                             
010700           05  WS-ASMSTIN-STAT     PIC X(02).                             
010800           05  WS-ASMTRIN-STAT     PIC X(02).                             
010900           05  WS-PRODOUT-STAT     PIC X(02).                             
011000           05  WS-ASMSTOUT-STAT    PIC X(02).                             
011100           05  WS-RPTOUT-STAT      PIC X(02).                             
011200           05  FILLER              PIC X(08).                             
011300                                                                          
011400       01  WS-EOF-SWITCHES.                                               
011500           05  WS-PRODIN-EOF-SW    PIC X(01) VALUE "N".                   
011600               88  PRODIN-EOF              VALUE "Y".                     
011700           05  WS-ASMSTIN-EOF-SW   PIC X(01) VALUE "N".                   
011800               88  ASMSTIN-EOF              VALUE "Y".                    
011900           05  WS-ASMTRIN-EOF-SW   PIC X(01) VALUE "N".                   
012000               88  ASMTRIN-EOF              VALUE "Y".                    
012100           05  FILLER              PIC X(07).                             
012200                                                                          
012300       01  WS-COUNTERS.                                                   
012400           05  WS-PROD-LOAD-CNT    PIC 9(05)   COMP.                      
012500           05  WS-STEP-LOAD-CNT    PIC 9(05)   COMP.                      
012600           05  WS-TRAN-READ-CNT    PIC 9(05)   COMP.                      
012700           05  WS-TRAN-ACC-CNT     PIC 9(05)   COMP.                      
012800           05  WS-TRAN-REJ-CNT     PIC 9(05)   COMP.                      
012900           05  WS-STEP-DONE-CNT    PIC 9(05)   COMP.                      
013000           05  WS-OVERTIME-CNT     PIC 9(05)   COMP.                      
013100           05  WS-VEH-DONE-CNT     PIC 9(05)   COMP.                      
013200           05  WS-SUB              PIC 9(05)   COMP.                      
013300           05  WS-SUB2             PIC 9(05)   COMP.                      
013400           05  FILLER              PIC X(04).                             
013500                                                                          
013600      * -- COUNTERS BLOCK RESTRUCK AS FOUR GROUPS FOR THE END-OF-         
013700      * -- RUN DUMP UTILITY (LOAD COUNTS / TRAN COUNTS / STEP AND         
013800      * -- VEHICLE COUNTS / WORK SUBSCRIPTS), SAME AS THE OLD             
013900      * -- INVENTORY JOB'S DAY-TABLE GROUPING OF ITS OWN FIELDS.          
014000       01  WS-COUNTERS-R REDEFINES WS-COUNTERS.                           
014100           05  WS-LOAD-COUNTS-VIEW OCCURS 2 TIMES                         
014200                                   PIC 9(05)   COMP.                      
014300           05  WS-TRAN-COUNTS-VIEW OCCURS 3 TIMES                         
014400                                   PIC 9(05)   COMP.                      
014500           05  WS-PROD-COUNTS-VIEW OCCURS 3 TIMES                         
014600                                   PIC 9(05)   COMP.                      
014700           05  WS-WORK-SUBS-VIEW   OCCURS 2 TIMES                         
014800                                   PIC 9(05)   COMP.                      
014900                                                                          
015000       01  WS-RUN-DATE             PIC 9(08).                             
015100       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                           
015200           05  WS-RUN-YEAR         PIC 9(04).                             
015300           05  WS-RUN-MONTH        PIC 9(02).                             
015400           05  WS-RUN-DAY          PIC 9(02).                             
015500                                                                          
015600       01  WS-CURRENT-WORK.                                               
015700           05  WS-PO-IDX-SAVE      PIC 9(05)   COMP.                      
015800           05  WS-ST-IDX-SAVE      PIC 9(05)   COMP.                      
015900           05  WS-PO-FOUND-SW      PIC X(01) VALUE "N".                   
016000               88  PO-ENTRY-FOUND          VALUE "Y".                     
016100           05  WS-ST-FOUND-SW      PIC X(01) VALUE "N".                   
016200               88  STEP-ENTRY-FOUND        VALUE "Y".                     
016300           05  WS-PRIOR-STA-OK-SW  PIC X(01) VALUE "N".                   
016400               88  PRIOR-STATIONS-OK       VALUE "Y".                     
016500           05  WS-ALL-STA-DONE-SW  PIC X(01) VALUE "N".                   
016600               88  ALL-CUR-STA-DONE        VALUE "Y".                     
016700           05  WS-ALL-STEP-DONE-SW PIC X(01) VALUE "N".                   
016800               88  ALL-STEPS-DONE          VALUE "Y".                     
016900           05  WS-REJECT-MSG       PIC X(40).                             
017000           05  FILLER              PIC X(05).                             
017100                                                                          
017200       01  WS-OVERTIME-PARMS.                                             
017300           05  WS-OT-STD-MINUTES   PIC 9(03).                             
017400           05  WS-OT-ACTUAL-MINUTES                                       
017500                                   PIC 9(03).                             
017600           05  WS-OT-FLAG          PIC X(01).                             
017700               88  WS-OT-OVERTIME          VALUE "Y".                     
017800           05  FILLER              PIC X(04).                             
017900       01  WS-OT-PARMS-R REDEFINES WS-OVERTIME-PARMS                      
018000                                   PIC X(11).                             
018100                                                                          
018200      * -- IN-MEMORY PRODUCTION ORDER TABLE, LOADED FROM PRODIN --        
018300       01  WT-PRODORD-TAB.                                                
018400           05  WT-PO-ENTRY         OCCURS 500 TIMES                       
018500                                   INDEXED BY WT-PO-IDX.                  
018600               10  WT-PO-NUMBER    PIC X(17).                             
018700               10  WT-PO-SRC-ORDER PIC X(16).                             
018800               10  WT-PO-VIN       PIC X(17).                             
018900               10  WT-PO-STATUS    PIC X(18).                             
019000                   88  WT-PO-ST-SCHEDULED                                 
019100                                       VALUE "SCHEDULED".                 
019200                   88  WT-PO-ST-IN-PRODUCTION                             
019300                                       VALUE "IN_PRODUCTION".             
019400                   88  WT-PO-ST-ASSY-COMPLETED                            
019500                                       VALUE "ASSEMBLY_COMPLETED".        
019600               10  WT-PO-STA-SEQ   PIC 9(02).                             
019700               10  FILLER          PIC X(13).                             
019800                                                                          
019900      * -- IN-MEMORY ASSEMBLY STEP TABLE, LOADED FROM ASMSTIN --          
020000       01  WT-ASMSTEP-TAB.                                                
020100           05  WT-ST-ENTRY         OCCURS 2500 TIMES                      
020200                                   INDEXED BY WT-ST-IDX.                  
020300               10  WT-ST-PO-NUMBER PIC X(17).                             
020400               10  WT-ST-STA-CODE  PIC X(08).                             
020500               10  WT-ST-STA-SEQ   PIC 9(02).                             
020600               10  WT-ST-TASK-DESC PIC X(50).                             
020700               10  WT-ST-STD-MIN   PIC 9(03).                             
020800               10  WT-ST-STATUS    PIC X(11).                             
020900                   88  WT-ST-PENDING           VALUE "PENDING".           
021000                   88  WT-ST-IN-PROGRESS    VALUE "IN_PROGRESS".          
021100                   88  WT-ST-COMPLETED         VALUE "COMPLETED".         
021200               10  WT-ST-OPERATOR  PIC X(10).                             
021300               10  WT-ST-MATL-BATCH                                       
021400                                   PIC X(12).                             
021500               10  WT-ST-ACT-MIN   PIC 9(03).                             
021600                                                                          
021700      * -- REPORT LINE LAYOUTS (132-COLUMN PRINT FILE) -----------        
021800       01  RPT-TITLE.                                                     
021900           05  FILLER              PIC X(01) VALUE SPACES.                
022000           05  FILLER              PIC X(22)                              
022100                   VALUE "MIDLAND MOTOR WORKS -".                         
022200           05  FILLER              PIC X(28)                              
022300                   VALUE " ASSEMBLY CONTROL REPORT -".                    
022400           05  RPT-TI-DATE.                                               
022500               10  RPT-TI-YEAR     PIC 9(04).                             
022600               10  FILLER          PIC X(01) VALUE "-".                   
022700               10  RPT-TI-MONTH    PIC 9(02).                             
022800               10  FILLER          PIC X(01) VALUE "-".                   
022900               10  RPT-TI-DAY      PIC 9(02).                             
023000           05  FILLER              PIC X(73) VALUE SPACES.                
023100                                                                          
023200       01  RPT-HEADER.                                                    
023300           05  FILLER              PIC X(01) VALUE SPACES.                
023400           05  FILLER              PIC X(17)                              
023500                   VALUE "PROD ORDER NUMBER".                             
023600           05  FILLER              PIC X(09) VALUE "STATION".             
023700           05  FILLER              PIC X(10) VALUE "ACTION".              
023800           05  FILLER              PIC X(20)                              
023900                                   VALUE "OUTCOME/MESSAGE".               
024000           05  FILLER              PIC X(75) VALUE SPACES.                
024100                                                                          
024200       01  RPT-DETAIL.                                                    
024300           05  FILLER              PIC X(01) VALUE SPACES.                
024400           05  RPT-DT-PO-NUMBER    PIC X(17).                             
024500           05  FILLER              PIC X(01) VALUE SPACES.                
024600           05  RPT-DT-STA-CODE     PIC X(08).                             
024700           05  FILLER              PIC X(01) VALUE SPACES.                
024800           05  RPT-DT-ACTION       PIC X(09).                             
024900           05  FILLER              PIC X(01) VALUE SPACES.                
025000           05  RPT-DT-OUTCOME      PIC X(40).                             
025100           05  FILLER              PIC X(53) VALUE SPACES.                
025200                                                                          
025300       01  RPT-TOTALS.                                                    
025400           05  FILLER              PIC X(01) VALUE SPACES.                
025500           05  RPT-TO-LABEL        PIC X(30).                             
025600           05  RPT-TO-VALUE        PIC ZZZ,ZZ9.                           
025700           05  FILLER              PIC X(94) VALUE SPACES.                
025800                                                                          
025900       01  WS-PRINT-CTL.                                                  
026000           05  WS-LINE-CNT         PIC 9(03)   COMP.                      
026100           05  WS-PAGE-CNT         PIC 9(03)   COMP.                      
026200           05  FILLER              PIC X(04).                             
026300                                                                          
026400      *-----------------------------------------------------------        
026500       PROCEDURE                   DIVISION.                              
026600      *-----------------------------------------------------------        
026700       100-ASM-RUN.                                                       
026800           PERFORM 200-INITIATE-ASM-RUN.                                  
026900           PERFORM 200-PROCEED-ASM-RUN                                    
027000                   UNTIL ASMTRIN-EOF.                                     
027100           PERFORM 200-TERMINATE-ASM-RUN.                                 
027200           STOP RUN.                                                      
027300                                                                          
027400      *-----------------------------------------------------------        
027500       200-INITIATE-ASM-RUN.                                              
027600           ACCEPT  WS-RUN-DATE          FROM DATE YYYYMMDD.               
027700           PERFORM 300-OPEN-ALL-FILES.                                    
027800           PERFORM 300-LOAD-PRODORD-TABLE.                                
027900           PERFORM 300-LOAD-ASMSTEP-TABLE.                                
028000           MOVE WS-RUN-YEAR             TO RPT-TI-YEAR.                   
028100           MOVE WS-RUN-MONTH            TO RPT-TI-MONTH.                  
028200           MOVE WS-RUN-DAY              TO RPT-TI-DAY.                    
028300           PERFORM 600-PRINT-TITLE-AND-HEADERS.                           
028400           PERFORM 300-READ-ASMTRAN.                                      
028500                                                                          
028600       200-PROCEED-ASM-RUN.                                               
028700           PERFORM 400-APPLY-TRANSACTION.                                 
028800           PERFORM 300-READ-ASMTRAN.                                      
028900                                                                          
029000       200-TERMINATE-ASM-RUN.                                             
029100           PERFORM 500-REWRITE-PRODORD-TABLE.                             
029200           PERFORM 500-REWRITE-ASMSTEP-TABLE.                             
029300           PERFORM 600-PRINT-GRAND-TOTALS.                                
029400           PERFORM 300-CLOSE-ALL-FILES.                                   
029500                                                                          
029600      *-----------------------------------------------------------        
029700       300-OPEN-ALL-FILES.                                                
029800           OPEN    INPUT   PRODORD-FILE-IN                                
029900                   INPUT   ASMSTEP-FILE-IN                                
030000                   INPUT   ASMTRAN-FILE-IN                                
030100                   OUTPUT  PRODORD-FILE-OUT                               
030200                   OUTPUT  ASMSTEP-FILE-OUT                               
030300                   OUTPUT  RUN-REPORT-OUT.                                
030400                                                                          
030500       300-CLOSE-ALL-FILES.                                               
030600           CLOSE   PRODORD-FILE-IN                                        
030700                   ASMSTEP-FILE-IN                                        
030800                   ASMTRAN-FILE-IN                                        
030900                   PRODORD-FILE-OUT                                       
031000                   ASMSTEP-FILE-OUT                                       
031100                   RUN-REPORT-OUT.                                        
031200                                                                          
031300      *-----------------------------------------------------------        
031400      * LOAD EVERY PRODUCTION ORDER RECORD WRITTEN BY PROD-ORDER          
031500      * INTO THE IN-MEMORY TABLE.  ONLY SCHEDULED AND IN-PROD             
031600      * ORDERS ARE EVER TOUCHED BY THIS RUN; THE REST PASS THRU.          
031700      *-----------------------------------------------------------        
031800       300-LOAD-PRODORD-TABLE.                                            
031900           SET WT-PO-IDX                TO 1.                             
032000       300-LOAD-PRODORD-LOOP.                                             
032100           READ PRODORD-FILE-IN                                           
032200                   AT END      GO TO 300-LOAD-PRODORD-DONE.               
032300           MOVE MFG-PROD-ORDER-IN (01:17)                                 
032400                                    TO WT-PO-NUMBER (WT-PO-IDX).          
032500           MOVE MFG-PROD-ORDER-IN (18:16)                                 
032600                                  TO WT-PO-SRC-ORDER (WT-PO-IDX).         
032700           MOVE MFG-PROD-ORDER-IN (34:17)                                 
032800                                    TO WT-PO-VIN (WT-PO-IDX).             
032900           MOVE MFG-PROD-ORDER-IN (51:18)                                 
033000                                    TO WT-PO-STATUS (WT-PO-IDX).          
033100           MOVE MFG-PROD-ORDER-IN (69:02)                                 
033200                                    TO WT-PO-STA-SEQ (WT-PO-IDX).         
033300           ADD 1                    TO WS-PROD-LOAD-CNT.                  
033400           SET WT-PO-IDX             UP BY 1.                             
033500           GO TO 300-LOAD-PRODORD-LOOP.                                   
033600       300-LOAD-PRODORD-DONE.                                             
033700           EXIT.                                                          
033800                                                                          
033900      *-----------------------------------------------------------        
034000      * LOAD EVERY ASSEMBLY STEP RECORD WRITTEN BY PROD-ORDER             
034100      * (FIVE PER PRODUCTION ORDER, ALL PENDING) INTO THE TABLE.          
034200      *-----------------------------------------------------------        
034300       300-LOAD-ASMSTEP-TABLE.                                            
034400           SET WT-ST-IDX                TO 1.                             
034500       300-LOAD-ASMSTEP-LOOP.                                             
034600           READ ASMSTEP-FILE-IN                                           
034700                   AT END      GO TO 300-LOAD-ASMSTEP-DONE.               
034800           MOVE MFG-ASM-STEP-IN (01:17)                                   
034900                                 TO WT-ST-PO-NUMBER (WT-ST-IDX).          
035000           MOVE MFG-ASM-STEP-IN (18:08)                                   
035100                                 TO WT-ST-STA-CODE (WT-ST-IDX).           
035200           MOVE MFG-ASM-STEP-IN (26:02)                                   
035300                                 TO WT-ST-STA-SEQ (WT-ST-IDX).            
035400           MOVE MFG-ASM-STEP-IN (28:50)                                   
035500                                 TO WT-ST-TASK-DESC (WT-ST-IDX).          
035600           MOVE MFG-ASM-STEP-IN (78:03)                                   
035700                                 TO WT-ST-STD-MIN (WT-ST-IDX).            
035800           MOVE MFG-ASM-STEP-IN (81:11)                                   
035900                                 TO WT-ST-STATUS (WT-ST-IDX).             
036000           MOVE MFG-ASM-STEP-IN (92:10)                                   
036100                                 TO WT-ST-OPERATOR (WT-ST-IDX).           
036200           MOVE MFG-ASM-STEP-IN (102:12)                                  
036300                                 TO WT-ST-MATL-BATCH (WT-ST-IDX).         
036400           MOVE MFG-ASM-STEP-IN (114:03)                                  
036500                                 TO WT-ST-ACT-MIN (WT-ST-IDX).            
036600           ADD 1                 TO WS-STEP-LOAD-CNT.                     
036700           SET WT-ST-IDX          UP BY 1.                                
036800           GO TO 300-LOAD-ASMSTEP-LOOP.                                   
036900       300-LOAD-ASMSTEP-DONE.                                             
037000           EXIT.                                                          
037100                                                                          
037200      *-----------------------------------------------------------        
037300       300-READ-ASMTRAN.                                                  
037400           READ ASMTRAN-FILE-IN                                           
037500                   AT END      MOVE "Y" TO WS-ASMTRIN-EOF-SW              
037600                   NOT AT END  ADD 1     TO WS-TRAN-READ-CNT.             
037700                                                                          
037800      *-----------------------------------------------------------        
037900      * APPLY ONE STEP-COMPLETION TRANSACTION.  A TRANSACTION FOR         
038000      * A SCHEDULED ORDER ALSO IMPLICITLY STARTS PRODUCTION (THE          
038100      * SHOP HAS NO SEPARATE START-OF-PRODUCTION FEED - THE FIRST         
038200      * TRANSACTION RECEIVED CARRIES THE OPERATOR AND WORKSTATION         
038300      * THAT PUT THE VEHICLE ON THE LINE).                                
038400      *-----------------------------------------------------------        
038500       400-APPLY-TRANSACTION.                                             
038600           MOVE "N"                     TO WS-PO-FOUND-SW.                
038700           MOVE "N"                     TO WS-ST-FOUND-SW.                
038800           MOVE SPACES                  TO WS-REJECT-MSG.                 
038900           PERFORM 500-FIND-PRODORD.                                      
039000           IF NOT PO-ENTRY-FOUND                                          
039100               MOVE "UNKNOWN PRODUCTION ORDER NUMBER"                     
039200                                        TO WS-REJECT-MSG                  
039300               PERFORM 500-REJECT-TRANSACTION                             
039400               GO TO 400-APPLY-TRANSACTION-EXIT.                          
039500           PERFORM 500-FIND-ASMSTEP.                                      
039600           IF NOT STEP-ENTRY-FOUND                                        
039700               MOVE "UNKNOWN STATION FOR THIS ORDER"                      
039800                                        TO WS-REJECT-MSG                  
039900               PERFORM 500-REJECT-TRANSACTION                             
040000               GO TO 400-APPLY-TRANSACTION-EXIT.                          
040100           IF WT-PO-ST-SCHEDULED (WS-PO-IDX-SAVE)                         
040200               PERFORM 500-START-PRODUCTION.                              
040300           IF NOT WT-PO-ST-IN-PRODUCTION (WS-PO-IDX-SAVE)                 
040400               MOVE "ORDER NOT IN PRODUCTION"                             
040500                                        TO WS-REJECT-MSG                  
040600               PERFORM 500-REJECT-TRANSACTION                             
040700               GO TO 400-APPLY-TRANSACTION-EXIT.                          
040800           IF WT-ST-COMPLETED (WS-ST-IDX-SAVE)                            
040900               MOVE "STEP ALREADY COMPLETED"                              
041000                                        TO WS-REJECT-MSG                  
041100               PERFORM 500-REJECT-TRANSACTION                             
041200               GO TO 400-APPLY-TRANSACTION-EXIT.                          
041300           IF AS-OPERATOR-ID = SPACES OR                                  
041400              AS-MATERIAL-BATCH-ID = SPACES OR                            
041500              AS-ACTUAL-MINUTES NOT > ZERO                                
041600               MOVE "MISSING OPERATOR, BATCH OR MINUTES (BR-08)"          
041700                                        TO WS-REJECT-MSG                  
041800               PERFORM 500-REJECT-TRANSACTION                             
041900               GO TO 400-APPLY-TRANSACTION-EXIT.                          
042000           PERFORM 500-CHECK-STATION-SEQUENCE.                            
042100           IF NOT PRIOR-STATIONS-OK                                       
042200               MOVE "PRIOR STATION NOT COMPLETED (BR-07)"                 
042300                                        TO WS-REJECT-MSG                  
042400               PERFORM 500-REJECT-TRANSACTION                             
042500               GO TO 400-APPLY-TRANSACTION-EXIT.                          
042600           PERFORM 500-COMPLETE-STEP.                                     
042700       400-APPLY-TRANSACTION-EXIT.                                        
042800           EXIT.                                                          
042900                                                                          
043000      *-----------------------------------------------------------        
043100       500-FIND-PRODORD.                                                  
043200           SET WT-PO-IDX                TO 1.                             
043300           SEARCH WT-PO-ENTRY                                             
043400               AT END      MOVE "N"     TO WS-PO-FOUND-SW                 
043500               WHEN WT-PO-NUMBER (WT-PO-IDX) =                            
043600                    AS-PROD-ORDER-NUMBER                                  
043700                           MOVE "Y"     TO WS-PO-FOUND-SW                 
043800                           SET WS-PO-IDX-SAVE TO WT-PO-IDX.               
043900                                                                          
044000      *-----------------------------------------------------------        
044100       500-FIND-ASMSTEP.                                                  
044200           SET WT-ST-IDX                TO 1.                             
044300           SEARCH WT-ST-ENTRY                                             
044400               AT END      MOVE "N"     TO WS-ST-FOUND-SW                 
044500               WHEN WT-ST-PO-NUMBER (WT-ST-IDX) =                         
044600                    AS-PROD-ORDER-NUMBER                                  
044700                    AND                                                   
044800                    WT-ST-STA-CODE (WT-ST-IDX) = AS-STATION-CODE          
044900                           MOVE "Y"     TO WS-ST-FOUND-SW                 
045000                           SET WS-ST-IDX-SAVE TO WT-ST-IDX.               
045100                                                                          
045200      *-----------------------------------------------------------        
045300      * START-OF-PRODUCTION: SCHEDULED TO IN_PRODUCTION, CURRENT          
045400      * STATION SEQUENCE SET TO 1.                                        
045500      *-----------------------------------------------------------        
045600       500-START-PRODUCTION.                                              
045700           MOVE "IN_PRODUCTION"  TO WT-PO-STATUS (WS-PO-IDX-SAVE).        
045800           MOVE 1               TO WT-PO-STA-SEQ (WS-PO-IDX-SAVE).        
045900                                                                          
046000      *-----------------------------------------------------------        
046100      * BR-07 STATION SEQUENCING: EVERY STEP AT A LOWER STATION           
046200      * SEQUENCE MUST BE COMPLETED BEFORE THIS ONE MAY COMPLETE.          
046300      *-----------------------------------------------------------        
046400       500-CHECK-STATION-SEQUENCE.                                        
046500           MOVE "Y"                     TO WS-PRIOR-STA-OK-SW.            
046600           SET WT-ST-IDX                TO 1.                             
046700       500-CHECK-SEQ-LOOP.                                                
046800           IF WT-ST-IDX > WS-STEP-LOAD-CNT                                
046900               GO TO 500-CHECK-SEQ-DONE.                                  
047000           IF WT-ST-PO-NUMBER (WT-ST-IDX) = AS-PROD-ORDER-NUMBER          
047100              AND WT-ST-STA-SEQ (WT-ST-IDX) <                             
047200                  WT-ST-STA-SEQ (WS-ST-IDX-SAVE)                          
047300              AND NOT WT-ST-COMPLETED (WT-ST-IDX)                         
047400                   MOVE "N"             TO WS-PRIOR-STA-OK-SW             
047500                   GO TO 500-CHECK-SEQ-DONE.                              
047600           SET WT-ST-IDX                UP BY 1.                          
047700           GO TO 500-CHECK-SEQ-LOOP.                                      
047800       500-CHECK-SEQ-DONE.                                                
047900           EXIT.                                                          
048000                                                                          
048100      *-----------------------------------------------------------        
048200      * COMPLETE THE STEP, CHECK FOR OVERTIME (BR-09), THEN SEE           
048300      * WHETHER THE CURRENT STATION IS DONE (ADVANCE BY ONE) OR           
048400      * THE WHOLE ASSEMBLY PROCESS IS DONE (ASSEMBLY_COMPLETED).          
048500      *-----------------------------------------------------------        
048600       500-COMPLETE-STEP.                                                 
048700           MOVE "COMPLETED"    TO WT-ST-STATUS (WS-ST-IDX-SAVE).          
048800           MOVE AS-OPERATOR-ID TO WT-ST-OPERATOR (WS-ST-IDX-SAVE).        
048900           MOVE AS-MATERIAL-BATCH-ID                                      
049000                             TO WT-ST-MATL-BATCH (WS-ST-IDX-SAVE).        
049100           MOVE AS-ACTUAL-MINUTES                                         
049200                               TO WT-ST-ACT-MIN (WS-ST-IDX-SAVE).         
049300           ADD 1               TO WS-STEP-DONE-CNT.                       
049400           MOVE WT-ST-STD-MIN (WS-ST-IDX-SAVE)                            
049500                               TO WS-OT-STD-MINUTES.                      
049600           MOVE AS-ACTUAL-MINUTES                                         
049700                               TO WS-OT-ACTUAL-MINUTES.                   
049800           MOVE "N"            TO WS-OT-FLAG.                             
049900           CALL "OvertimeChk"  USING WS-OVERTIME-PARMS.                   
050000           MOVE "COMPLETE"     TO RPT-DT-ACTION.                          
050100           MOVE "STEP COMPLETED"                                          
050200                               TO RPT-DT-OUTCOME.                         
050300           IF WS-OT-OVERTIME                                              
050400               ADD 1                TO WS-OVERTIME-CNT                    
050500               STRING "OVERTIME - STD " DELIMITED BY SIZE                 
050600                      WT-ST-STD-MIN (WS-ST-IDX-SAVE)                      
050700                                        DELIMITED BY SIZE                 
050800                      " ACTUAL "       DELIMITED BY SIZE                  
050900                      AS-ACTUAL-MINUTES                                   
051000                                        DELIMITED BY SIZE                 
051100                      INTO RPT-DT-OUTCOME.                                
051200           PERFORM 500-ACCEPT-TRANSACTION.                                
051300           PERFORM 500-CHECK-STATION-DONE.                                
051400           IF ALL-CUR-STA-DONE                                            
051500               PERFORM 500-ADVANCE-OR-FINISH.                             
051600                                                                          
051700      *-----------------------------------------------------------        
051800      * IS EVERY STEP AT THE CURRENT STATION NOW COMPLETED?               
051900      *-----------------------------------------------------------        
052000       500-CHECK-STATION-DONE.                                            
052100           MOVE "Y"                     TO WS-ALL-STA-DONE-SW.            
052200           SET WT-ST-IDX                TO 1.                             
052300       500-CHECK-STA-DONE-LOOP.                                           
052400           IF WT-ST-IDX > WS-STEP-LOAD-CNT                                
052500               GO TO 500-CHECK-STA-DONE-EXIT.                             
052600           IF WT-ST-PO-NUMBER (WT-ST-IDX) = AS-PROD-ORDER-NUMBER          
052700              AND WT-ST-STA-SEQ (WT-ST-IDX) =                             
052800                  WT-ST-STA-SEQ (WS-ST-IDX-SAVE)                          
052900              AND NOT WT-ST-COMPLETED (WT-ST-IDX)                         
053000                   MOVE "N"             TO WS-ALL-STA-DONE-SW             
053100                   GO TO 500-CHECK-STA-DONE-EXIT.                         
053200           SET WT-ST-IDX                UP BY 1.                          
053300           GO TO 500-CHECK-STA-DONE-LOOP.                                 
053400       500-CHECK-STA-DONE-EXIT.                                           
053500           EXIT.                                                          
053600                                                                          
053700      *-----------------------------------------------------------        
053800      * IS EVERY STEP FOR THIS ORDER (ALL FIVE STATIONS) DONE?            
053900      * IF SO THE ORDER BECOMES ASSEMBLY_COMPLETED, ELSE THE              
054000      * CURRENT STATION SEQUENCE ADVANCES BY ONE.                         
054100      *-----------------------------------------------------------        
054200       500-ADVANCE-OR-FINISH.                                             
054300           MOVE "Y"                     TO WS-ALL-STEP-DONE-SW.           
054400           SET WT-ST-IDX                TO 1.                             
054500       500-ADV-CHECK-LOOP.                                                
054600           IF WT-ST-IDX > WS-STEP-LOAD-CNT                                
054700               GO TO 500-ADV-CHECK-DONE.                                  
054800           IF WT-ST-PO-NUMBER (WT-ST-IDX) = AS-PROD-ORDER-NUMBER          
054900              AND NOT WT-ST-COMPLETED (WT-ST-IDX)                         
055000                   MOVE "N"             TO WS-ALL-STEP-DONE-SW            
055100                   GO TO 500-ADV-CHECK-DONE.                              
055200           SET WT-ST-IDX                UP BY 1.                          
055300           GO TO 500-ADV-CHECK-LOOP.                                      
055400       500-ADV-CHECK-DONE.                                                
055500           IF ALL-STEPS-DONE                                              
055600               MOVE "ASSEMBLY_COMPLETED"                                  
055700                             TO WT-PO-STATUS (WS-PO-IDX-SAVE)             
055800               ADD 1         TO WS-VEH-DONE-CNT                           
055900           ELSE                                                           
056000               ADD 1         TO WT-PO-STA-SEQ (WS-PO-IDX-SAVE).           
056100                                                                          
056200      *-----------------------------------------------------------        
056300       500-ACCEPT-TRANSACTION.                                            
056400           ADD 1                        TO WS-TRAN-ACC-CNT.               
056500           MOVE AS-PROD-ORDER-NUMBER    TO RPT-DT-PO-NUMBER.              
056600           MOVE AS-STATION-CODE         TO RPT-DT-STA-CODE.               
056700           PERFORM 600-PRINT-DETAIL-LINE.                                 
056800                                                                          
056900       500-REJECT-TRANSACTION.                                            
057000           ADD 1                        TO WS-TRAN-REJ-CNT.               
057100           MOVE AS-PROD-ORDER-NUMBER    TO RPT-DT-PO-NUMBER.              
057200           MOVE AS-STATION-CODE         TO RPT-DT-STA-CODE.               
057300           MOVE "REJECT"                TO RPT-DT-ACTION.                 
057400           MOVE WS-REJECT-MSG           TO RPT-DT-OUTCOME.                
057500           PERFORM 600-PRINT-DETAIL-LINE.                                 
057600                                                                          
057700      *-----------------------------------------------------------        
057800       500-REWRITE-PRODORD-TABLE.                                         
057900           SET WT-PO-IDX                TO 1.                             
058000       500-REWRITE-PRODORD-LOOP.                                          
058100           IF WT-PO-IDX > WS-PROD-LOAD-CNT                                
058200               GO TO 500-REWRITE-PRODORD-DONE.                            
058300           MOVE SPACES                  TO MFG-PROD-ORDER-OUT.            
058400           STRING WT-PO-NUMBER (WT-PO-IDX)   DELIMITED BY SIZE            
058500                  WT-PO-SRC-ORDER (WT-PO-IDX) DELIMITED BY SIZE           
058600                  WT-PO-VIN (WT-PO-IDX)      DELIMITED BY SIZE            
058700                  WT-PO-STATUS (WT-PO-IDX)   DELIMITED BY SIZE            
058800                  WT-PO-STA-SEQ (WT-PO-IDX)  DELIMITED BY SIZE            
058900                  INTO MFG-PROD-ORDER-OUT.                                
059000           WRITE MFG-PROD-ORDER-OUT.                                      
059100           SET WT-PO-IDX                UP BY 1.                          
059200           GO TO 500-REWRITE-PRODORD-LOOP.                                
059300       500-REWRITE-PRODORD-DONE.                                          
059400           EXIT.                                                          
059500                                                                          
059600       500-REWRITE-ASMSTEP-TABLE.                                         
059700           SET WT-ST-IDX                TO 1.                             
059800       500-REWRITE-ASMSTEP-LOOP.                                          
059900           IF WT-ST-IDX > WS-STEP-LOAD-CNT                                
060000               GO TO 500-REWRITE-ASMSTEP-DONE.                            
060100           MOVE SPACES                  TO MFG-ASM-STEP-OUT.              
060200           STRING WT-ST-PO-NUMBER (WT-ST-IDX)  DELIMITED BY SIZE          
060300                  WT-ST-STA-CODE (WT-ST-IDX)   DELIMITED BY SIZE          
060400                  WT-ST-STA-SEQ (WT-ST-IDX)    DELIMITED BY SIZE          
060500                  WT-ST-TASK-DESC (WT-ST-IDX)  DELIMITED BY SIZE          
060600                  WT-ST-STD-MIN (WT-ST-IDX)    DELIMITED BY SIZE          
060700                  WT-ST-STATUS (WT-ST-IDX)     DELIMITED BY SIZE          
060800                  WT-ST-OPERATOR (WT-ST-IDX)   DELIMITED BY SIZE          
060900                  WT-ST-MATL-BATCH (WT-ST-IDX) DELIMITED BY SIZE          
061000                  WT-ST-ACT-MIN (WT-ST-IDX)    DELIMITED BY SIZE          
061100                  INTO MFG-ASM-STEP-OUT.                                  
061200           WRITE MFG-ASM-STEP-OUT.                                        
061300           SET WT-ST-IDX                UP BY 1.                          
061400           GO TO 500-REWRITE-ASMSTEP-LOOP.                                
061500       500-REWRITE-ASMSTEP-DONE.                                          
061600           EXIT.                                                          
061700                                                                          
061800      *-----------------------------------------------------------        
061900       600-PRINT-TITLE-AND-HEADERS.                                       
062000           WRITE RPT-LINE-OUT      FROM RPT-TITLE                         
062100                   AFTER ADVANCING TOP-OF-FORM.                           
062200           MOVE SPACES              TO RPT-LINE-OUT.                      
062300           WRITE RPT-LINE-OUT       AFTER ADVANCING 1 LINES.              
062400           WRITE RPT-LINE-OUT      FROM RPT-HEADER                        
062500                   AFTER ADVANCING 1 LINES.                               
062600           MOVE SPACES              TO RPT-LINE-OUT.                      
062700           WRITE RPT-LINE-OUT       AFTER ADVANCING 1 LINES.              
062800           MOVE ZERO                TO WS-LINE-CNT.                       
062900           ADD 1                    TO WS-PAGE-CNT.                       
063000                                                                          
063100       600-PRINT-DETAIL-LINE.                                             
063200           IF WS-LINE-CNT > 55                                            
063300               PERFORM 600-PRINT-TITLE-AND-HEADERS.                       
063400           WRITE RPT-LINE-OUT      FROM RPT-DETAIL                        
063500                   AFTER ADVANCING 1 LINES.                               
063600           ADD 1                    TO WS-LINE-CNT.                       
063700                                                                          
063800       600-PRINT-GRAND-TOTALS.                                            
063900           MOVE SPACES              TO RPT-LINE-OUT.                      
064000           WRITE RPT-LINE-OUT       AFTER ADVANCING 2 LINES.              
064100           MOVE "TRANSACTIONS READ"           TO RPT-TO-LABEL.            
064200           MOVE WS-TRAN-READ-CNT              TO RPT-TO-VALUE.            
064300           WRITE RPT-LINE-OUT      FROM RPT-TOTALS                        
064400                   AFTER ADVANCING 1 LINES.                               
064500           MOVE "TRANSACTIONS ACCEPTED"       TO RPT-TO-LABEL.            
064600           MOVE WS-TRAN-ACC-CNT               TO RPT-TO-VALUE.            
064700           WRITE RPT-LINE-OUT      FROM RPT-TOTALS                        
064800                   AFTER ADVANCING 1 LINES.                               
064900           MOVE "TRANSACTIONS REJECTED"       TO RPT-TO-LABEL.            
065000           MOVE WS-TRAN-REJ-CNT               TO RPT-TO-VALUE.            
065100           WRITE RPT-LINE-OUT      FROM RPT-TOTALS                        
065200                   AFTER ADVANCING 1 LINES.                               
065300           MOVE "ASSEMBLY STEPS COMPLETED"    TO RPT-TO-LABEL.            
065400           MOVE WS-STEP-DONE-CNT              TO RPT-TO-VALUE.            
065500           WRITE RPT-LINE-OUT      FROM RPT-TOTALS                        
065600                   AFTER ADVANCING 1 LINES.                               
065700           MOVE "OVERTIME ALERTS"             TO RPT-TO-LABEL.            
065800           MOVE WS-OVERTIME-CNT               TO RPT-TO-VALUE.            
065900           WRITE RPT-LINE-OUT      FROM RPT-TOTALS                        
066000                   AFTER ADVANCING 1 LINES.                               
066100           MOVE "VEHICLES FINISHING ASSEMBLY" TO RPT-TO-LABEL.            
066200           MOVE WS-VEH-DONE-CNT               TO RPT-TO-VALUE.            
066300           WRITE RPT-LINE-OUT      FROM RPT-TOTALS                        
066400                   AFTER ADVANCING 1 LINES.                               
