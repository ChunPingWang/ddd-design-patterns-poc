000100       IDENTIFICATION              DIVISION.                              
000200      *-----------------------------------------------------------        
000300       PROGRAM-ID.                 OVERTIME-CHK.                          
000400       AUTHOR.                     D. M. NOVAK.                           
000500       INSTALLATION.               MIDLAND MOTOR WORKS - ISD.             
000600       DATE-WRITTEN.               MARCH 10, 1986.                        
000700       DATE-COMPILED.                                                     
000800       SECURITY.                   COMPANY CONFIDENTIAL.                  
000900      *-----------------------------------------------------------        
001000      * OVERTIME-CHK - SUBPROGRAM CALLED BY ASM-RUN TO TEST A             
001100      * COMPLETED ASSEMBLY STEP FOR OVERTIME.  A STEP IS OVER             
001200      * TIME WHEN THE ACTUAL MINUTES EXCEED ONE AND ONE-HALF              
001300      * TIMES THE STANDARD MINUTES FOR THE STATION.  THE TEST IS          
001400      * DONE IN WHOLE MINUTES (3 X STANDARD VS 2 X ACTUAL) SO THE         
001500      * ONE-HALF FRACTION IS NOT LOST TO INTEGER TRUNCATION.              
001600      *-----------------------------------------------------------        
001700      * MAINTENANCE HISTORY                                               
001800      *-----------------------------------------------------------        
001900      * 031086 DMN  ORIG   INITIAL OVERTIME TEST SUBPROGRAM.              
002000      * 021998 PSV  Y2K01  REVIEWED FOR Y2K - NO DATE FIELDS HERE.        
002100      * 030300 PSV  CR0449 SWITCHED FROM 1.5 MULTIPLY TO THE              
002200      *                    3-VERSUS-2 WHOLE-MINUTE COMPARISON TO          
002300      *                    DROP THE INTERMEDIATE DECIMAL FIELD.           
002400      * 091503 TLF  CR0512 CR0449 CODED THE COMPARISON BACKWARDS -        
002500      *                    WAS FLAGGING OVERTIME PAST 2/3 STD             
002600      *                    INSTEAD OF PAST 1.5 STD.  SWAPPED THE          
002700      *                    MULTIPLIER PAIR (STD BY 3, ACTUAL BY 2)        
002800      *                    SO THE TEST MATCHES THE COMMENT ABOVE.         
002900      *-----------------------------------------------------------        
003000       ENVIRONMENT                 DIVISION.                              
003100      *-----------------------------------------------------------        
003200       CONFIGURATION               SECTION.                               
003300       SOURCE-COMPUTER.            IBM-4381.                              
003400       OBJECT-COMPUTER.            IBM-4381.                              
003500       SPECIAL-NAMES.                                                     
003600                                   UPSI-0 ON  STATUS IS TRACE-RQ          
003700                                          OFF STATUS IS NO-TRACE.         
003800      *-----------------------------------------------------------        
003900       DATA                        DIVISION.                              
004000      *-----------------------------------------------------------        
004100       WORKING-STORAGE             SECTION.                               
004200       01  WS-OVERTIME-WORK.                                              
004300           05  WS-2X-ACTUAL        PIC 9(05)   COMP.                      
004400           05  WS-3X-STANDARD      PIC 9(05)   COMP.                      
004500           05  WS-OT-R REDEFINES WS-2X-ACTUAL.                            
004600               10  FILLER          PIC 9(05).                             
004700           05  FILLER              PIC X(06).                             
004800                                                                          
004900       01  WS-TRACE-LINE.                                                 
005000           05  FILLER              PIC X(16)                              
005100                   VALUE "OVERTIME-CHK RAN".                              
005200           05  WS-TR-STD           PIC ZZ9.                               
005300           05  FILLER              PIC X(02) VALUE SPACES.                
005400           05  WS-TR-ACT           PIC ZZ9.                               
005500           05  WS-TR-R REDEFINES WS-TR-ACT.                               
005600               10  FILLER          PIC X(03).                             
005700           05  FILLER              PIC X(56) VALUE SPACES.                
005800                                                                          
005900      *-----------------------------------------------------------        
006000       LINKAGE                    SECTION.                                
006100      *-----------------------------------------------------------        
006200       01  LK-OVERTIME-PARMS.                                             
006300           05  LK-STD-MINUTES      PIC 9(03).                             
006400           05  LK-ACTUAL-MINUTES   PIC 9(03).                             
006500           05  LK-OVERTIME-FLAG    PIC X(01).                             
006600               88  LK-OVERTIME             VALUE "Y".                     
006700               88  LK-NO-OVERTIME           VALUE "N".                    
006800           05  FILLER              PIC X(04).                             
006900       01  LK-OVERTIME-PARMS-R REDEFINES LK-OVERTIME-PARMS                
007000                                   PIC X(11).                             
007100                                                                          
007200      *-----------------------------------------------------------        
007300       PROCEDURE       DIVISION USING LK-OVERTIME-PARMS.                  
007400      *-----------------------------------------------------------        
007500       100-OVERTIME-CHK.                                                  
007600           MOVE "N"                TO LK-OVERTIME-FLAG.                   
007700           COMPUTE WS-2X-ACTUAL   = LK-ACTUAL-MINUTES * 2.                
007800           COMPUTE WS-3X-STANDARD = LK-STD-MINUTES * 3.                   
007900           IF WS-2X-ACTUAL > WS-3X-STANDARD                               
008000               MOVE "Y"             TO LK-OVERTIME-FLAG.                  
008100           IF TRACE-RQ                                                    
008200               MOVE LK-STD-MINUTES  TO WS-TR-STD                          
008300               MOVE LK-ACTUAL-MINUTES                                     
008400                                    TO WS-TR-ACT                          
008500               DISPLAY WS-TRACE-LINE                                      
008600           END-IF.                                                        
008700           EXIT PROGRAM.                                                  
