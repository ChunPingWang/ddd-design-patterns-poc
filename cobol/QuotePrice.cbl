000100       IDENTIFICATION              DIVISION.                              
000200      *-----------------------------------------------------------        
000300       PROGRAM-ID.                 QUOTE-PRICE.                           
000400       AUTHOR.                     R. KOWALSKI.                           
000500       INSTALLATION.               MIDLAND MOTOR WORKS - ISD.             
000600       DATE-WRITTEN.               JUNE 14, 1984.                         
000700       DATE-COMPILED.                                                     
000800       SECURITY.                   COMPANY CONFIDENTIAL.                  
000900      *-----------------------------------------------------------        
001000      * QUOTE-PRICE - SUBPROGRAM CALLED BY ORDER-INTAKE TO PRICE          
001100      * ONE DEALER ORDER: BASE MODEL PRICE PLUS THE PRICE OF EACH         
001200      * SELECTED OPTION PACKAGE (UP TO FIVE).  A TRACE LINE IS            
001300      * WRITTEN TO THE OPERATOR CONSOLE WHEN UPSI-0 IS ON, AS THE         
001400      * SHOP HAS DONE FOR CALLED PRICING ROUTINES SINCE THE               
001500      * ORIGINAL INVENTORY VALUATION SUBPROGRAM.                          
001600      *-----------------------------------------------------------        
001700      * MAINTENANCE HISTORY                                               
001800      *-----------------------------------------------------------        
001900      * 061484 RFK  ORIG   INITIAL PRICING SUBPROGRAM (5 PKGS).           
002000      * 111593 TLF  CR0388 SPLIT OUT OF ORDER-INTAKE FOR REUSE BY         
002100      *                    THE CHANGE-TRANSACTION RE-PRICE LOGIC.         
002200      * 021998 PSV  Y2K01  REVIEWED FOR Y2K - NO DATE FIELDS HERE.        
002300      * 081402 MOK  CR0480 CONSOLE TRACE LINE ADDED FOR AUDIT.            
002400      *-----------------------------------------------------------        
002500       ENVIRONMENT                 DIVISION.                              
002600      *-----------------------------------------------------------        
002700       CONFIGURATION               SECTION.                               
002800       SOURCE-COMPUTER.            IBM-4381.                              
002900       OBJECT-COMPUTER.            IBM-4381.                              
003000       SPECIAL-NAMES.                                                     
003100                                   UPSI-0 ON  STATUS IS TRACE-RQ          
003200                                          OFF STATUS IS NO-TRACE.         
003300      *-----------------------------------------------------------        
003400       DATA                        DIVISION.                              
003500      *-----------------------------------------------------------        
003600       WORKING-STORAGE             SECTION.                               
003700       01  WS-QUOTE-WORK.                                                 
003800           05  WS-QUOTE-DISPLAY    PIC S9(9)V99.                          
003900           05  WS-QUOTE-R REDEFINES WS-QUOTE-DISPLAY.                     
004000               10  WS-QUOTE-DOLLARS                                       
004100                                   PIC S9(9).                             
004200               10  WS-QUOTE-CENTS  PIC 99.                                
004300           05  FILLER              PIC X(06).                             
004400                                                                          
004500       01  WS-PKG-TRACE-WORK.                                             
004600           05  WS-PKG-TRACE-TAB    OCCURS 5 TIMES PIC S9(9)V99.           
004700           05  WS-PKG-TRACE-R REDEFINES WS-PKG-TRACE-TAB                  
004800                                   PIC X(55).                             
004900           05  FILLER              PIC X(06).                             
005000                                                                          
005100       01  WS-TRACE-LINE.                                                 
005200           05  FILLER              PIC X(16)                              
005300                   VALUE "QUOTE-PRICE RAN ".                              
005400           05  WS-TR-BASE          PIC $$$,$$$,$$9.99.                    
005500           05  FILLER              PIC X(04) VALUE SPACES.                
005600           05  WS-TR-QUOTE         PIC $$$,$$$,$$9.99.                    
005700           05  WS-TR-R REDEFINES WS-TR-QUOTE.                             
005800               10  FILLER          PIC X(14).                             
005900           05  FILLER              PIC X(52) VALUE SPACES.                
006000                                                                          
006100       01  WS-SUB                  PIC 9(01)   COMP.                      
006200                                                                          
006300      *-----------------------------------------------------------        
006400       LINKAGE                    SECTION.                                
006500      *-----------------------------------------------------------        
006600       01  LK-PRICE-PARMS.                                                
006700           05  LK-BASE-PRICE       PIC S9(9)V99.                          
006800           05  LK-PACKAGE-PRICES   OCCURS 5 TIMES PIC S9(9)V99.           
006900           05  LK-PRICE-QUOTE      PIC S9(9)V99.                          
007000           05  FILLER              PIC X(04).                             
007100                                                                          
007200      *-----------------------------------------------------------        
007300       PROCEDURE          DIVISION USING LK-PRICE-PARMS.                  
007400      *-----------------------------------------------------------        
007500       100-QUOTE-PRICE.                                                   
007600           MOVE LK-BASE-PRICE      TO WS-QUOTE-DISPLAY.                   
007700           SET WS-SUB               TO 1.                                 
007800       100-ADD-PACKAGE-LOOP.                                              
007900           IF WS-SUB > 5                                                  
008000               GO TO 100-ADD-PACKAGE-DONE.                                
008100           MOVE LK-PACKAGE-PRICES (WS-SUB)                                
008200                                   TO WS-PKG-TRACE-TAB (WS-SUB).          
008300           ADD  LK-PACKAGE-PRICES (WS-SUB)                                
008400                                   TO WS-QUOTE-DISPLAY.                   
008500           SET WS-SUB               UP BY 1.                              
008600           GO TO 100-ADD-PACKAGE-LOOP.                                    
008700       100-ADD-PACKAGE-DONE.                                              
008800           MOVE WS-QUOTE-DISPLAY   TO LK-PRICE-QUOTE.                     
008900           IF TRACE-RQ                                                    
009000               MOVE LK-BASE-PRICE   TO WS-TR-BASE                         
009100               MOVE LK-PRICE-QUOTE  TO WS-TR-QUOTE                        
009200               DISPLAY WS-TRACE-LINE                                      
009300           END-IF.                                                        
009400           EXIT PROGRAM.                                                  
