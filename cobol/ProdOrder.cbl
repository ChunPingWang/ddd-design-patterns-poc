000100       IDENTIFICATION              DIVISION.                              
000200      *-----------------------------------------------------------        
000300       PROGRAM-ID.                 PROD-ORDER.                            
000400       AUTHOR.                     D. M. NOVAK.                           
000500       INSTALLATION.               MIDLAND MOTOR WORKS - ISD.             
000600       DATE-WRITTEN.               MARCH 03, 1986.                        
000700       DATE-COMPILED.                                                     
000800       SECURITY.                   COMPANY CONFIDENTIAL.                  
000900      *-----------------------------------------------------------        
001000      * PROD-ORDER - PRODUCTION ORDER CREATION BATCH RUN.  READS          
001100      * THE ORDER MASTER FILE WRITTEN BY ORDER-INTAKE, EXPANDS THE        
001200      * BILL OF MATERIALS FOR EACH NEWLY PLACED ORDER, ASSIGNS A          
001300      * VIN AND A PRODUCTION ORDER NUMBER, LAYS DOWN THE FIVE             
001400      * FIXED ASSEMBLY STATIONS, AND WRITES THE PRODUCTION ORDER,         
001500      * BOM LINE AND ASSEMBLY STEP FILES PICKED UP BY ASM-RUN.            
001600      *-----------------------------------------------------------        
001700      * MAINTENANCE HISTORY                                               
001800      *-----------------------------------------------------------        
001900      * 030386 DMN  ORIG   INITIAL BOM EXPANSION / VIN ASSIGN RUN         
002000      *                    (REPLACES THE OLD FILE-CONVERSION JOB).        
002100      * 082289 DMN  CR0201 ADDED OPTION-PACKAGE BOM BLOCKS.               
002200      * 111593 TLF  CR0389 MATERIAL-PENDING SHORTAGE LIST ADDED.          
002300      * 042696 TLF  CR0416 IDEMPOTENT-ORDER CHECK ADDED.                  
002400      * 021998 PSV  Y2K01  EXPANDED RUN-DATE TO 4-DIGIT YEAR.             
002500      * 091598 PSV  Y2K02  VERIFIED VIN/PO-NUMBER SEQUENCE FIELDS         
002600      *                    HOLD ACROSS THE CENTURY ROLLOVER.              
002700      * 030300 PSV  CR0448 FIVE-STATION TEMPLATE MOVED TO A TABLE.        
002800      * 081402 MOK  CR0481 FIVE OPTION-CODE SLOTS (WAS THREE).            
002900      *-----------------------------------------------------------        
003000       ENVIRONMENT                 DIVISION.                              
003100      *-----------------------------------------------------------        
003200       CONFIGURATION               SECTION.                               
003300       SOURCE-COMPUTER.            IBM-4381.                              
003400       OBJECT-COMPUTER.            IBM-4381.                              
003500       SPECIAL-NAMES.                                                     
003600                                   C01 IS TOP-OF-FORM                     
003700                                   UPSI-0 ON  STATUS IS RERUN-RQ          
003800                                          OFF STATUS IS NORMAL.           
003900      *-----------------------------------------------------------        
004000       INPUT-OUTPUT                SECTION.                               
004100       FILE-CONTROL.                                                      
004200           SELECT  ORDMAST-FILE-IN                                        
004300                   ASSIGN TO "ORDMSIN"                                    
004400                   ORGANIZATION IS LINE SEQUENTIAL                        
004500                   FILE STATUS IS FS-ORDMAST.                             
004600                                                                          
004700           SELECT  PRODORD-FILE-OUT                                       
004800                   ASSIGN TO "PRODOUT"                                    
004900                   ORGANIZATION IS LINE SEQUENTIAL                        
005000                   FILE STATUS IS FS-PRODORD.                             
005100                                                                          
005200           SELECT  BOMLINE-FILE-OUT                                       
005300                   ASSIGN TO "BOMLNOUT"                                   
005400                   ORGANIZATION IS LINE SEQUENTIAL                        
005500                   FILE STATUS IS FS-BOMLINE.                             
005600                                                                          
005700           SELECT  ASMSTEP-FILE-OUT                                       
005800                   ASSIGN TO "ASMSTOUT"                                   
005900                   ORGANIZATION IS LINE SEQUENTIAL                        
006000                   FILE STATUS IS FS-ASMSTEP.                             
006100                                                                          
006200           SELECT  RUN-REPORT-OUT                                         
006300                   ASSIGN TO "RPTOUT"                                     
006400                   ORGANIZATION IS LINE SEQUENTIAL                        
006500                   FILE STATUS IS FS-REPORT.                              
006600                                                                          
006700      *-----------------------------------------------------------        
006800       DATA                        DIVISION.                              
006900      *-----------------------------------------------------------        
007000       FILE                        SECTION.                               
007100       FD  ORDMAST-FILE-IN                                                
007200           RECORD CONTAINS 182 CHARACTERS                                 
007300           DATA RECORD IS SLS-ORDER-MASTER.                               
007400           COPY "COPYBOOKS/OrdMast.cpy".                                  
007500                                                                          
007600       FD  PRODORD-FILE-OUT                                               
007700           RECORD CONTAINS 83 CHARACTERS                                  
007800           DATA RECORD IS MFG-PROD-ORDER.                                 
007900           COPY "COPYBOOKS/ProdOrd.cpy".                                  
008000                                                                          
008100       FD  BOMLINE-FILE-OUT                                               
008200           RECORD CONTAINS 80 CHARACTERS                                  
008300           DATA RECORD IS MFG-BOM-LINE.                                   
008400           COPY "COPYBOOKS/BomLine.cpy".                                  
008500                                                                          
008600       FD  ASMSTEP-FILE-OUT                                               
008700           RECORD CONTAINS 116 CHARACTERS                                 
008800           DATA RECORD IS MFG-ASM-STEP.                                   
008900           COPY "COPYBOOKS/AsmStep.cpy".                                  
009000                                                                          
009100       FD  RUN-REPORT-OUT                                                 
009200           RECORD CONTAINS 132 CHARACTERS                                 
009300           DATA RECORD IS RPT-LINE-OUT.                                   
009400       01  RPT-LINE-OUT                PIC X(132).                        
009500                                                                          
009600      *-----------------------------------------------------------        
009700       WORKING-STORAGE             SECTION.                               
009800      *-----------------------------------------------------------        
009900       01  WS-FILE-STATUSES.                                              
010000           05  FS-ORDMAST          PIC X(02).                             
010100           05  FS-PRODORD          PIC X(02).                             
010200           05  FS-BOMLINE          PIC X(02).                             
010300           05  FS-ASMSTEP          PIC X(02).                             
010400           05  FS-REPORT           PIC X(02).                             
010500           05  FILLER              PIC X(10).                             
010600                                                                          
010700       01  WS-EOF-SWITCHES.                                               
010800           05  ORDMAST-EOF-SW      PIC X(01) VALUE "N".                   
010900               88  ORDMAST-EOF               VALUE "Y".                   
011000           05  FILLER              PIC X(09).                             
011100                                                                          
011200       01  WS-COUNTERS.                                                   
011300           05  WS-ORD-READ-CNT     PIC 9(07)   COMP.                      
011400           05  WS-ORD-PROC-CNT     PIC 9(07)   COMP.                      
011500           05  WS-ORD-SCHED-CNT    PIC 9(07)   COMP.                      
011600           05  WS-ORD-MATPEND-CNT  PIC 9(07)   COMP.                      
011700           05  WS-ORD-SKIP-CNT     PIC 9(07)   COMP.                      
011800           05  WS-BOM-LINE-CNT     PIC 9(02)   COMP.                      
011900           05  WS-SUB              PIC 9(04)   COMP.                      
012000           05  WS-SUB2             PIC 9(04)   COMP.                      
012100           05  WS-SO-CNT           PIC 9(04)   COMP.                      
012200           05  FILLER              PIC X(06).                             
012300                                                                          
012400       01  WS-RUN-DATE.                                                   
012500           05  WS-RUN-DATE-8       PIC 9(08).                             
012600           05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-8.                     
012700               10  WS-RUN-YEAR     PIC 9(04).                             
012800               10  WS-RUN-MONTH    PIC 9(02).                             
012900               10  WS-RUN-DAY      PIC 9(02).                             
013000           05  FILLER              PIC X(08).                             
013100                                                                          
013200       01  WS-CURRENT-ORDER-WORK.                                         
013300           05  WS-EFFECTIVE-MODEL  PIC X(10).                             
013400           05  WS-ALREADY-SW       PIC X(01).                             
013500               88  WS-ALREADY-EXISTS         VALUE "Y".                   
013600           05  WS-ALL-AVAIL-SW     PIC X(01).                             
013700               88  WS-ALL-AVAILABLE          VALUE "Y".                   
013800           05  WS-FOUND-SW         PIC X(01).                             
013900               88  ENTRY-FOUND               VALUE "Y".                   
014000           05  FILLER              PIC X(07).                             
014100                                                                          
014200      *-----------------------------------------------------------        
014300      * PRODUCTION ORDER NUMBER - POSH-YYYYMM-NNNNN.  "SH" (SHOP          
014400      * FACTORY CODE) IS RUN TOGETHER WITH "PO" SO THE NUMBER FITS        
014500      * THE 17-BYTE FIELD CARRIED FORWARD FROM THE OLD PART-NUMBER        
014600      * LAYOUT - SEE CR0201.                                              
014700      *-----------------------------------------------------------        
014800       01  WS-PROD-ORDER-NUM-WORK.                                        
014900           05  WS-PON-X            PIC X(17).                             
015000           05  WS-PON-R REDEFINES WS-PON-X.                               
015100               10  FILLER          PIC X(04).                             
015200               10  FILLER          PIC X(01).                             
015300               10  WS-PON-YEARMO   PIC 9(06).                             
015400               10  FILLER          PIC X(01).                             
015500               10  WS-PON-SEQ      PIC 9(05).                             
015600           05  WS-NEXT-PO-SEQ      PIC 9(05)   COMP.                      
015700           05  FILLER              PIC X(06).                             
015800                                                                          
015900      *-----------------------------------------------------------        
016000      * VIN - 17 CHARACTERS BUILT FROM A RUN SEQUENCE NUMBER OVER         
016100      * THE 33-SYMBOL ALPHABET BELOW (A-Z0-9 LESS I, O, Q PER THE         
016200      * SHOP'S TITLING-CONVENTION STANDARD).                              
016300      *-----------------------------------------------------------        
016400       01  WS-VIN-WORK.                                                   
016500           05  WS-VIN-X            PIC X(17).                             
016600           05  WS-NEXT-VIN-SEQ     PIC 9(09)   COMP.                      
016700           05  WS-VIN-REMAINING    PIC 9(09)   COMP.                      
016800           05  WS-VIN-QUOT         PIC 9(09)   COMP.                      
016900           05  WS-VIN-REM          PIC 9(02)   COMP.                      
017000           05  WS-VIN-POS          PIC 9(02)   COMP.                      
017100           05  FILLER              PIC X(08).                             
017200                                                                          
017300      *-----------------------------------------------------------        
017400      * BASE BOM PER MODEL, LOADED HERE AS INITIALIZED WORKING            
017500      * STORAGE RATHER THAN A REFERENCE FILE - THE CATALOG IS             
017600      * FIXED BY ENGINEERING AND CHANGES ONLY THROUGH A PROGRAM           
017700      * CHANGE REQUEST, NEVER AT RUN TIME.                                
017800      *-----------------------------------------------------------        
017900       01  WT-BASE-BOM-INIT.                                              
018000           05  FILLER.                                                    
018100               10  FILLER PIC X(10) VALUE "MODEL-S".                      
018200               10  FILLER PIC X(10) VALUE "CHS-001".                      
018300               10  FILLER PIC X(40)                                       
018400                   VALUE "CHASSIS FRAME ASSEMBLY".                        
018500               10  FILLER PIC 9(03) VALUE 1.                              
018600               10  FILLER PIC X(04) VALUE "UNIT".                         
018700           05  FILLER.                                                    
018800               10  FILLER PIC X(10) VALUE "MODEL-S".                      
018900               10  FILLER PIC X(10) VALUE "ENG-001".                      
019000               10  FILLER PIC X(40) VALUE "ELECTRIC MOTOR UNIT".          
019100               10  FILLER PIC 9(03) VALUE 1.                              
019200               10  FILLER PIC X(04) VALUE "UNIT".                         
019300           05  FILLER.                                                    
019400               10  FILLER PIC X(10) VALUE "MODEL-S".                      
019500               10  FILLER PIC X(10) VALUE "BAT-001".                      
019600               10  FILLER PIC X(40) VALUE "BATTERY PACK 100KWH".          
019700               10  FILLER PIC 9(03) VALUE 1.                              
019800               10  FILLER PIC X(04) VALUE "UNIT".                         
019900           05  FILLER.                                                    
020000               10  FILLER PIC X(10) VALUE "MODEL-S".                      
020100               10  FILLER PIC X(10) VALUE "BRK-001".                      
020200               10  FILLER PIC X(40) VALUE "BRAKE SYSTEM KIT".             
020300               10  FILLER PIC 9(03) VALUE 1.                              
020400               10  FILLER PIC X(04) VALUE "SET".                          
020500           05  FILLER.                                                    
020600               10  FILLER PIC X(10) VALUE "MODEL-S".                      
020700               10  FILLER PIC X(10) VALUE "SUS-001".                      
020800               10  FILLER PIC X(40) VALUE "SUSPENSION ASSEMBLY".          
020900               10  FILLER PIC 9(03) VALUE 4.                              
021000               10  FILLER PIC X(04) VALUE "UNIT".                         
021100           05  FILLER.                                                    
021200               10  FILLER PIC X(10) VALUE "MODEL-S".                      
021300               10  FILLER PIC X(10) VALUE "WHL-001".                      
021400               10  FILLER PIC X(40) VALUE "WHEEL ASSEMBLY 19IN".          
021500               10  FILLER PIC 9(03) VALUE 4.                              
021600               10  FILLER PIC X(04) VALUE "UNIT".                         
021700           05  FILLER.                                                    
021800               10  FILLER PIC X(10) VALUE "MODEL-S".                      
021900               10  FILLER PIC X(10) VALUE "BDY-001".                      
022000               10  FILLER PIC X(40) VALUE "BODY PANEL SET".               
022100               10  FILLER PIC 9(03) VALUE 1.                              
022200               10  FILLER PIC X(04) VALUE "SET".                          
022300           05  FILLER.                                                    
022400               10  FILLER PIC X(10) VALUE "MODEL-S".                      
022500               10  FILLER PIC X(10) VALUE "INT-001".                      
022600               10  FILLER PIC X(40) VALUE "INTERIOR TRIM PACKAGE".        
022700               10  FILLER PIC 9(03) VALUE 1.                              
022800               10  FILLER PIC X(04) VALUE "SET".                          
022900           05  FILLER.                                                    
023000               10  FILLER PIC X(10) VALUE "MODEL-S".                      
023100               10  FILLER PIC X(10) VALUE "ELC-001".                      
023200               10  FILLER PIC X(40)                                       
023300                   VALUE "ELECTRICAL WIRING HARNESS".                     
023400               10  FILLER PIC 9(03) VALUE 1.                              
023500               10  FILLER PIC X(04) VALUE "SET".                          
023600           05  FILLER.                                                    
023700               10  FILLER PIC X(10) VALUE "MODEL-S".                      
023800               10  FILLER PIC X(10) VALUE "GLZ-001".                      
023900               10  FILLER PIC X(40)                                       
024000                   VALUE "GLASS SET (WINDSHIELD+WINDOWS)".                
024100               10  FILLER PIC 9(03) VALUE 1.                              
024200               10  FILLER PIC X(04) VALUE "SET".                          
024300           05  FILLER.                                                    
024400               10  FILLER PIC X(10) VALUE "MODEL-X".                      
024500               10  FILLER PIC X(10) VALUE "CHS-002".                      
024600               10  FILLER PIC X(40)                                       
024700                   VALUE "SUV CHASSIS FRAME ASSEMBLY".                    
024800               10  FILLER PIC 9(03) VALUE 1.                              
024900               10  FILLER PIC X(04) VALUE "UNIT".                         
025000           05  FILLER.                                                    
025100               10  FILLER PIC X(10) VALUE "MODEL-X".                      
025200               10  FILLER PIC X(10) VALUE "ENG-002".                      
025300               10  FILLER PIC X(40) VALUE "DUAL MOTOR POWERTRAIN".        
025400               10  FILLER PIC 9(03) VALUE 1.                              
025500               10  FILLER PIC X(04) VALUE "UNIT".                         
025600           05  FILLER.                                                    
025700               10  FILLER PIC X(10) VALUE "MODEL-X".                      
025800               10  FILLER PIC X(10) VALUE "BAT-002".                      
025900               10  FILLER PIC X(40) VALUE "BATTERY PACK 120KWH".          
026000               10  FILLER PIC 9(03) VALUE 1.                              
026100               10  FILLER PIC X(04) VALUE "UNIT".                         
026200           05  FILLER.                                                    
026300               10  FILLER PIC X(10) VALUE "MODEL-X".                      
026400               10  FILLER PIC X(10) VALUE "BRK-001".                      
026500               10  FILLER PIC X(40) VALUE "BRAKE SYSTEM KIT".             
026600               10  FILLER PIC 9(03) VALUE 1.                              
026700               10  FILLER PIC X(04) VALUE "SET".                          
026800           05  FILLER.                                                    
026900               10  FILLER PIC X(10) VALUE "MODEL-X".                      
027000               10  FILLER PIC X(10) VALUE "SUS-002".                      
027100               10  FILLER PIC X(40)                                       
027200                   VALUE "HEAVY-DUTY SUSPENSION ASSEMBLY".                
027300               10  FILLER PIC 9(03) VALUE 4.                              
027400               10  FILLER PIC X(04) VALUE "UNIT".                         
027500           05  FILLER.                                                    
027600               10  FILLER PIC X(10) VALUE "MODEL-X".                      
027700               10  FILLER PIC X(10) VALUE "WHL-002".                      
027800               10  FILLER PIC X(40) VALUE "WHEEL ASSEMBLY 22IN".          
027900               10  FILLER PIC 9(03) VALUE 4.                              
028000               10  FILLER PIC X(04) VALUE "UNIT".                         
028100           05  FILLER.                                                    
028200               10  FILLER PIC X(10) VALUE "MODEL-X".                      
028300               10  FILLER PIC X(10) VALUE "BDY-002".                      
028400               10  FILLER PIC X(40) VALUE "SUV BODY PANEL SET".           
028500               10  FILLER PIC 9(03) VALUE 1.                              
028600               10  FILLER PIC X(04) VALUE "SET".                          
028700           05  FILLER.                                                    
028800               10  FILLER PIC X(10) VALUE "MODEL-X".                      
028900               10  FILLER PIC X(10) VALUE "INT-002".                      
029000               10  FILLER PIC X(40)                                       
029100                   VALUE "PREMIUM INTERIOR TRIM PACKAGE".                 
029200               10  FILLER PIC 9(03) VALUE 1.                              
029300               10  FILLER PIC X(04) VALUE "SET".                          
029400           05  FILLER.                                                    
029500               10  FILLER PIC X(10) VALUE "MODEL-X".                      
029600               10  FILLER PIC X(10) VALUE "ELC-001".                      
029700               10  FILLER PIC X(40)                                       
029800                   VALUE "ELECTRICAL WIRING HARNESS".                     
029900               10  FILLER PIC 9(03) VALUE 1.                              
030000               10  FILLER PIC X(04) VALUE "SET".                          
030100           05  FILLER.                                                    
030200               10  FILLER PIC X(10) VALUE "MODEL-X".                      
030300               10  FILLER PIC X(10) VALUE "GLZ-002".                      
030400               10  FILLER PIC X(40) VALUE "PANORAMIC GLASS SET".          
030500               10  FILLER PIC 9(03) VALUE 1.                              
030600               10  FILLER PIC X(04) VALUE "SET".                          
030700       01  WT-BASE-BOM-R REDEFINES WT-BASE-BOM-INIT.                      
030800           05  WT-BB-ENTRY         OCCURS 20 TIMES                        
030900                               INDEXED BY WT-BB-IDX.                      
031000               10  WT-BB-MODEL     PIC X(10).                             
031100               10  WT-BB-PART-NO   PIC X(10).                             
031200               10  WT-BB-PART-DESC PIC X(40).                             
031300               10  WT-BB-QTY       PIC 9(03).                             
031400               10  WT-BB-UOM       PIC X(04).                             
031500                                                                          
031600      *-----------------------------------------------------------        
031700      * OPTION-PACKAGE BOM BLOCKS (CR0201).                               
031800      *-----------------------------------------------------------        
031900       01  WT-OPTION-BOM-INIT.                                            
032000           05  FILLER.                                                    
032100               10  FILLER PIC X(15) VALUE "PREMIUM-AUDIO".                
032200               10  FILLER PIC X(10) VALUE "AUD-001".                      
032300               10  FILLER PIC X(40)                                       
032400                   VALUE "PREMIUM SPEAKER SYSTEM".                        
032500               10  FILLER PIC 9(03) VALUE 1.                              
032600               10  FILLER PIC X(04) VALUE "SET".                          
032700           05  FILLER.                                                    
032800               10  FILLER PIC X(15) VALUE "PREMIUM-AUDIO".                
032900               10  FILLER PIC X(10) VALUE "AUD-002".                      
033000               10  FILLER PIC X(40) VALUE "AMPLIFIER UNIT".               
033100               10  FILLER PIC 9(03) VALUE 1.                              
033200               10  FILLER PIC X(04) VALUE "UNIT".                         
033300           05  FILLER.                                                    
033400               10  FILLER PIC X(15) VALUE "AUTOPILOT".                    
033500               10  FILLER PIC X(10) VALUE "AP-001".                       
033600               10  FILLER PIC X(40)                                       
033700                   VALUE "AUTOPILOT COMPUTER MODULE".                     
033800               10  FILLER PIC 9(03) VALUE 1.                              
033900               10  FILLER PIC X(04) VALUE "UNIT".                         
034000           05  FILLER.                                                    
034100               10  FILLER PIC X(15) VALUE "AUTOPILOT".                    
034200               10  FILLER PIC X(10) VALUE "AP-002".                       
034300               10  FILLER PIC X(40) VALUE "CAMERA ARRAY KIT".             
034400               10  FILLER PIC 9(03) VALUE 1.                              
034500               10  FILLER PIC X(04) VALUE "SET".                          
034600           05  FILLER.                                                    
034700               10  FILLER PIC X(15) VALUE "AUTOPILOT".                    
034800               10  FILLER PIC X(10) VALUE "AP-003".                       
034900               10  FILLER PIC X(40) VALUE "ULTRASONIC SENSOR KIT".        
035000               10  FILLER PIC 9(03) VALUE 1.                              
035100               10  FILLER PIC X(04) VALUE "SET".                          
035200           05  FILLER.                                                    
035300               10  FILLER PIC X(15) VALUE "SPORT-PACKAGE".                
035400               10  FILLER PIC X(10) VALUE "SPT-001".                      
035500               10  FILLER PIC X(40)                                       
035600                   VALUE "SPORT SUSPENSION UPGRADE".                      
035700               10  FILLER PIC 9(03) VALUE 4.                              
035800               10  FILLER PIC X(04) VALUE "UNIT".                         
035900           05  FILLER.                                                    
036000               10  FILLER PIC X(15) VALUE "SPORT-PACKAGE".                
036100               10  FILLER PIC X(10) VALUE "SPT-002".                      
036200               10  FILLER PIC X(40) VALUE "PERFORMANCE BRAKE KIT".        
036300               10  FILLER PIC 9(03) VALUE 1.                              
036400               10  FILLER PIC X(04) VALUE "SET".                          
036500           05  FILLER.                                                    
036600               10  FILLER PIC X(15) VALUE "TOW-PACKAGE".                  
036700               10  FILLER PIC X(10) VALUE "TOW-001".                      
036800               10  FILLER PIC X(40) VALUE "TOW HITCH ASSEMBLY".           
036900               10  FILLER PIC 9(03) VALUE 1.                              
037000               10  FILLER PIC X(04) VALUE "UNIT".                         
037100           05  FILLER.                                                    
037200               10  FILLER PIC X(15) VALUE "TOW-PACKAGE".                  
037300               10  FILLER PIC X(10) VALUE "TOW-002".                      
037400               10  FILLER PIC X(40)                                       
037500                   VALUE "TRAILER WIRING HARNESS".                        
037600               10  FILLER PIC 9(03) VALUE 1.                              
037700               10  FILLER PIC X(04) VALUE "SET".                          
037800       01  WT-OPTION-BOM-R REDEFINES WT-OPTION-BOM-INIT.                  
037900           05  WT-OB-ENTRY         OCCURS 9 TIMES                         
038000                               INDEXED BY WT-OB-IDX.                      
038100               10  WT-OB-OPTION    PIC X(15).                             
038200               10  WT-OB-PART-NO   PIC X(10).                             
038300               10  WT-OB-PART-DESC PIC X(40).                             
038400               10  WT-OB-QTY       PIC 9(03).                             
038500               10  WT-OB-UOM       PIC X(04).                             
038600                                                                          
038700      *-----------------------------------------------------------        
038800      * FIXED FIVE-STATION ASSEMBLY TEMPLATE (CR0448).                    
038900      *-----------------------------------------------------------        
039000       01  WT-STEP-TEMPLATE-INIT.                                         
039100           05  FILLER.                                                    
039200               10  FILLER PIC X(08) VALUE "WS-BODY".                      
039300               10  FILLER PIC 9(02) VALUE 1.                              
039400               10  FILLER PIC X(50)                                       
039500                   VALUE "BODY-IN-WHITE WELDING/FRAME ASSEMBLY".          
039600               10  FILLER PIC 9(03) VALUE 60.                             
039700           05  FILLER.                                                    
039800               10  FILLER PIC X(08) VALUE "WS-PAINT".                     
039900               10  FILLER PIC 9(02) VALUE 2.                              
040000               10  FILLER PIC X(50)                                       
040100                   VALUE "SURFACE TREATMENT/PAINT APPLICATION".           
040200               10  FILLER PIC 9(03) VALUE 45.                             
040300           05  FILLER.                                                    
040400               10  FILLER PIC X(08) VALUE "WS-TRIM".                      
040500               10  FILLER PIC 9(02) VALUE 3.                              
040600               10  FILLER PIC X(50)                                       
040700                   VALUE "INTERIOR TRIM/DASHBOARD INSTALLATION".          
040800               10  FILLER PIC 9(03) VALUE 30.                             
040900           05  FILLER.                                                    
041000               10  FILLER PIC X(08) VALUE "WS-MECH".                      
041100               10  FILLER PIC 9(02) VALUE 4.                              
041200               10  FILLER PIC X(50)                                       
041300                   VALUE "POWERTRAIN AND MECHANICAL ASSEMBLY".            
041400               10  FILLER PIC 9(03) VALUE 90.                             
041500           05  FILLER.                                                    
041600               10  FILLER PIC X(08) VALUE "WS-FINAL".                     
041700               10  FILLER PIC 9(02) VALUE 5.                              
041800               10  FILLER PIC X(50)                                       
041900                   VALUE "FINAL ASSEMBLY/PRE-DELIVERY INSPECTION".        
042000               10  FILLER PIC 9(03) VALUE 20.                             
042100       01  WT-STEP-TEMPLATE-R REDEFINES WT-STEP-TEMPLATE-INIT.            
042200           05  WT-STEP-ENTRY       OCCURS 5 TIMES                         
042300                               INDEXED BY WT-STEP-IDX.                    
042400               10  WT-STEP-STATION PIC X(08).                             
042500               10  WT-STEP-SEQ     PIC 9(02).                             
042600               10  WT-STEP-DESC    PIC X(50).                             
042700               10  WT-STEP-STD-MIN PIC 9(03).                             
042800                                                                          
042900      *-----------------------------------------------------------        
043000      * VIN CHARACTER ALPHABET - A-Z0-9 LESS I, O, Q.                     
043100      *-----------------------------------------------------------        
043200       01  WT-VIN-ALPHA-INIT.                                             
043300           05  FILLER PIC X(23) VALUE "ABCDEFGHJKLMNPRSTUVWXYZ".          
043400           05  FILLER PIC X(10) VALUE "0123456789".                       
043500       01  WT-VIN-ALPHA-R REDEFINES WT-VIN-ALPHA-INIT.                    
043600           05  WT-VIN-CHAR         PIC X(01) OCCURS 33 TIMES              
043700                               INDEXED BY WT-VIN-IDX.                     
043800                                                                          
043900      *-----------------------------------------------------------        
044000      * BOM LINES ACCUMULATED FOR THE ORDER CURRENTLY BEING               
044100      * EXPANDED (BASE LINES PLUS ANY SELECTED OPTION LINES).             
044200      *-----------------------------------------------------------        
044300       01  WT-BOMLINE-TAB.                                                
044400           05  WT-BL-ENTRY         OCCURS 30 TIMES                        
044500                               INDEXED BY WT-BL-IDX.                      
044600               10  WT-BL-PART-NO   PIC X(10).                             
044700               10  WT-BL-PART-DESC PIC X(40).                             
044800               10  WT-BL-QTY       PIC 9(03).                             
044900               10  WT-BL-UOM       PIC X(04).                             
045000               10  WT-BL-AVAIL     PIC X(01).                             
045100                   88  WT-BL-AVAILABLE       VALUE "Y".                   
045200                                                                          
045300      *-----------------------------------------------------------        
045400      * SOURCE ORDER NUMBERS ALREADY TURNED INTO PRODUCTION               
045500      * ORDERS THIS RUN (CR0416 IDEMPOTENCY CHECK).                       
045600      *-----------------------------------------------------------        
045700       01  WT-SRCORD-TAB.                                                 
045800           05  WT-SO-ENTRY         PIC X(16) OCCURS 2000 TIMES            
045900                               INDEXED BY WT-SO-IDX.                      
046000                                                                          
046100      *-----------------------------------------------------------        
046200      * REPORT LINE LAYOUTS (MOVE ... TO RPT-LINE-OUT).                   
046300      *-----------------------------------------------------------        
046400       01  RPT-TITLE.                                                     
046500           05  FILLER              PIC X(01) VALUE SPACES.                
046600           05  FILLER              PIC X(40)                              
046700               VALUE "PRODUCTION ORDER CONTROL REPORT - DATE ".           
046800           05  RPT-TITLE-DATE      PIC X(10).                             
046900           05  FILLER              PIC X(81) VALUE SPACES.                
047000                                                                          
047100       01  RPT-HEADER.                                                    
047200           05  FILLER              PIC X(01) VALUE SPACES.                
047300           05  FILLER              PIC X(18)                              
047400                                   VALUE "PROD ORDER NUMBER".             
047500           05  FILLER              PIC X(18) VALUE "SOURCE ORDER".        
047600           05  FILLER              PIC X(19) VALUE "VIN".                 
047700           05  FILLER              PIC X(13) VALUE "OUTCOME".             
047800           05  FILLER              PIC X(40) VALUE "MESSAGE".             
047900           05  FILLER              PIC X(23) VALUE SPACES.                
048000                                                                          
048100       01  RPT-DETAIL.                                                    
048200           05  FILLER              PIC X(01) VALUE SPACES.                
048300           05  RPT-D-PO-NUMBER     PIC X(18).                             
048400           05  RPT-D-SRC-ORDER     PIC X(18).                             
048500           05  RPT-D-VIN           PIC X(19).                             
048600           05  RPT-D-OUTCOME       PIC X(13).                             
048700           05  RPT-D-MESSAGE       PIC X(40).                             
048800           05  FILLER              PIC X(23) VALUE SPACES.                
048900                                                                          
049000       01  RPT-TOTALS.                                                    
049100           05  FILLER              PIC X(02) VALUE SPACES.                
049200           05  RPT-T-CAPTION       PIC X(32).                             
049300           05  RPT-T-CNT-VALUE     PIC ZZZ,ZZZ,ZZ9.                       
049400           05  FILLER              PIC X(87) VALUE SPACES.                
049500                                                                          
049600       01  WS-PRINT-CTL.                                                  
049700           05  WS-LINE-CNT         PIC 9(03) COMP VALUE 99.               
049800           05  WS-PAGE-CNT         PIC 9(03) COMP VALUE ZERO.             
049900           05  FILLER              PIC X(06).                             
050000                                                                          
050100      *-----------------------------------------------------------        
050200       PROCEDURE                   DIVISION.                              
050300      *-----------------------------------------------------------        
050400      * MAIN LINE.                                                        
050500      *-----------------------------------------------------------        
050600       100-PROD-ORDER.                                                    
050700           PERFORM 200-INITIATE-PRODORD.                                  
050800           PERFORM 200-PROCEED-PRODORD                                    
050900                                   UNTIL ORDMAST-EOF.                     
051000           PERFORM 200-TERMINATE-PRODORD.                                 
051100                                                                          
051200           STOP RUN.                                                      
051300                                                                          
051400      *-----------------------------------------------------------        
051500      * OPEN FILES, PRIME THE ORDER MASTER FILE, PRINT HEADERS.           
051600      *-----------------------------------------------------------        
051700       200-INITIATE-PRODORD.                                              
051800           PERFORM 300-OPEN-ALL-FILES.                                    
051900           INITIALIZE WS-COUNTERS.                                        
052000           MOVE 1                  TO WS-NEXT-PO-SEQ.                     
052100           MOVE 0                  TO WS-NEXT-VIN-SEQ.                    
052200           ACCEPT   WS-RUN-DATE-8 FROM DATE YYYYMMDD.                     
052300           PERFORM  600-PRINT-TITLE-AND-HEADERS.                          
052400           PERFORM  300-READ-ORDMAST                                      
052500                                   THRU 300-READ-ORDMAST-EXIT.            
052600                                                                          
052700      *-----------------------------------------------------------        
052800      * ONE ORDER MASTER RECORD PER PASS.  ONLY ORDERS STILL IN           
052900      * STATUS PLACED ARE ELIGIBLE FOR PRODUCTION-ORDER CREATION.         
053000      *-----------------------------------------------------------        
053100       200-PROCEED-PRODORD.                                               
053200           ADD  1                  TO WS-ORD-READ-CNT.                    
053300           IF OM-ST-PLACED                                                
053400               PERFORM 400-PROCESS-ORDER                                  
053500                                   THRU 400-PROCESS-ORDER-EXIT.           
053600           PERFORM 300-READ-ORDMAST                                       
053700                                   THRU 300-READ-ORDMAST-EXIT.            
053800                                                                          
053900      *-----------------------------------------------------------        
054000       200-TERMINATE-PRODORD.                                             
054100           PERFORM 600-PRINT-GRAND-TOTALS.                                
054200           PERFORM 300-CLOSE-ALL-FILES.                                   
054300           DISPLAY "PRODUCTION ORDER RUN COMPLETE".                       
054400                                                                          
054500      *-----------------------------------------------------------        
054600       300-OPEN-ALL-FILES.                                                
054700           OPEN    INPUT   ORDMAST-FILE-IN                                
054800                   OUTPUT  PRODORD-FILE-OUT                               
054900                   OUTPUT  BOMLINE-FILE-OUT                               
055000                   OUTPUT  ASMSTEP-FILE-OUT                               
055100                   OUTPUT  RUN-REPORT-OUT.                                
055200                                                                          
055300      *-----------------------------------------------------------        
055400       300-CLOSE-ALL-FILES.                                               
055500           CLOSE   ORDMAST-FILE-IN                                        
055600                   PRODORD-FILE-OUT                                       
055700                   BOMLINE-FILE-OUT                                       
055800                   ASMSTEP-FILE-OUT                                       
055900                   RUN-REPORT-OUT.                                        
056000                                                                          
056100      *-----------------------------------------------------------        
056200       300-READ-ORDMAST.                                                  
056300           READ ORDMAST-FILE-IN                                           
056400                   AT END      MOVE "Y" TO ORDMAST-EOF-SW.                
056500       300-READ-ORDMAST-EXIT.                                             
056600           EXIT.                                                          
056700                                                                          
056800      *-----------------------------------------------------------        
056900      * DRIVE ONE ORDER THROUGH BOM EXPANSION, VIN/PO-NUMBER              
057000      * ASSIGNMENT, STEP CREATION AND STATUS-SETTING.                     
057100      *-----------------------------------------------------------        
057200       400-PROCESS-ORDER.                                                 
057300           PERFORM 500-CHECK-IDEMPOTENT                                   
057400                                   THRU 500-CHECK-IDEMPOTENT-EXIT.        
057500           IF WS-ALREADY-EXISTS                                           
057600               ADD  1              TO WS-ORD-SKIP-CNT                     
057700               MOVE SPACES         TO WS-PON-X WS-VIN-X                   
057800               MOVE "SKIPPED"      TO RPT-D-OUTCOME                       
057900               MOVE "ALREADY_EXISTS - PRODUCTION ORDER ON FILE"           
058000                                   TO RPT-D-MESSAGE                       
058100               PERFORM 600-PRINT-DETAIL-LINE                              
058200               GO TO 400-PROCESS-ORDER-EXIT.                              
058300                                                                          
058400           PERFORM 500-EXPAND-BOM THRU 500-EXPAND-BOM-EXIT.               
058500           PERFORM 500-ASSIGN-VIN-AND-PO-NUM                              
058600                                   THRU 500-ASSIGN-VIN-EXIT.              
058700           PERFORM 500-CREATE-ASM-STEPS                                   
058800                                   THRU 500-CREATE-ASM-STEPS-EXIT.        
058900           PERFORM 500-SET-STATUS THRU 500-SET-STATUS-EXIT.               
059000           PERFORM 500-WRITE-PROD-ORDER                                   
059100                                   THRU 500-WRITE-PROD-ORDER-EXIT.        
059200           PERFORM 500-WRITE-BOM-LINES                                    
059300                                   THRU 500-WRITE-BOM-LINES-EXIT.         
059400           ADD  1                  TO WS-ORD-PROC-CNT.                    
059500           PERFORM 600-PRINT-DETAIL-LINE.                                 
059600       400-PROCESS-ORDER-EXIT.                                            
059700           EXIT.                                                          
059800                                                                          
059900      *-----------------------------------------------------------        
060000      * A SECOND CREATION REQUEST FOR A SOURCE ORDER ALREADY              
060100      * PROCESSED THIS RUN RETURNS ALREADY_EXISTS (CR0416).               
060200      *-----------------------------------------------------------        
060300       500-CHECK-IDEMPOTENT.                                              
060400           MOVE "N"                TO WS-ALREADY-SW.                      
060500           SET  WT-SO-IDX          TO 1.                                  
060600           SEARCH WT-SO-ENTRY                                             
060700               AT END                                                     
060800                   GO TO 500-CHECK-IDEMPOTENT-ADD                         
060900               WHEN WT-SO-ENTRY (WT-SO-IDX) = OM-ORDER-NUMBER             
061000                   MOVE "Y"        TO WS-ALREADY-SW.                      
061100           GO TO 500-CHECK-IDEMPOTENT-EXIT.                               
061200       500-CHECK-IDEMPOTENT-ADD.                                          
061300           ADD  1                  TO WS-SO-CNT.                          
061400           SET  WT-SO-IDX          TO WS-SO-CNT.                          
061500           MOVE OM-ORDER-NUMBER    TO WT-SO-ENTRY (WT-SO-IDX).            
061600       500-CHECK-IDEMPOTENT-EXIT.                                         
061700           EXIT.                                                          
061800                                                                          
061900      *-----------------------------------------------------------        
062000      * EXPAND THE BASE MODEL BOM (UNKNOWN MODEL FALLS BACK TO            
062100      * MODEL-S) PLUS ONE BLOCK PER SELECTED OPTION PACKAGE.              
062200      *-----------------------------------------------------------        
062300       500-EXPAND-BOM.                                                    
062400           MOVE 0                  TO WS-BOM-LINE-CNT.                    
062500           MOVE OM-MODEL-CODE      TO WS-EFFECTIVE-MODEL.                 
062600           MOVE "N"                TO WS-FOUND-SW.                        
062700           SET  WT-BB-IDX          TO 1.                                  
062800           SEARCH WT-BB-ENTRY                                             
062900               AT END                                                     
063000                   CONTINUE                                               
063100               WHEN WT-BB-MODEL (WT-BB-IDX) = WS-EFFECTIVE-MODEL          
063200                   MOVE "Y"        TO WS-FOUND-SW.                        
063300           IF NOT ENTRY-FOUND                                             
063400               MOVE "MODEL-S"      TO WS-EFFECTIVE-MODEL.                 
063500                                                                          
063600           SET  WT-BB-IDX          TO 1.                                  
063700       500-EXPAND-BASE-LOOP.                                              
063800           IF WT-BB-IDX > 20                                              
063900               GO TO 500-EXPAND-OPTIONS-INIT.                             
064000           IF WT-BB-MODEL (WT-BB-IDX) = WS-EFFECTIVE-MODEL                
064100               ADD  1              TO WS-BOM-LINE-CNT                     
064200               SET  WT-BL-IDX      TO WS-BOM-LINE-CNT                     
064300               MOVE WT-BB-PART-NO (WT-BB-IDX)                             
064400                                   TO WT-BL-PART-NO (WT-BL-IDX)           
064500               MOVE WT-BB-PART-DESC (WT-BB-IDX)                           
064600                                   TO WT-BL-PART-DESC (WT-BL-IDX)         
064700               MOVE WT-BB-QTY (WT-BB-IDX)                                 
064800                                   TO WT-BL-QTY (WT-BL-IDX)               
064900               MOVE WT-BB-UOM (WT-BB-IDX)                                 
065000                                   TO WT-BL-UOM (WT-BL-IDX)               
065100               MOVE "Y"            TO WT-BL-AVAIL (WT-BL-IDX).            
065200           SET  WT-BB-IDX          UP BY 1.                               
065300           GO TO 500-EXPAND-BASE-LOOP.                                    
065400                                                                          
065500       500-EXPAND-OPTIONS-INIT.                                           
065600           MOVE 1                  TO WS-SUB.                             
065700       500-EXPAND-OPTIONS-LOOP.                                           
065800           IF WS-SUB > 5                                                  
065900               GO TO 500-EXPAND-BOM-EXIT.                                 
066000           IF OM-OPTION-CODES (WS-SUB) = SPACES                           
066100               GO TO 500-EXPAND-OPTIONS-NEXT.                             
066200           SET  WT-OB-IDX          TO 1.                                  
066300       500-EXPAND-OPTIONS-INNER.                                          
066400           IF WT-OB-IDX > 9                                               
066500               GO TO 500-EXPAND-OPTIONS-NEXT.                             
066600           IF WT-OB-OPTION (WT-OB-IDX) = OM-OPTION-CODES (WS-SUB)         
066700               ADD  1              TO WS-BOM-LINE-CNT                     
066800               SET  WT-BL-IDX      TO WS-BOM-LINE-CNT                     
066900               MOVE WT-OB-PART-NO (WT-OB-IDX)                             
067000                                   TO WT-BL-PART-NO (WT-BL-IDX)           
067100               MOVE WT-OB-PART-DESC (WT-OB-IDX)                           
067200                                   TO WT-BL-PART-DESC (WT-BL-IDX)         
067300               MOVE WT-OB-QTY (WT-OB-IDX)                                 
067400                                   TO WT-BL-QTY (WT-BL-IDX)               
067500               MOVE WT-OB-UOM (WT-OB-IDX)                                 
067600                                   TO WT-BL-UOM (WT-BL-IDX)               
067700               MOVE "Y"            TO WT-BL-AVAIL (WT-BL-IDX).            
067800           SET  WT-OB-IDX          UP BY 1.                               
067900           GO TO 500-EXPAND-OPTIONS-INNER.                                
068000       500-EXPAND-OPTIONS-NEXT.                                           
068100           SET  WS-SUB             UP BY 1.                               
068200           GO TO 500-EXPAND-OPTIONS-LOOP.                                 
068300       500-EXPAND-BOM-EXIT.                                               
068400           EXIT.                                                          
068500                                                                          
068600      *-----------------------------------------------------------        
068700      * PO-FF-YYYYMM-NNNNN AND THE 17-CHARACTER VIN.                      
068800      *-----------------------------------------------------------        
068900       500-ASSIGN-VIN-AND-PO-NUM.                                         
069000           MOVE "POSH"             TO WS-PON-X (1:4).                     
069100           MOVE "-"                TO WS-PON-X (5:1).                     
069200           MOVE WS-RUN-YEAR        TO WS-PON-YEARMO (1:4).                
069300           MOVE WS-RUN-MONTH       TO WS-PON-YEARMO (5:2).                
069400           MOVE "-"                TO WS-PON-X (12:1).                    
069500           MOVE WS-NEXT-PO-SEQ     TO WS-PON-SEQ.                         
069600           ADD  1                  TO WS-NEXT-PO-SEQ.                     
069700                                                                          
069800           ADD  1                  TO WS-NEXT-VIN-SEQ.                    
069900           MOVE WS-NEXT-VIN-SEQ    TO WS-VIN-REMAINING.                   
070000           MOVE ALL "A"            TO WS-VIN-X.                           
070100           MOVE 17                 TO WS-VIN-POS.                         
070200       500-BUILD-VIN-LOOP.                                                
070300           IF WS-VIN-REMAINING = 0 OR WS-VIN-POS = 0                      
070400               GO TO 500-ASSIGN-VIN-EXIT.                                 
070500           DIVIDE WS-VIN-REMAINING BY 33                                  
070600                   GIVING WS-VIN-QUOT REMAINDER WS-VIN-REM.               
070700           SET  WT-VIN-IDX         TO WS-VIN-REM.                         
070800           SET  WT-VIN-IDX         UP BY 1.                               
070900           MOVE WT-VIN-CHAR (WT-VIN-IDX)                                  
071000                                   TO WS-VIN-X (WS-VIN-POS:1).            
071100           MOVE WS-VIN-QUOT        TO WS-VIN-REMAINING.                   
071200           SUBTRACT 1              FROM WS-VIN-POS.                       
071300           GO TO 500-BUILD-VIN-LOOP.                                      
071400       500-ASSIGN-VIN-EXIT.                                               
071500           EXIT.                                                          
071600                                                                          
071700      *-----------------------------------------------------------        
071800      * FIVE PENDING ASSEMBLY STEPS FROM THE FIXED TEMPLATE.              
071900      *-----------------------------------------------------------        
072000       500-CREATE-ASM-STEPS.                                              
072100           SET  WT-STEP-IDX        TO 1.                                  
072200       500-CREATE-ASM-STEPS-LOOP.                                         
072300           IF WT-STEP-IDX > 5                                             
072400               GO TO 500-CREATE-ASM-STEPS-EXIT.                           
072500           MOVE WS-PON-X           TO AS-PROD-ORDER-NUMBER.               
072600           MOVE WT-STEP-STATION (WT-STEP-IDX)                             
072700                                   TO AS-STATION-CODE.                    
072800           MOVE WT-STEP-SEQ (WT-STEP-IDX)                                 
072900                                   TO AS-STATION-SEQ.                     
073000           MOVE WT-STEP-DESC (WT-STEP-IDX)                                
073100                                   TO AS-TASK-DESC.                       
073200           MOVE WT-STEP-STD-MIN (WT-STEP-IDX)                             
073300                                   TO AS-STD-MINUTES.                     
073400           MOVE "PENDING"          TO AS-STEP-STATUS.                     
073500           MOVE SPACES             TO AS-OPERATOR-ID                      
073600                                      AS-MATERIAL-BATCH-ID.               
073700           MOVE 0                  TO AS-ACTUAL-MINUTES.                  
073800           WRITE MFG-ASM-STEP.                                            
073900           SET  WT-STEP-IDX        UP BY 1.                               
074000           GO TO 500-CREATE-ASM-STEPS-LOOP.                               
074100       500-CREATE-ASM-STEPS-EXIT.                                         
074200           EXIT.                                                          
074300                                                                          
074400      *-----------------------------------------------------------        
074500      * SCHEDULED WHEN EVERY BOM LINE IS AVAILABLE; OTHERWISE             
074600      * MATERIAL_PENDING (CR0389 SHORTAGE LIST).                          
074700      *-----------------------------------------------------------        
074800       500-SET-STATUS.                                                    
074900           MOVE "Y"                TO WS-ALL-AVAIL-SW.                    
075000           MOVE SPACES             TO RPT-D-MESSAGE.                      
075100           MOVE 1                  TO WS-SUB2.                            
075200           SET  WT-BL-IDX          TO 1.                                  
075300       500-SET-STATUS-LOOP.                                               
075400           IF WT-BL-IDX > WS-BOM-LINE-CNT                                 
075500               GO TO 500-SET-STATUS-DONE.                                 
075600           IF NOT WT-BL-AVAILABLE (WT-BL-IDX)                             
075700               MOVE "N"            TO WS-ALL-AVAIL-SW                     
075800               STRING WT-BL-PART-NO (WT-BL-IDX) DELIMITED BY SPACE        
075900                       " "         DELIMITED BY SIZE                      
076000                   INTO RPT-D-MESSAGE                                     
076100                   WITH POINTER WS-SUB2.                                  
076200           SET  WT-BL-IDX          UP BY 1.                               
076300           GO TO 500-SET-STATUS-LOOP.                                     
076400       500-SET-STATUS-DONE.                                               
076500           IF WS-ALL-AVAILABLE                                            
076600               MOVE "SCHEDULED"    TO PO-PROD-STATUS                      
076700               MOVE "SCHEDULED"    TO RPT-D-OUTCOME                       
076800               ADD  1              TO WS-ORD-SCHED-CNT                    
076900           ELSE                                                           
077000               MOVE "MATERIAL_PENDING"                                    
077100                                   TO PO-PROD-STATUS                      
077200               MOVE "MATL-PEND"   TO RPT-D-OUTCOME                        
077300               ADD  1              TO WS-ORD-MATPEND-CNT.                 
077400           MOVE 0                  TO PO-CURRENT-STATION-SEQ.             
077500       500-SET-STATUS-EXIT.                                               
077600           EXIT.                                                          
077700                                                                          
077800      *-----------------------------------------------------------        
077900       500-WRITE-PROD-ORDER.                                              
078000           MOVE WS-PON-X           TO PO-PROD-ORDER-NUMBER.               
078100           MOVE OM-ORDER-NUMBER    TO PO-SOURCE-ORDER-NUMBER.             
078200           MOVE WS-VIN-X           TO PO-VIN.                             
078300           WRITE MFG-PROD-ORDER.                                          
078400           MOVE WS-PON-X           TO RPT-D-PO-NUMBER.                    
078500           MOVE OM-ORDER-NUMBER    TO RPT-D-SRC-ORDER.                    
078600           MOVE WS-VIN-X           TO RPT-D-VIN.                          
078700       500-WRITE-PROD-ORDER-EXIT.                                         
078800           EXIT.                                                          
078900                                                                          
079000      *-----------------------------------------------------------        
079100       500-WRITE-BOM-LINES.                                               
079200           SET  WT-BL-IDX          TO 1.                                  
079300       500-WRITE-BOM-LINES-LOOP.                                          
079400           IF WT-BL-IDX > WS-BOM-LINE-CNT                                 
079500               GO TO 500-WRITE-BOM-LINES-EXIT.                            
079600           MOVE WS-PON-X           TO BL-PROD-ORDER-NUMBER.               
079700           MOVE WT-BL-PART-NO (WT-BL-IDX)                                 
079800                                   TO BL-PART-NUMBER.                     
079900           MOVE WT-BL-PART-DESC (WT-BL-IDX)                               
080000                                   TO BL-PART-DESC.                       
080100           MOVE WT-BL-QTY (WT-BL-IDX)                                     
080200                                   TO BL-QTY-REQUIRED.                    
080300           MOVE WT-BL-UOM (WT-BL-IDX)                                     
080400                                   TO BL-UNIT-OF-MEASURE.                 
080500           MOVE WT-BL-AVAIL (WT-BL-IDX)                                   
080600                                   TO BL-AVAIL-FLAG.                      
080700           WRITE MFG-BOM-LINE.                                            
080800           SET  WT-BL-IDX          UP BY 1.                               
080900           GO TO 500-WRITE-BOM-LINES-LOOP.                                
081000       500-WRITE-BOM-LINES-EXIT.                                          
081100           EXIT.                                                          
081200                                                                          
081300      *-----------------------------------------------------------        
081400       600-PRINT-TITLE-AND-HEADERS.                                       
081500           ADD  1                  TO WS-PAGE-CNT.                        
081600           MOVE WS-RUN-MONTH       TO RPT-TITLE-DATE (1:2).               
081700           MOVE "/"                TO RPT-TITLE-DATE (3:1).               
081800           MOVE WS-RUN-DAY         TO RPT-TITLE-DATE (4:2).               
081900           MOVE "/"                TO RPT-TITLE-DATE (6:1).               
082000           MOVE WS-RUN-YEAR        TO RPT-TITLE-DATE (7:4).               
082100           IF WS-PAGE-CNT = 1                                             
082200               MOVE RPT-TITLE       TO RPT-LINE-OUT                       
082300               WRITE RPT-LINE-OUT AFTER ADVANCING C01                     
082400           ELSE                                                           
082500               MOVE RPT-TITLE       TO RPT-LINE-OUT                       
082600               WRITE RPT-LINE-OUT AFTER ADVANCING PAGE                    
082700           END-IF.                                                        
082800           MOVE SPACES             TO RPT-LINE-OUT.                       
082900           WRITE RPT-LINE-OUT AFTER ADVANCING 1.                          
083000           MOVE RPT-HEADER         TO RPT-LINE-OUT.                       
083100           WRITE RPT-LINE-OUT AFTER ADVANCING 1.                          
083200           MOVE SPACES             TO RPT-LINE-OUT.                       
083300           WRITE RPT-LINE-OUT AFTER ADVANCING 1.                          
083400           MOVE 4                  TO WS-LINE-CNT.                        
083500                                                                          
083600      *-----------------------------------------------------------        
083700       600-PRINT-DETAIL-LINE.                                             
083800           IF WS-LINE-CNT NOT < 55                                        
083900               PERFORM 600-PRINT-TITLE-AND-HEADERS.                       
084000           MOVE RPT-DETAIL         TO RPT-LINE-OUT.                       
084100           WRITE RPT-LINE-OUT AFTER ADVANCING 1.                          
084200           ADD  1                  TO WS-LINE-CNT.                        
084300                                                                          
084400      *-----------------------------------------------------------        
084500       600-PRINT-GRAND-TOTALS.                                            
084600           IF WS-LINE-CNT NOT < 50                                        
084700               PERFORM 600-PRINT-TITLE-AND-HEADERS.                       
084800           MOVE SPACES             TO RPT-LINE-OUT.                       
084900           WRITE RPT-LINE-OUT AFTER ADVANCING 1.                          
085000           MOVE "ORDERS READ"      TO RPT-T-CAPTION.                      
085100           MOVE WS-ORD-READ-CNT    TO RPT-T-CNT-VALUE.                    
085200           MOVE RPT-TOTALS         TO RPT-LINE-OUT.                       
085300           WRITE RPT-LINE-OUT AFTER ADVANCING 1.                          
085400           MOVE "ORDERS PROCESSED"                                        
085500                                   TO RPT-T-CAPTION.                      
085600           MOVE WS-ORD-PROC-CNT    TO RPT-T-CNT-VALUE.                    
085700           MOVE RPT-TOTALS         TO RPT-LINE-OUT.                       
085800           WRITE RPT-LINE-OUT AFTER ADVANCING 1.                          
085900           MOVE "ORDERS SKIPPED - ALREADY EXIST"                          
086000                                   TO RPT-T-CAPTION.                      
086100           MOVE WS-ORD-SKIP-CNT    TO RPT-T-CNT-VALUE.                    
086200           MOVE RPT-TOTALS         TO RPT-LINE-OUT.                       
086300           WRITE RPT-LINE-OUT AFTER ADVANCING 1.                          
086400           MOVE "PRODUCTION ORDERS SCHEDULED"                             
086500                                   TO RPT-T-CAPTION.                      
086600           MOVE WS-ORD-SCHED-CNT   TO RPT-T-CNT-VALUE.                    
086700           MOVE RPT-TOTALS         TO RPT-LINE-OUT.                       
086800           WRITE RPT-LINE-OUT AFTER ADVANCING 1.                          
086900           MOVE "PRODUCTION ORDERS MATERIAL-PENDING"                      
087000                                   TO RPT-T-CAPTION.                      
087100           MOVE WS-ORD-MATPEND-CNT TO RPT-T-CNT-VALUE.                    
087200           MOVE RPT-TOTALS         TO RPT-LINE-OUT.                       
087300           WRITE RPT-LINE-OUT AFTER ADVANCING 1.                          
