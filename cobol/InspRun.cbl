000100       IDENTIFICATION              DIVISION.                              
000200      *-----------------------------------------------------------        
000300       PROGRAM-ID.                 INSP-RUN.                              
000400       AUTHOR.                     D. M. NOVAK.                           
000500       INSTALLATION.               MIDLAND MOTOR WORKS - ISD.             
000600       DATE-WRITTEN.               APRIL 02, 1986.                        
000700       DATE-COMPILED.                                                     
000800       SECURITY.                   COMPANY CONFIDENTIAL.                  
000900      *-----------------------------------------------------------        
001000      * INSP-RUN - QUALITY INSPECTION BATCH RUN.  CREATES AN              
001100      * INSPECTION FOR EACH ASSEMBLY-COMPLETED VEHICLE, RECORDS           
001200      * CHECKLIST ITEM RESULTS, COMPLETES AND REVIEWS THE                 
001300      * INSPECTION, MOVES THE PRODUCTION ORDER TO INSPECTION              
001400      * PASSED OR INSPECTION FAILED, AND HANDS FAILED VEHICLES TO         
001500      * REWORK-RUN VIA THE REWORK REQUEST FILE.  ORIGINALLY THE           
001600      * SCREEN-DRIVEN INVENTORY-UPDATE JOB; RECAST AS A BATCH             
001700      * TRANSACTION RUN WHEN QUALITY WENT TO THIRD SHIFT.                 
001800      *-----------------------------------------------------------        
001900      * MAINTENANCE HISTORY                                               
002000      *-----------------------------------------------------------        
002100      * 040286 DMN  ORIG   INITIAL BATCH INSPECTION RUN (REPLACES         
002200      *                    THE ONLINE-UPDATE SCREEN PROGRAM).             
002300      * 082289 DMN  CR0203 ITEM-RESULT VALIDATION ADDED.                  
002400      * 111593 TLF  CR0391 BR-10/BR-11 RESULT EVALUATION ORDER            
002500      *                    DOCUMENTED AND CODED PER QA MEMO 93-7.         
002600      * 042696 TLF  CR0418 FOUR-EYES REVIEWER CHECK ADDED (BR-12).        
002700      * 021998 PSV  Y2K01  EXPANDED RUN-DATE TO 4-DIGIT YEAR.             
002800      * 091598 PSV  Y2K02  VERIFIED ID-NUMBER SUBSCRIPTS HOLD             
002900      *                    ACROSS THE CENTURY ROLLOVER.                   
003000      * 030300 PSV  CR0450 REWORK REQUEST FILE ADDED FOR REWORK-          
003100      *                    RUN HAND-OFF ON A FAILED REVIEW.               
003200      * 081402 MOK  CR0483 CHECKLIST TABLE ENLARGED FOR THE THIRD         
003300      *                    MODEL LINE (WAS 40 ENTRIES, NOW 100).          
003400      *-----------------------------------------------------------        
003500       ENVIRONMENT                 DIVISION.                              
003600      *-----------------------------------------------------------        
003700       CONFIGURATION               SECTION.                               
003800       SOURCE-COMPUTER.            IBM-4381.                              
003900       OBJECT-COMPUTER.            IBM-4381.                              
004000       SPECIAL-NAMES.                                                     
004100                                   C01 IS TOP-OF-FORM                     
004200                                   UPSI-0 ON  STATUS IS RERUN-RQ          
004300                                          OFF STATUS IS NORMAL.           
004400      *-----------------------------------------------------------        
004500       INPUT-OUTPUT                SECTION.                               
004600       FILE-CONTROL.                                                      
004700           SELECT  ORDMAST-FILE-IN                                        
004800                   ASSIGN TO "ORDMSIN"                                    
004900                   ORGANIZATION IS LINE SEQUENTIAL                        
005000                   FILE STATUS IS WS-ORDMSIN-STAT.                        
005100           SELECT  CHKLIST-FILE-IN                                        
005200                   ASSIGN TO "CHKLSIN"                                    
005300                   ORGANIZATION IS LINE SEQUENTIAL                        
005400                   FILE STATUS IS WS-CHKLSIN-STAT.                        
005500           SELECT  PRODORD-FILE-IN                                        
005600                   ASSIGN TO "PRODIN"                                     
005700                   ORGANIZATION IS LINE SEQUENTIAL                        
005800                   FILE STATUS IS WS-PRODIN-STAT.                         
005900           SELECT  INSPTRAN-FILE-IN                                       
006000                   ASSIGN TO "INSPTRIN"                                   
006100                   ORGANIZATION IS LINE SEQUENTIAL                        
006200                   FILE STATUS IS WS-INSPTRIN-STAT.                       
006300           SELECT  PRODORD-FILE-OUT                                       
006400                   ASSIGN TO "PRODOUT"                                    
006500                   ORGANIZATION IS LINE SEQUENTIAL                        
006600                   FILE STATUS IS WS-PRODOUT-STAT.                        
006700           SELECT  INSPREC-FILE-OUT                                       
006800                   ASSIGN TO "INSPROUT"                                   
006900                   ORGANIZATION IS LINE SEQUENTIAL                        
007000                   FILE STATUS IS WS-INSPROUT-STAT.                       
007100           SELECT  INSPITEM-FILE-OUT                                      
007200                   ASSIGN TO "INSPIOUT"                                   
007300                   ORGANIZATION IS LINE SEQUENTIAL                        
007400                   FILE STATUS IS WS-INSPIOUT-STAT.                       
007500           SELECT  REWORK-REQUEST-OUT                                     
007600                   ASSIGN TO "RWREQOUT"                                   
007700                   ORGANIZATION IS LINE SEQUENTIAL                        
007800                   FILE STATUS IS WS-RWREQOUT-STAT.                       
007900           SELECT  RUN-REPORT-OUT                                         
008000                   ASSIGN TO "RPTOUT"                                     
008100                   ORGANIZATION IS LINE SEQUENTIAL                        
008200                   FILE STATUS IS WS-RPTOUT-STAT.                         
008300      *-----------------------------------------------------------        
008400       DATA                        DIVISION.                              
008500      *-----------------------------------------------------------        
008600       FILE                        SECTION.                               
008700       FD  ORDMAST-FILE-IN                                                
008800           RECORD CONTAINS 182 CHARACTERS                                 
008900           DATA RECORD IS SLS-ORDER-MASTER.                               
009000       COPY "OrdMast.cpy".                                                
009100                                                                          
009200       FD  CHKLIST-FILE-IN                                                
009300           RECORD CONTAINS 61 CHARACTERS                                  
009400           DATA RECORD IS VEH-CHKLIST-REC.                                
009500       COPY "ChkList.cpy".                                                
009600                                                                          
009700       FD  PRODORD-FILE-IN                                                
009800           RECORD CONTAINS 83 CHARACTERS                                  
009900           DATA RECORD IS MFG-PROD-ORDER-IN.                              
010000       01  MFG-PROD-ORDER-IN       PIC X(83).                             
010100                                                                          
010200      * -- LOCAL TRANSACTION LAYOUT.  NO SPEC RECORD COVERS THE           
010300      * -- CREATE / COMPLETE / REVIEW CONTROL TRANSACTIONS, SO            
010400      * -- THIS RUN CARRIES ALL FOUR TRANSACTION KINDS ON ONE             
010500      * -- LOCAL RECORD, THE SAME WAY ORDER-INTAKE CARRIES                
010600      * -- PLACE/CHANGE/CANCEL ON SLS-ORDER-TRAN.                         
010700       FD  INSPTRAN-FILE-IN                                               
010800           RECORD CONTAINS 143 CHARACTERS                                 
010900           DATA RECORD IS QAI-INSP-TRAN.                                  
011000       01  QAI-INSP-TRAN.                                                 
011100           05  IT-TXN-TYPE         PIC X(08).                             
011200               88  IT-CREATE               VALUE "CREATE  ".              
011300               88  IT-RESULT               VALUE "RESULT  ".              
011400               88  IT-COMPLETE             VALUE "COMPLETE".              
011500               88  IT-REVIEW               VALUE "REVIEW  ".              
011600           05  IT-PROD-ORDER-NUMBER                                       
011700                                   PIC X(17).                             
011800           05  IT-INSPECTION-ID    PIC X(12).                             
011900           05  IT-PERSON-ID        PIC X(10).                             
012000           05  IT-ITEM-DESC        PIC X(40).                             
012100           05  IT-ITEM-RESULT      PIC X(11).                             
012200               88  IT-RES-PASSED           VALUE "PASSED".                
012300               88  IT-RES-FAILED           VALUE "FAILED".                
012400               88  IT-RES-CONDITIONAL      VALUE "CONDITIONAL".           
012500           05  IT-ITEM-NOTES       PIC X(40).                             
012600           05  FILLER              PIC X(05).                             
012700                                                                          
012800       FD  PRODORD-FILE-OUT                                               
012900           RECORD CONTAINS 83 CHARACTERS                                  
013000           DATA RECORD IS MFG-PROD-ORDER-OUT.                             
013100       01  MFG-PROD-ORDER-OUT      PIC X(83).                             
013200                                                                          
013300       FD  INSPREC-FILE-OUT                                               
013400           RECORD CONTAINS 92 CHARACTERS                                  
013500           DATA RECORD IS QAI-INSPECTION.                                 
013600       COPY "InspRec.cpy".                                                
013700                                                                          
013800       FD  INSPITEM-FILE-OUT                                              
013900           RECORD CONTAINS 109 CHARACTERS                                 
014000           DATA RECORD IS QAI-INSP-ITEM.                                  
014100       COPY "InspItem.cpy".                                               
014200                                                                          
014300       FD  REWORK-REQUEST-OUT                                             
014400           RECORD CONTAINS 450 CHARACTERS                                 
014500           DATA RECORD IS MFG-REWORK-ORDER.                               
014600       COPY "ReworkOr.cpy".                                               
014700                                                                          
014800       FD  RUN-REPORT-OUT                                                 
014900           RECORD CONTAINS 132 CHARACTERS                                 
015000           DATA RECORD IS RPT-LINE-OUT.                                   
015100       01  RPT-LINE-OUT            PIC X(132).                            
015200                                                                          
015300      *-----------------------------------------------------------        
015400       WORKING-STORAGE             SECTION.                               
015500      *-----------------------------------------------------------        
015600       01  WS-FILE-STATUSES.                                              
015700           05  WS-ORDMSIN-STAT     PIC X(02).                             
015800           05  WS-CHKLSIN-STAT     PIC X(02).                             
015900           05  WS-PRODIN-STAT      PIC X(02).                             
016000           05  WS-INSPTRIN-STAT    PIC X(02).                             
016100           05  WS-PRODOUT-STAT     PIC X(02).                             
016200           05  WS-INSPROUT-STAT    PIC X(02).                             
016300           05  WS-INSPIOUT-STAT    PIC X(02).                             
016400           05  WS-RWREQOUT-STAT    PIC X(02).                             
016500           05  WS-RPTOUT-STAT      PIC X(02).                             
016600           05  FILLER              PIC X(02).                             
016700                                                                          
016800       01  WS-EOF-SWITCHES.                                               
016900           05  WS-INSPTRIN-EOF-SW  PIC X(01) VALUE "N".                   
017000               88  INSPTRIN-EOF            VALUE "Y".                     
017100           05  FILLER              PIC X(09).                             
017200                                                                          
017300       01  WS-COUNTERS.                                                   
017400           05  WS-OM-LOAD-CNT      PIC 9(05)   COMP.                      
017500           05  WS-CK-LOAD-CNT      PIC 9(05)   COMP.                      
017600           05  WS-PO-LOAD-CNT      PIC 9(05)   COMP.                      
017700           05  WS-TRAN-READ-CNT    PIC 9(05)   COMP.                      
017800           05  WS-TRAN-ACC-CNT     PIC 9(05)   COMP.                      
017900           05  WS-TRAN-REJ-CNT     PIC 9(05)   COMP.                      
018000           05  WS-QI-CNT           PIC 9(05)   COMP.                      
018100           05  WS-II-CNT           PIC 9(05)   COMP.                      
018200           05  WS-PASSED-CNT       PIC 9(05)   COMP.                      
018300           05  WS-CONDPASS-CNT     PIC 9(05)   COMP.                      
018400           05  WS-FAILED-CNT       PIC 9(05)   COMP.                      
018500           05  WS-NON-SAFE-COND-CNT                                       
018600                                   PIC 9(05)   COMP.                      
018700           05  WS-NEXT-INSP-SEQ    PIC 9(10)   COMP.                      
018800           05  WS-NEXT-REWORK-SEQ  PIC 9(10)   COMP.                      
018900           05  WS-SUB              PIC 9(05)   COMP.                      
019000           05  WS-SUB2             PIC 9(05)   COMP.                      
019100           05  FILLER              PIC X(04).                             
019200                                                                          
019300      * -- SINGLE-FIELD VIEW OF THE WHOLE COUNTERS BLOCK, USED BY         
019400      * -- THE OPERATOR CONSOLE DUMP ON A UPSI-0 RERUN REQUEST.           
019500       01  WS-COUNTERS-DUMP-R REDEFINES WS-COUNTERS                       
019600                                   PIC X(94).                             
019700                                                                          
019800       01  WS-RUN-DATE             PIC 9(08).                             
019900       01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                           
020000           05  WS-RUN-YEAR         PIC 9(04).                             
020100           05  WS-RUN-MONTH        PIC 9(02).                             
020200           05  WS-RUN-DAY          PIC 9(02).                             
020300                                                                          
020400      * -- 12-BYTE ID NUMBER, "QI" OR "RW" PLUS A 10-DIGIT RUN            
020500      * -- SEQUENCE.  SAME LEGACY-FIELD-WIDTH SCHEME PROD-ORDER           
020600      * -- USES FOR THE PRODUCTION ORDER NUMBER.                          
020700       01  WS-ID-NUMBER-WORK       PIC X(12).                             
020800       01  WS-ID-R REDEFINES WS-ID-NUMBER-WORK.                           
020900           05  WS-ID-PREFIX        PIC X(02).                             
021000           05  WS-ID-SEQ           PIC 9(10).                             
021100                                                                          
021200       01  WS-CURRENT-WORK.                                               
021300           05  WS-PO-IDX-SAVE      PIC 9(05)   COMP.                      
021400           05  WS-QI-IDX-SAVE      PIC 9(05)   COMP.                      
021500           05  WS-EFFECTIVE-MODEL  PIC X(10).                             
021600           05  WS-PO-FOUND-SW      PIC X(01) VALUE "N".                   
021700               88  PO-ENTRY-FOUND          VALUE "Y".                     
021800           05  WS-QI-FOUND-SW      PIC X(01) VALUE "N".                   
021900               88  QI-ENTRY-FOUND          VALUE "Y".                     
022000           05  WS-II-FOUND-SW      PIC X(01) VALUE "N".                   
022100               88  II-ENTRY-FOUND          VALUE "Y".                     
022200           05  WS-ALL-RECORDED-SW  PIC X(01) VALUE "N".                   
022300               88  ALL-ITEMS-RECORDED      VALUE "Y".                     
022400           05  WS-SAFETY-FAILED-SW PIC X(01) VALUE "N".                   
022500               88  SAFETY-ITEM-FAILED      VALUE "Y".                     
022600           05  WS-OTHER-FAILED-SW  PIC X(01) VALUE "N".                   
022700               88  OTHER-ITEM-FAILED       VALUE "Y".                     
022800           05  WS-ANY-COND-SW      PIC X(01) VALUE "N".                   
022900               88  ANY-ITEM-CONDITIONAL    VALUE "Y".                     
023000           05  WS-REJECT-MSG       PIC X(40).                             
023100           05  FILLER              PIC X(05).                             
023200                                                                          
023300      * -- IN-MEMORY ORDER-MASTER TABLE (MODEL LOOKUP ONLY) ------        
023400       01  WT-ORDMAST-TAB.                                                
023500           05  WT-OM-ENTRY         OCCURS 500 TIMES                       
023600                                   INDEXED BY WT-OM-IDX.                  
023700               10  WT-OM-NUMBER    PIC X(16).                             
023800               10  WT-OM-MODEL     PIC X(10).                             
023900                                                                          
024000      * -- IN-MEMORY CHECKLIST TABLE, LOADED FROM CHKLSIN --------        
024100       01  WT-CHKLIST-TAB.                                                
024200           05  WT-CK-ENTRY         OCCURS 100 TIMES                       
024300                                   INDEXED BY WT-CK-IDX.                  
024400               10  WT-CK-MODEL     PIC X(10).                             
024500               10  WT-CK-ITEM-DESC PIC X(40).                             
024600               10  WT-CK-SAFETY-FLAG                                      
024700                                   PIC X(01).                             
024800                   88  WT-CK-SAFETY-ITEM      VALUE "Y".                  
024900               10  WT-CK-DISP-ORDER                                       
025000                                   PIC 9(03).                             
025100                                                                          
025200      * -- IN-MEMORY PRODUCTION ORDER TABLE, LOADED FROM PRODIN --        
025300       01  WT-PRODORD-TAB.                                                
025400           05  WT-PO-ENTRY         OCCURS 500 TIMES                       
025500                                   INDEXED BY WT-PO-IDX.                  
025600               10  WT-PO-NUMBER    PIC X(17).                             
025700               10  WT-PO-SRC-ORDER PIC X(16).                             
025800               10  WT-PO-VIN       PIC X(17).                             
025900               10  WT-PO-STATUS    PIC X(18).                             
026000                   88  WT-PO-ST-ASSY-COMPLETED                            
026100                                       VALUE "ASSEMBLY_COMPLETED".        
026200                   88  WT-PO-ST-INSP-PASSED                               
026300                                       VALUE "INSPECTION_PASSED".         
026400                   88  WT-PO-ST-INSP-FAILED                               
026500                                       VALUE "INSPECTION_FAILED".         
026600               10  WT-PO-STA-SEQ   PIC 9(02).                             
026700               10  FILLER          PIC X(13).                             
026800                                                                          
026900      * -- IN-MEMORY INSPECTION TABLE, GROWS AS CREATE TXNS ARRIVE        
027000       01  WT-INSP-TAB.                                                   
027100           05  WT-QI-ENTRY         OCCURS 500 TIMES                       
027200                                   INDEXED BY WT-QI-IDX.                  
027300               10  WT-QI-ID        PIC X(12).                             
027400               10  WT-QI-PO-NUMBER PIC X(17).                             
027500               10  WT-QI-VIN       PIC X(17).                             
027600               10  WT-QI-INSPECTOR PIC X(10).                             
027700               10  WT-QI-REVIEWER  PIC X(10).                             
027800               10  WT-QI-RESULT    PIC X(16).                             
027900                   88  WT-QI-RES-PASSED    VALUE "PASSED".                
028000                   88  WT-QI-RES-COND-PASS                                
028100                                       VALUE "CONDITIONAL_PASS".          
028200                   88  WT-QI-RES-FAILED    VALUE "FAILED".                
028300               10  WT-QI-ITEM-CNT  PIC 9(03).                             
028400                                                                          
028500      * -- IN-MEMORY ITEM TABLE, GROWS AS CREATE TXNS ARRIVE -----        
028600       01  WT-ITEM-TAB.                                                   
028700           05  WT-II-ENTRY         OCCURS 3000 TIMES                      
028800                                   INDEXED BY WT-II-IDX.                  
028900               10  WT-II-INSP-ID   PIC X(12).                             
029000               10  WT-II-ITEM-DESC PIC X(40).                             
029100               10  WT-II-SAFETY-FLAG                                      
029200                                   PIC X(01).                             
029300                   88  WT-II-SAFETY-ITEM      VALUE "Y".                  
029400               10  WT-II-STATUS    PIC X(11).                             
029500                   88  WT-II-PENDING           VALUE "PENDING".           
029600                   88  WT-II-PASSED            VALUE "PASSED".            
029700                   88  WT-II-FAILED            VALUE "FAILED".            
029800                   88  WT-II-CONDITIONAL   VALUE "CONDITIONAL".           
029900               10  WT-II-NOTES     PIC X(40).                             
030000                                                                          
030100      * -- REPORT LINE LAYOUTS (132-COLUMN PRINT FILE) -----------        
030200       01  RPT-TITLE.                                                     
030300           05  FILLER              PIC X(01) VALUE SPACES.                
030400           05  FILLER              PIC X(22)                              
030500                   VALUE "MIDLAND MOTOR WORKS -".                         
030600           05  FILLER              PIC X(28)                              
030700                   VALUE " INSPECTION CONTROL REPORT-".                   
030800           05  RPT-TI-DATE.                                               
030900               10  RPT-TI-YEAR     PIC 9(04).                             
031000               10  FILLER          PIC X(01) VALUE "-".                   
031100               10  RPT-TI-MONTH    PIC 9(02).                             
031200               10  FILLER          PIC X(01) VALUE "-".                   
031300               10  RPT-TI-DAY      PIC 9(02).                             
031400           05  FILLER              PIC X(73) VALUE SPACES.                
031500                                                                          
031600       01  RPT-HEADER.                                                    
031700           05  FILLER              PIC X(01) VALUE SPACES.                
031800           05  FILLER              PIC X(09) VALUE "TXN TYPE".            
031900           05  FILLER              PIC X(13)                              
032000                                   VALUE "INSPECTION ID".                 
032100           05  FILLER              PIC X(10) VALUE "ACTION".              
032200           05  FILLER              PIC X(20)                              
032300                                   VALUE "OUTCOME/MESSAGE".               
032400           05  FILLER              PIC X(79) VALUE SPACES.                
032500                                                                          
032600       01  RPT-DETAIL.                                                    
032700           05  FILLER              PIC X(01) VALUE SPACES.                
032800           05  RPT-DT-TXN-TYPE     PIC X(08).                             
032900           05  FILLER              PIC X(01) VALUE SPACES.                
033000           05  RPT-DT-INSP-ID      PIC X(12).                             
033100           05  FILLER              PIC X(01) VALUE SPACES.                
033200           05  RPT-DT-ACTION       PIC X(09).                             
033300           05  FILLER              PIC X(01) VALUE SPACES.                
033400           05  RPT-DT-OUTCOME      PIC X(40).                             
033500           05  FILLER              PIC X(59) VALUE SPACES.                
033600                                                                          
033700       01  RPT-TOTALS.                                                    
033800           05  FILLER              PIC X(01) VALUE SPACES.                
033900           05  RPT-TO-LABEL        PIC X(30).                             
034000           05  RPT-TO-VALUE        PIC ZZZ,ZZ9.                           
034100           05  FILLER              PIC X(94) VALUE SPACES.                
034200                                                                          
034300       01  WS-PRINT-CTL.                                                  
034400           05  WS-LINE-CNT         PIC 9(03)   COMP.                      
034500           05  WS-PAGE-CNT         PIC 9(03)   COMP.                      
034600           05  FILLER              PIC X(04).                             
034700                                                                          
034800      *-----------------------------------------------------------        
034900       PROCEDURE                   DIVISION.                              
035000      *-----------------------------------------------------------        
035100       100-INSP-RUN.                                                      
035200           PERFORM 200-INITIATE-INSP-RUN.                                 
035300           PERFORM 200-PROCEED-INSP-RUN                                   
035400                   UNTIL INSPTRIN-EOF.                                    
035500           PERFORM 200-TERMINATE-INSP-RUN.                                
035600           STOP RUN.                                                      
035700                                                                          
035800      *-----------------------------------------------------------        
035900       200-INITIATE-INSP-RUN.                                             
036000           ACCEPT  WS-RUN-DATE          FROM DATE YYYYMMDD.               
036100           PERFORM 300-OPEN-ALL-FILES.                                    
036200           PERFORM 300-LOAD-ORDMAST-TABLE.                                
036300           PERFORM 300-LOAD-CHKLIST-TABLE.                                
036400           PERFORM 300-LOAD-PRODORD-TABLE.                                
036500           MOVE WS-RUN-YEAR              TO RPT-TI-YEAR.                  
036600           MOVE WS-RUN-MONTH             TO RPT-TI-MONTH.                 
036700           MOVE WS-RUN-DAY               TO RPT-TI-DAY.                   
036800           PERFORM 800-PRINT-TITLE-AND-HEADERS.                           
036900           PERFORM 300-READ-INSPTRAN.                                     
037000                                                                          
037100       200-PROCEED-INSP-RUN.                                              
037200           PERFORM 400-APPLY-TRANSACTION.                                 
037300           PERFORM 300-READ-INSPTRAN.                                     
037400                                                                          
037500       200-TERMINATE-INSP-RUN.                                            
037600           PERFORM 700-REWRITE-PRODORD-TABLE.                             
037700           PERFORM 700-WRITE-INSPECTION-FILE.                             
037800           PERFORM 700-WRITE-ITEM-FILE.                                   
037900           PERFORM 800-PRINT-GRAND-TOTALS.                                
038000           PERFORM 300-CLOSE-ALL-FILES.                                   
038100                                                                          
038200      *-----------------------------------------------------------        
038300       300-OPEN-ALL-FILES.                                                
038400           OPEN    INPUT   ORDMAST-FILE-IN                                
038500                   INPUT   CHKLIST-FILE-IN                                
038600                   INPUT   PRODORD-FILE-IN                                
038700                   INPUT   INSPTRAN-FILE-IN                               
038800                   OUTPUT  PRODORD-FILE-OUT                               
038900                   OUTPUT  INSPREC-FILE-OUT                               
039000                   OUTPUT  INSPITEM-FILE-OUT                              
039100                   OUTPUT  REWORK-REQUEST-OUT                             
039200                   OUTPUT  RUN-REPORT-OUT.                                
039300                                                                          
039400       300-CLOSE-ALL-FILES.                                               
039500           CLOSE   ORDMAST-FILE-IN                                        
039600                   CHKLIST-FILE-IN                                        
039700                   PRODORD-FILE-IN                                        
039800                   INSPTRAN-FILE-IN                                       
039900                   PRODORD-FILE-OUT                                       
040000                   INSPREC-FILE-OUT                                       
040100                   INSPITEM-FILE-OUT                                      
040200                   REWORK-REQUEST-OUT                                     
040300                   RUN-REPORT-OUT.                                        
040400                                                                          
040500       300-LOAD-ORDMAST-TABLE.                                            
040600           SET WT-OM-IDX                 TO 1.                            
040700       300-LOAD-ORDMAST-LOOP.                                             
040800           READ ORDMAST-FILE-IN                                           
040900                   AT END      GO TO 300-LOAD-ORDMAST-DONE.               
041000           MOVE OM-ORDER-NUMBER      TO WT-OM-NUMBER (WT-OM-IDX).         
041100           MOVE OM-MODEL-CODE        TO WT-OM-MODEL (WT-OM-IDX).          
041200           ADD 1                     TO WS-OM-LOAD-CNT.                   
041300           SET WT-OM-IDX              UP BY 1.                            
041400           GO TO 300-LOAD-ORDMAST-LOOP.                                   
041500       300-LOAD-ORDMAST-DONE.                                             
041600           EXIT.                                                          
041700                                                                          
041800       300-LOAD-CHKLIST-TABLE.                                            
041900           SET WT-CK-IDX                 TO 1.                            
042000       300-LOAD-CHKLIST-LOOP.                                             
042100           READ CHKLIST-FILE-IN                                           
042200                   AT END      GO TO 300-LOAD-CHKLIST-DONE.               
042300           MOVE CK-MODEL-CODE       TO WT-CK-MODEL (WT-CK-IDX).           
042400           MOVE CK-ITEM-DESC        TO                                    
042500                               WT-CK-ITEM-DESC (WT-CK-IDX).               
042600           MOVE CK-SAFETY-FLAG      TO                                    
042700                               WT-CK-SAFETY-FLAG (WT-CK-IDX).             
042800           MOVE CK-DISPLAY-ORDER    TO                                    
042900                               WT-CK-DISP-ORDER (WT-CK-IDX).              
043000           ADD 1                    TO WS-CK-LOAD-CNT.                    
043100           SET WT-CK-IDX             UP BY 1.                             
043200           GO TO 300-LOAD-CHKLIST-LOOP.                                   
043300       300-LOAD-CHKLIST-DONE.                                             
043400           EXIT.                                                          
043500                                                                          
043600       300-LOAD-PRODORD-TABLE.                                            
043700           SET WT-PO-IDX                 TO 1.                            
043800       300-LOAD-PRODORD-LOOP.                                             
043900           READ PRODORD-FILE-IN                                           
044000                   AT END      GO TO 300-LOAD-PRODORD-DONE.               
044100           MOVE MFG-PROD-ORDER-IN (01:17)                                 
044200                                    TO WT-PO-NUMBER (WT-PO-IDX).          
044300           MOVE MFG-PROD-ORDER-IN (18:16)                                 
044400                                  TO WT-PO-SRC-ORDER (WT-PO-IDX).         
044500           MOVE MFG-PROD-ORDER-IN (34:17)                                 
044600                                    TO WT-PO-VIN (WT-PO-IDX).             
044700           MOVE MFG-PROD-ORDER-IN (51:18)                                 
044800                                    TO WT-PO-STATUS (WT-PO-IDX).          
044900           MOVE MFG-PROD-ORDER-IN (69:02)                                 
045000                                    TO WT-PO-STA-SEQ (WT-PO-IDX).         
045100           ADD 1                    TO WS-PO-LOAD-CNT.                    
045200           SET WT-PO-IDX             UP BY 1.                             
045300           GO TO 300-LOAD-PRODORD-LOOP.                                   
045400       300-LOAD-PRODORD-DONE.                                             
045500           EXIT.                                                          
045600                                                                          
045700       300-READ-INSPTRAN.                                                 
045800           READ INSPTRAN-FILE-IN                                          
045900                   AT END      MOVE "Y" TO WS-INSPTRIN-EOF-SW             
046000                   NOT AT END  ADD 1     TO WS-TRAN-READ-CNT.             
046100                                                                          
046200      *-----------------------------------------------------------        
046300       400-APPLY-TRANSACTION.                                             
046400           MOVE SPACES                   TO WS-REJECT-MSG.                
046500           EVALUATE TRUE                                                  
046600               WHEN IT-CREATE                                             
046700                   PERFORM 500-PROCESS-CREATE                             
046800               WHEN IT-RESULT                                             
046900                   PERFORM 500-PROCESS-RESULT                             
047000               WHEN IT-COMPLETE                                           
047100                   PERFORM 500-PROCESS-COMPLETE                           
047200               WHEN IT-REVIEW                                             
047300                   PERFORM 500-PROCESS-REVIEW                             
047400               WHEN OTHER                                                 
047500                   MOVE "UNKNOWN TRANSACTION TYPE" TO                     
047600                                                   WS-REJECT-MSG          
047700                   PERFORM 500-REJECT-TRANSACTION                         
047800           END-EVALUATE.                                                  
047900                                                                          
048000      *-----------------------------------------------------------        
048100      * CREATE INSPECTION: PRODUCTION ORDER MUST BE ASSEMBLY-             
048200      * COMPLETED, MODEL CHECKLIST MUST BE NON-EMPTY.                     
048300      *-----------------------------------------------------------        
048400       500-PROCESS-CREATE.                                                
048500           MOVE "N"                      TO WS-PO-FOUND-SW.               
048600           PERFORM 600-FIND-PRODORD-BY-NUMBER.                            
048700           IF NOT PO-ENTRY-FOUND                                          
048800               MOVE "UNKNOWN PRODUCTION ORDER NUMBER"                     
048900                                         TO WS-REJECT-MSG                 
049000               PERFORM 500-REJECT-TRANSACTION                             
049100               GO TO 500-PROCESS-CREATE-EXIT.                             
049200           IF NOT WT-PO-ST-ASSY-COMPLETED (WS-PO-IDX-SAVE)                
049300               MOVE "ORDER NOT ASSEMBLY-COMPLETED"                        
049400                                         TO WS-REJECT-MSG                 
049500               PERFORM 500-REJECT-TRANSACTION                             
049600               GO TO 500-PROCESS-CREATE-EXIT.                             
049700           PERFORM 600-FIND-MODEL-FOR-ORDER.                              
049800           PERFORM 600-COUNT-CHECKLIST-ITEMS.                             
049900           IF WS-SUB2 = ZERO                                              
050000               MOVE "MODEL CHECKLIST IS EMPTY"                            
050100                                         TO WS-REJECT-MSG                 
050200               PERFORM 500-REJECT-TRANSACTION                             
050300               GO TO 500-PROCESS-CREATE-EXIT.                             
050400           PERFORM 600-BUILD-INSP-ID.                                     
050500           ADD 1                         TO WS-QI-CNT.                    
050600           SET WT-QI-IDX                  TO WS-QI-CNT.                   
050700           MOVE WS-ID-NUMBER-WORK        TO WT-QI-ID (WT-QI-IDX).         
050800           MOVE WT-PO-NUMBER (WS-PO-IDX-SAVE)                             
050900                          TO WT-QI-PO-NUMBER (WT-QI-IDX).                 
051000           MOVE WT-PO-VIN (WS-PO-IDX-SAVE)                                
051100                          TO WT-QI-VIN (WT-QI-IDX).                       
051200           MOVE IT-PERSON-ID    TO WT-QI-INSPECTOR (WT-QI-IDX).           
051300           MOVE SPACES          TO WT-QI-REVIEWER (WT-QI-IDX).            
051400           MOVE SPACES          TO WT-QI-RESULT (WT-QI-IDX).              
051500           MOVE WS-SUB2         TO WT-QI-ITEM-CNT (WT-QI-IDX).            
051600           PERFORM 600-COPY-CHECKLIST-TO-ITEMS.                           
051700           MOVE "CREATE"                 TO RPT-DT-ACTION.                
051800           MOVE "INSPECTION CREATED"     TO RPT-DT-OUTCOME.               
051900           MOVE WS-ID-NUMBER-WORK        TO RPT-DT-INSP-ID.               
052000           PERFORM 500-ACCEPT-TRANSACTION.                                
052100       500-PROCESS-CREATE-EXIT.                                           
052200           EXIT.                                                          
052300                                                                          
052400      *-----------------------------------------------------------        
052500      * ITEM-RESULT TRANSACTION: ONLY A PENDING ITEM MAY BE SET,          
052600      * AND ONLY TO PASSED, FAILED OR CONDITIONAL.                        
052700      *-----------------------------------------------------------        
052800       500-PROCESS-RESULT.                                                
052900           MOVE "N"                      TO WS-II-FOUND-SW.               
053000           PERFORM 600-FIND-ITEM.                                         
053100           IF NOT II-ENTRY-FOUND                                          
053200               MOVE "UNKNOWN INSPECTION ITEM"                             
053300                                         TO WS-REJECT-MSG                 
053400               PERFORM 500-REJECT-TRANSACTION                             
053500               GO TO 500-PROCESS-RESULT-EXIT.                             
053600           IF NOT WT-II-PENDING (WS-SUB)                                  
053700               MOVE "ITEM ALREADY RECORDED"                               
053800                                         TO WS-REJECT-MSG                 
053900               PERFORM 500-REJECT-TRANSACTION                             
054000               GO TO 500-PROCESS-RESULT-EXIT.                             
054100           IF NOT IT-RES-PASSED AND NOT IT-RES-FAILED                     
054200              AND NOT IT-RES-CONDITIONAL                                  
054300               MOVE "RESULT MUST BE PASSED/FAILED/CONDITIONAL"            
054400                                         TO WS-REJECT-MSG                 
054500               PERFORM 500-REJECT-TRANSACTION                             
054600               GO TO 500-PROCESS-RESULT-EXIT.                             
054700           MOVE IT-ITEM-RESULT           TO WT-II-STATUS (WS-SUB).        
054800           MOVE IT-ITEM-NOTES            TO WT-II-NOTES (WS-SUB).         
054900           MOVE "RECORD"                 TO RPT-DT-ACTION.                
055000           MOVE "ITEM RESULT RECORDED"   TO RPT-DT-OUTCOME.               
055100           MOVE IT-INSPECTION-ID         TO RPT-DT-INSP-ID.               
055200           PERFORM 500-ACCEPT-TRANSACTION.                                
055300       500-PROCESS-RESULT-EXIT.                                           
055400           EXIT.                                                          
055500                                                                          
055600      *-----------------------------------------------------------        
055700      * COMPLETE INSPECTION: ALL ITEMS RECORDED, SUBMITTING               
055800      * INSPECTOR MUST MATCH THE ASSIGNED INSPECTOR.  EVALUATE            
055900      * THE OVERALL RESULT PER BR-10/BR-11.                               
056000      *-----------------------------------------------------------        
056100       500-PROCESS-COMPLETE.                                              
056200           MOVE "N"                      TO WS-QI-FOUND-SW.               
056300           PERFORM 600-FIND-INSPECTION.                                   
056400           IF NOT QI-ENTRY-FOUND                                          
056500               MOVE "UNKNOWN INSPECTION ID"                               
056600                                         TO WS-REJECT-MSG                 
056700               PERFORM 500-REJECT-TRANSACTION                             
056800               GO TO 500-PROCESS-COMPLETE-EXIT.                           
056900           IF IT-PERSON-ID NOT = WT-QI-INSPECTOR (WS-QI-IDX-SAVE)         
057000               MOVE "SUBMITTING INSPECTOR DOES NOT MATCH"                 
057100                                         TO WS-REJECT-MSG                 
057200               PERFORM 500-REJECT-TRANSACTION                             
057300               GO TO 500-PROCESS-COMPLETE-EXIT.                           
057400           PERFORM 600-CHECK-ALL-RECORDED.                                
057500           IF NOT ALL-ITEMS-RECORDED                                      
057600               MOVE "ITEMS STILL PENDING"                                 
057700                                         TO WS-REJECT-MSG                 
057800               PERFORM 500-REJECT-TRANSACTION                             
057900               GO TO 500-PROCESS-COMPLETE-EXIT.                           
058000           PERFORM 600-EVALUATE-RESULT.                                   
058100           MOVE "COMPLETE"               TO RPT-DT-ACTION.                
058200           MOVE WT-QI-RESULT (WS-QI-IDX-SAVE)                             
058300                                         TO RPT-DT-OUTCOME.               
058400           MOVE IT-INSPECTION-ID         TO RPT-DT-INSP-ID.               
058500           PERFORM 500-ACCEPT-TRANSACTION.                                
058600       500-PROCESS-COMPLETE-EXIT.                                         
058700           EXIT.                                                          
058800                                                                          
058900      *-----------------------------------------------------------        
059000      * REVIEW INSPECTION (BR-12 FOUR-EYES): REVIEWER MUST DIFFER         
059100      * FROM THE INSPECTOR.  DRIVES THE PRODUCTION ORDER STATUS.          
059200      *-----------------------------------------------------------        
059300       500-PROCESS-REVIEW.                                                
059400           MOVE "N"                      TO WS-QI-FOUND-SW.               
059500           PERFORM 600-FIND-INSPECTION.                                   
059600           IF NOT QI-ENTRY-FOUND                                          
059700               MOVE "UNKNOWN INSPECTION ID"                               
059800                                         TO WS-REJECT-MSG                 
059900               PERFORM 500-REJECT-TRANSACTION                             
060000               GO TO 500-PROCESS-REVIEW-EXIT.                             
060100           IF WT-QI-RESULT (WS-QI-IDX-SAVE) = SPACES                      
060200               MOVE "INSPECTION NOT YET COMPLETED"                        
060300                                         TO WS-REJECT-MSG                 
060400               PERFORM 500-REJECT-TRANSACTION                             
060500               GO TO 500-PROCESS-REVIEW-EXIT.                             
060600           IF IT-PERSON-ID = WT-QI-INSPECTOR (WS-QI-IDX-SAVE)             
060700               MOVE "REVIEWER MUST DIFFER FROM INSPECTOR (BR-12)"         
060800                                         TO WS-REJECT-MSG                 
060900               PERFORM 500-REJECT-TRANSACTION                             
061000               GO TO 500-PROCESS-REVIEW-EXIT.                             
061100           MOVE IT-PERSON-ID   TO WT-QI-REVIEWER (WS-QI-IDX-SAVE).        
061200           MOVE "N"                     TO WS-PO-FOUND-SW.                
061300           MOVE WT-QI-PO-NUMBER (WS-QI-IDX-SAVE)                          
061400                                        TO IT-PROD-ORDER-NUMBER.          
061500           PERFORM 600-FIND-PRODORD-BY-NUMBER.                            
061600           IF WT-QI-RES-FAILED (WS-QI-IDX-SAVE)                           
061700               MOVE "INSPECTION_FAILED" TO                                
061800                                    WT-PO-STATUS (WS-PO-IDX-SAVE)         
061900               ADD 1                    TO WS-FAILED-CNT                  
062000               PERFORM 600-WRITE-REWORK-REQUEST                           
062100           ELSE                                                           
062200               MOVE "INSPECTION_PASSED" TO                                
062300                                    WT-PO-STATUS (WS-PO-IDX-SAVE)         
062400               IF WT-QI-RES-COND-PASS (WS-QI-IDX-SAVE)                    
062500                   ADD 1                TO WS-CONDPASS-CNT                
062600               ELSE                                                       
062700                   ADD 1                TO WS-PASSED-CNT.                 
062800           MOVE "REVIEW"                TO RPT-DT-ACTION.                 
062900           MOVE WT-QI-RESULT (WS-QI-IDX-SAVE) TO RPT-DT-OUTCOME.          
063000           MOVE IT-INSPECTION-ID        TO RPT-DT-INSP-ID.                
063100           PERFORM 500-ACCEPT-TRANSACTION.                                
063200       500-PROCESS-REVIEW-EXIT.                                           
063300           EXIT.                                                          
063400                                                                          
063500      *-----------------------------------------------------------        
063600       500-ACCEPT-TRANSACTION.                                            
063700           ADD 1                        TO WS-TRAN-ACC-CNT.               
063800           MOVE IT-TXN-TYPE             TO RPT-DT-TXN-TYPE.               
063900           PERFORM 800-PRINT-DETAIL-LINE.                                 
064000                                                                          
064100       500-REJECT-TRANSACTION.                                            
064200           ADD 1                        TO WS-TRAN-REJ-CNT.               
064300           MOVE IT-TXN-TYPE             TO RPT-DT-TXN-TYPE.               
064400           MOVE IT-INSPECTION-ID        TO RPT-DT-INSP-ID.                
064500           MOVE "REJECT"                TO RPT-DT-ACTION.                 
064600           MOVE WS-REJECT-MSG           TO RPT-DT-OUTCOME.                
064700           PERFORM 800-PRINT-DETAIL-LINE.                                 
064800                                                                          
064900      *-----------------------------------------------------------        
065000       600-FIND-PRODORD-BY-NUMBER.                                        
065100           SET WT-PO-IDX                 TO 1.                            
065200           SEARCH WT-PO-ENTRY                                             
065300               AT END      MOVE "N"      TO WS-PO-FOUND-SW                
065400               WHEN WT-PO-NUMBER (WT-PO-IDX) =                            
065500                    IT-PROD-ORDER-NUMBER                                  
065600                            MOVE "Y"     TO WS-PO-FOUND-SW                
065700                            SET WS-PO-IDX-SAVE TO WT-PO-IDX.              
065800                                                                          
065900       600-FIND-INSPECTION.                                               
066000           SET WT-QI-IDX                 TO 1.                            
066100           SEARCH WT-QI-ENTRY                                             
066200               AT END      MOVE "N"      TO WS-QI-FOUND-SW                
066300               WHEN WT-QI-ID (WT-QI-IDX) = IT-INSPECTION-ID               
066400                            MOVE "Y"     TO WS-QI-FOUND-SW                
066500                            SET WS-QI-IDX-SAVE TO WT-QI-IDX.              
066600                                                                          
066700       600-FIND-ITEM.                                                     
066800           SET WT-II-IDX                 TO 1.                            
066900           SEARCH WT-II-ENTRY                                             
067000               AT END      MOVE "N"      TO WS-II-FOUND-SW                
067100               WHEN WT-II-INSP-ID (WT-II-IDX) = IT-INSPECTION-ID          
067200                    AND                                                   
067300                    WT-II-ITEM-DESC (WT-II-IDX) = IT-ITEM-DESC            
067400                            MOVE "Y"     TO WS-II-FOUND-SW                
067500                            SET WS-SUB TO WT-II-IDX.                      
067600                                                                          
067700      *-----------------------------------------------------------        
067800      * MODEL LOOKUP FOR THE ORDER BEHIND A PRODUCTION ORDER.             
067900      * FALLS BACK TO MODEL-S WHEN THE ORDER-MASTER ENTRY OR THE          
068000      * MODEL'S CHECKLIST CANNOT BE FOUND, SAME AS PROD-ORDER'S           
068100      * BASE-BOM FALLBACK.                                                
068200      *-----------------------------------------------------------        
068300       600-FIND-MODEL-FOR-ORDER.                                          
068400           MOVE "MODEL-S"                TO WS-EFFECTIVE-MODEL.           
068500           SET WT-OM-IDX                  TO 1.                           
068600           SEARCH WT-OM-ENTRY                                             
068700               AT END      CONTINUE                                       
068800               WHEN WT-OM-NUMBER (WT-OM-IDX) =                            
068900                    WT-PO-SRC-ORDER (WS-PO-IDX-SAVE)                      
069000                            MOVE WT-OM-MODEL (WT-OM-IDX)                  
069100                                         TO WS-EFFECTIVE-MODEL.           
069200                                                                          
069300       600-COUNT-CHECKLIST-ITEMS.                                         
069400           MOVE ZERO                     TO WS-SUB2.                      
069500           SET WT-CK-IDX                  TO 1.                           
069600       600-COUNT-CK-LOOP.                                                 
069700           IF WT-CK-IDX > WS-CK-LOAD-CNT                                  
069800               GO TO 600-COUNT-CK-DONE.                                   
069900           IF WT-CK-MODEL (WT-CK-IDX) = WS-EFFECTIVE-MODEL                
070000               ADD 1                     TO WS-SUB2.                      
070100           SET WT-CK-IDX                  UP BY 1.                        
070200           GO TO 600-COUNT-CK-LOOP.                                       
070300       600-COUNT-CK-DONE.                                                 
070400           EXIT.                                                          
070500                                                                          
070600       600-COPY-CHECKLIST-TO-ITEMS.                                       
070700           SET WT-CK-IDX                  TO 1.                           
070800       600-COPY-CK-LOOP.                                                  
070900           IF WT-CK-IDX > WS-CK-LOAD-CNT                                  
071000               GO TO 600-COPY-CK-DONE.                                    
071100           IF WT-CK-MODEL (WT-CK-IDX) = WS-EFFECTIVE-MODEL                
071200               ADD 1                     TO WS-II-CNT                     
071300               SET WT-II-IDX              TO WS-II-CNT                    
071400               MOVE WS-ID-NUMBER-WORK                                     
071500                                    TO WT-II-INSP-ID (WT-II-IDX)          
071600               MOVE WT-CK-ITEM-DESC (WT-CK-IDX)                           
071700                                    TO WT-II-ITEM-DESC (WT-II-IDX)        
071800               MOVE WT-CK-SAFETY-FLAG (WT-CK-IDX)                         
071900                                  TO WT-II-SAFETY-FLAG (WT-II-IDX)        
072000               MOVE "PENDING"       TO WT-II-STATUS (WT-II-IDX)           
072100               MOVE SPACES          TO WT-II-NOTES (WT-II-IDX).           
072200           SET WT-CK-IDX                  UP BY 1.                        
072300           GO TO 600-COPY-CK-LOOP.                                        
072400       600-COPY-CK-DONE.                                                  
072500           EXIT.                                                          
072600                                                                          
072700       600-CHECK-ALL-RECORDED.                                            
072800           MOVE "Y"                      TO WS-ALL-RECORDED-SW.           
072900           SET WT-II-IDX                  TO 1.                           
073000       600-CHECK-ALL-REC-LOOP.                                            
073100           IF WT-II-IDX > WS-II-CNT                                       
073200               GO TO 600-CHECK-ALL-REC-DONE.                              
073300           IF WT-II-INSP-ID (WT-II-IDX) = IT-INSPECTION-ID                
073400              AND WT-II-PENDING (WT-II-IDX)                               
073500                    MOVE "N"             TO WS-ALL-RECORDED-SW            
073600                    GO TO 600-CHECK-ALL-REC-DONE.                         
073700           SET WT-II-IDX                  UP BY 1.                        
073800           GO TO 600-CHECK-ALL-REC-LOOP.                                  
073900       600-CHECK-ALL-REC-DONE.                                            
074000           EXIT.                                                          
074100                                                                          
074200      *-----------------------------------------------------------        
074300      * BR-10/BR-11 RESULT EVALUATION, IN THE ORDER QA MEMO 93-7          
074400      * REQUIRES: SAFETY FAILURE, THEN ANY FAILURE, THEN THE              
074500      * NON-SAFETY CONDITIONAL COUNT, THEN ANY CONDITIONAL AT ALL.        
074600      *-----------------------------------------------------------        
074700       600-EVALUATE-RESULT.                                               
074800           MOVE "N"                      TO WS-SAFETY-FAILED-SW.          
074900           MOVE "N"                      TO WS-OTHER-FAILED-SW.           
075000           MOVE "N"                      TO WS-ANY-COND-SW.               
075100           MOVE ZERO                     TO WS-NON-SAFE-COND-CNT.         
075200           SET WT-II-IDX                  TO 1.                           
075300       600-EVAL-LOOP.                                                     
075400           IF WT-II-IDX > WS-II-CNT                                       
075500               GO TO 600-EVAL-DONE.                                       
075600           IF WT-II-INSP-ID (WT-II-IDX) = IT-INSPECTION-ID                
075700               IF WT-II-FAILED (WT-II-IDX)                                
075800                   IF WT-II-SAFETY-ITEM (WT-II-IDX)                       
075900                       MOVE "Y"          TO WS-SAFETY-FAILED-SW           
076000                   ELSE                                                   
076100                       MOVE "Y"          TO WS-OTHER-FAILED-SW            
076200               END-IF                                                     
076300               IF WT-II-CONDITIONAL (WT-II-IDX)                           
076400                   MOVE "Y"              TO WS-ANY-COND-SW                
076500                   IF NOT WT-II-SAFETY-ITEM (WT-II-IDX)                   
076600                       ADD 1             TO WS-NON-SAFE-COND-CNT          
076700                   END-IF                                                 
076800               END-IF                                                     
076900           END-IF.                                                        
077000           SET WT-II-IDX                  UP BY 1.                        
077100           GO TO 600-EVAL-LOOP.                                           
077200       600-EVAL-DONE.                                                     
077300           IF SAFETY-ITEM-FAILED OR OTHER-ITEM-FAILED                     
077400               MOVE "FAILED"    TO WT-QI-RESULT (WS-QI-IDX-SAVE)          
077500               GO TO 600-EVALUATE-RESULT-EXIT.                            
077600           IF WS-NON-SAFE-COND-CNT > 3                                    
077700               MOVE "FAILED"    TO WT-QI-RESULT (WS-QI-IDX-SAVE)          
077800               GO TO 600-EVALUATE-RESULT-EXIT.                            
077900           IF ANY-ITEM-CONDITIONAL                                        
078000               MOVE "CONDITIONAL_PASS"                                    
078100                                TO WT-QI-RESULT (WS-QI-IDX-SAVE)          
078200               GO TO 600-EVALUATE-RESULT-EXIT.                            
078300           MOVE "PASSED"        TO WT-QI-RESULT (WS-QI-IDX-SAVE).         
078400       600-EVALUATE-RESULT-EXIT.                                          
078500           EXIT.                                                          
078600                                                                          
078700      *-----------------------------------------------------------        
078800       600-BUILD-INSP-ID.                                                 
078900           ADD 1                         TO WS-NEXT-INSP-SEQ.             
079000           MOVE "QI"                     TO WS-ID-PREFIX.                 
079100           MOVE WS-NEXT-INSP-SEQ         TO WS-ID-SEQ.                    
079200                                                                          
079300       600-BUILD-REWORK-ID.                                               
079400           ADD 1                         TO WS-NEXT-REWORK-SEQ.           
079500           MOVE "RW"                     TO WS-ID-PREFIX.                 
079600           MOVE WS-NEXT-REWORK-SEQ       TO WS-ID-SEQ.                    
079700                                                                          
079800      *-----------------------------------------------------------        
079900      * WRITE THE REWORK REQUEST WHEN A REVIEW COMES BACK FAILED.         
080000      * REWORK-ID AND STATUS ARE LEFT BLANK - REWORK-RUN ASSIGNS          
080100      * THEM WHEN IT CREATES ITS OWN REWORK ORDER RECORD.                 
080200      *-----------------------------------------------------------        
080300       600-WRITE-REWORK-REQUEST.                                          
080400           MOVE SPACES                   TO MFG-REWORK-ORDER.             
080500           MOVE WT-QI-PO-NUMBER (WS-QI-IDX-SAVE)                          
080600                                         TO RW-PROD-ORDER-NUMBER.         
080700           MOVE IT-INSPECTION-ID         TO RW-INSPECTION-ID.             
080800           MOVE 1                         TO WS-SUB2.                     
080900           SET WT-II-IDX                  TO 1.                           
081000       600-REWK-ITEM-LOOP.                                                
081100           IF WT-II-IDX > WS-II-CNT                                       
081200               GO TO 600-REWK-ITEM-DONE.                                  
081300           IF WT-II-INSP-ID (WT-II-IDX) = IT-INSPECTION-ID                
081400              AND WT-II-FAILED (WT-II-IDX)                                
081500              AND WS-SUB2 NOT > 10                                        
081600                    MOVE WT-II-ITEM-DESC (WT-II-IDX)                      
081700                              TO RW-FAILED-ITEM-DESCS (WS-SUB2)           
081800                    ADD 1                TO WS-SUB2.                      
081900           SET WT-II-IDX                  UP BY 1.                        
082000           GO TO 600-REWK-ITEM-LOOP.                                      
082100       600-REWK-ITEM-DONE.                                                
082200           WRITE MFG-REWORK-ORDER.                                        
082300                                                                          
082400      *-----------------------------------------------------------        
082500       700-REWRITE-PRODORD-TABLE.                                         
082600           SET WT-PO-IDX                  TO 1.                           
082700       700-REWRITE-PRODORD-LOOP.                                          
082800           IF WT-PO-IDX > WS-PO-LOAD-CNT                                  
082900               GO TO 700-REWRITE-PRODORD-DONE.                            
083000           MOVE SPACES                    TO MFG-PROD-ORDER-OUT.          
083100           STRING WT-PO-NUMBER (WT-PO-IDX)    DELIMITED BY SIZE           
083200                  WT-PO-SRC-ORDER (WT-PO-IDX) DELIMITED BY SIZE           
083300                  WT-PO-VIN (WT-PO-IDX)       DELIMITED BY SIZE           
083400                  WT-PO-STATUS (WT-PO-IDX)    DELIMITED BY SIZE           
083500                  WT-PO-STA-SEQ (WT-PO-IDX)   DELIMITED BY SIZE           
083600                  INTO MFG-PROD-ORDER-OUT.                                
083700           WRITE MFG-PROD-ORDER-OUT.                                      
083800           SET WT-PO-IDX                   UP BY 1.                       
083900           GO TO 700-REWRITE-PRODORD-LOOP.                                
084000       700-REWRITE-PRODORD-DONE.                                          
084100           EXIT.                                                          
084200                                                                          
084300       700-WRITE-INSPECTION-FILE.                                         
084400           SET WT-QI-IDX                   TO 1.                          
084500       700-WRITE-INSP-LOOP.                                               
084600           IF WT-QI-IDX > WS-QI-CNT                                       
084700               GO TO 700-WRITE-INSP-DONE.                                 
084800           MOVE SPACES                     TO QAI-INSPECTION.             
084900           MOVE WT-QI-ID (WT-QI-IDX)   TO QI-INSPECTION-ID.               
085000           MOVE WT-QI-PO-NUMBER (WT-QI-IDX)                               
085100                                    TO QI-PROD-ORDER-NUMBER.              
085200           MOVE WT-QI-VIN (WT-QI-IDX) TO QI-VIN.                          
085300           MOVE WT-QI-INSPECTOR (WT-QI-IDX)                               
085400                                    TO QI-INSPECTOR-ID.                   
085500           MOVE WT-QI-REVIEWER (WT-QI-IDX)                                
085600                                    TO QI-REVIEWER-ID.                    
085700           MOVE WT-QI-RESULT (WT-QI-IDX)                                  
085800                                    TO QI-INSP-RESULT.                    
085900           MOVE WT-QI-ITEM-CNT (WT-QI-IDX)                                
086000                                    TO QI-ITEM-COUNT.                     
086100           WRITE QAI-INSPECTION.                                          
086200           SET WT-QI-IDX                    UP BY 1.                      
086300           GO TO 700-WRITE-INSP-LOOP.                                     
086400       700-WRITE-INSP-DONE.                                               
086500           EXIT.                                                          
086600                                                                          
086700       700-WRITE-ITEM-FILE.                                               
086800           SET WT-II-IDX                    TO 1.                         
086900       700-WRITE-ITEM-LOOP.                                               
087000           IF WT-II-IDX > WS-II-CNT                                       
087100               GO TO 700-WRITE-ITEM-DONE.                                 
087200           MOVE SPACES                      TO QAI-INSP-ITEM.             
087300           MOVE WT-II-INSP-ID (WT-II-IDX)                                 
087400                                    TO II-INSPECTION-ID.                  
087500           MOVE WT-II-ITEM-DESC (WT-II-IDX)                               
087600                                    TO II-ITEM-DESC.                      
087700           MOVE WT-II-SAFETY-FLAG (WT-II-IDX)                             
087800                                    TO II-SAFETY-FLAG.                    
087900           MOVE WT-II-STATUS (WT-II-IDX)                                  
088000                                    TO II-ITEM-STATUS.                    
088100           MOVE WT-II-NOTES (WT-II-IDX)                                   
088200                                    TO II-ITEM-NOTES.                     
088300           WRITE QAI-INSP-ITEM.                                           
088400           SET WT-II-IDX                     UP BY 1.                     
088500           GO TO 700-WRITE-ITEM-LOOP.                                     
088600       700-WRITE-ITEM-DONE.                                               
088700           EXIT.                                                          
088800                                                                          
088900      *-----------------------------------------------------------        
089000       800-PRINT-TITLE-AND-HEADERS.                                       
089100           WRITE RPT-LINE-OUT       FROM RPT-TITLE                        
089200                   AFTER ADVANCING TOP-OF-FORM.                           
089300           MOVE SPACES               TO RPT-LINE-OUT.                     
089400           WRITE RPT-LINE-OUT        AFTER ADVANCING 1 LINES.             
089500           WRITE RPT-LINE-OUT       FROM RPT-HEADER                       
089600                   AFTER ADVANCING 1 LINES.                               
089700           MOVE SPACES               TO RPT-LINE-OUT.                     
089800           WRITE RPT-LINE-OUT        AFTER ADVANCING 1 LINES.             
089900           MOVE ZERO                 TO WS-LINE-CNT.                      
090000           ADD 1                     TO WS-PAGE-CNT.                      
090100                                                                          
090200       800-PRINT-DETAIL-LINE.                                             
090300           IF WS-LINE-CNT > 55                                            
090400               PERFORM 800-PRINT-TITLE-AND-HEADERS.                       
090500           WRITE RPT-LINE-OUT       FROM RPT-DETAIL                       
090600                   AFTER ADVANCING 1 LINES.                               
090700           ADD 1                     TO WS-LINE-CNT.                      
090800                                                                          
090900       800-PRINT-GRAND-TOTALS.                                            
091000           MOVE SPACES               TO RPT-LINE-OUT.                     
091100           WRITE RPT-LINE-OUT        AFTER ADVANCING 2 LINES.             
091200           MOVE "TRANSACTIONS READ"            TO RPT-TO-LABEL.           
091300           MOVE WS-TRAN-READ-CNT               TO RPT-TO-VALUE.           
091400           WRITE RPT-LINE-OUT       FROM RPT-TOTALS                       
091500                   AFTER ADVANCING 1 LINES.                               
091600           MOVE "TRANSACTIONS ACCEPTED"        TO RPT-TO-LABEL.           
091700           MOVE WS-TRAN-ACC-CNT                TO RPT-TO-VALUE.           
091800           WRITE RPT-LINE-OUT       FROM RPT-TOTALS                       
091900                   AFTER ADVANCING 1 LINES.                               
092000           MOVE "TRANSACTIONS REJECTED"        TO RPT-TO-LABEL.           
092100           MOVE WS-TRAN-REJ-CNT                TO RPT-TO-VALUE.           
092200           WRITE RPT-LINE-OUT       FROM RPT-TOTALS                       
092300                   AFTER ADVANCING 1 LINES.                               
092400           MOVE "INSPECTIONS PASSED"           TO RPT-TO-LABEL.           
092500           MOVE WS-PASSED-CNT                  TO RPT-TO-VALUE.           
092600           WRITE RPT-LINE-OUT       FROM RPT-TOTALS                       
092700                   AFTER ADVANCING 1 LINES.                               
092800           MOVE "INSPECTIONS CONDITIONAL PASS"  TO RPT-TO-LABEL.          
092900           MOVE WS-CONDPASS-CNT                TO RPT-TO-VALUE.           
093000           WRITE RPT-LINE-OUT       FROM RPT-TOTALS                       
093100                   AFTER ADVANCING 1 LINES.                               
093200           MOVE "INSPECTIONS FAILED"           TO RPT-TO-LABEL.           
093300           MOVE WS-FAILED-CNT                  TO RPT-TO-VALUE.           
093400           WRITE RPT-LINE-OUT       FROM RPT-TOTALS                       
093500                   AFTER ADVANCING 1 LINES.                               
