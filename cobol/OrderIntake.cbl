000100       IDENTIFICATION              DIVISION.                              
000200      *-----------------------------------------------------------        
000300       PROGRAM-ID.                 ORDER-INTAKE.                          
000400       AUTHOR.                     R. KOWALSKI.                           
000500       INSTALLATION.               MIDLAND MOTOR WORKS - ISD.             
000600       DATE-WRITTEN.               JUNE 12, 1984.                         
000700       DATE-COMPILED.                                                     
000800       SECURITY.                   COMPANY CONFIDENTIAL.                  
000900      *-----------------------------------------------------------        
001000      * ORDER-INTAKE - DEALER ORDER PLACE/CHANGE/CANCEL BATCH RUN.        
001100      * READS THE DEALER ORDER TRANSACTION FILE, VALIDATES AND            
001200      * PRICES EACH REQUESTED CONFIGURATION AGAINST THE VEHICLE           
001300      * MODEL TABLES, MAINTAINS THE ORDER MASTER IN A WORKING             
001400      * STORAGE TABLE FOR THE LIFE OF THE RUN, AND AT END OF RUN          
001500      * SORTS THE ACCEPTED ORDERS BY DEALER FOR THE REPORT.               
001600      *-----------------------------------------------------------        
001700      * MAINTENANCE HISTORY                                               
001800      *-----------------------------------------------------------        
001900      * 061284 RFK  ORIG   INITIAL BALANCE-LINE INTAKE PROGRAM.           
002000      * 091785 RFK  CR0114 ADDED COMPATIBILITY RULE CHECKING (V4).        
002100      * 032288 DMN  CR0233 CHANGE-LIMIT ENFORCEMENT ADDED (BR-15).        
002200      * 070490 DMN  CR0301 MODEL-CHANGE RECAST AS CANCEL/PLACE.           
002300      * 111593 TLF  CR0388 DEALER QUOTA CHECK REWRITTEN (BR-01).          
002400      * 042696 TLF  CR0415 DEALER CONTROL-BREAK REPORT ADDED.             
002500      * 021998 PSV  Y2K01  EXPANDED ORDER-DATE TO 4-DIGIT YEAR.           
002600      * 091598 PSV  Y2K02  VERIFIED CENTURY WINDOW IN DATE MATH.          
002700      * 030300 PSV  CR0447 EST-DELIVERY-DATE RULE MOVED TO BR-03.         
002800      * 081402 MOK  CR0480 FIVE OPTION-CODE SLOTS (WAS THREE).            
002900      * 091503 TLF  CR0513 CR0233 SET THE CHANGE-LIMIT TEST TO            
003000      *                    TWO INSTEAD OF THREE AND CR0301 LEFT           
003100      *                    THE STATUS GATE AT "PLACED" ONLY -             
003200      *                    CORRECTED BOTH TO MATCH BR-15/BR-16.           
003300      *                    ALSO REWORKED CR0114'S COMPAT-PAIR             
003400      *                    BUILDER (550-CHECK-COMPAT) TO CARRY            
003500      *                    THE MODEL CODE AS A 6TH CANDIDATE, SO          
003600      *                    A MODEL-VERSUS-OPTION RULE CAN FIRE            
003700      *                    (WAS OPTION-VERSUS-OPTION ONLY).               
003800      * 021704 TLF  CR0521 CHANGE TXN WAS BLANKING COLOR/OPTIONS          
003900      *                    WHEN THE DEALER LEFT THEM OFF THE TXN -        
004000      *                    A BLANK FIELD NOW DEFAULTS FROM THE            
004100      *                    STORED ORDER SO IT IS KEPT AS-IS.              
004200      *                    ALSO CR0114'S REJECT LINE FOR AN               
004300      *                    INCOMPATIBLE PAIR NAMED NO OPTIONS -           
004400      *                    NOW BUILDS THE MESSAGE FROM THE RULE'S         
004500      *                    OWN DESCRIPTION OR THE TWO CODES.              
004600      *                    AND CR0388'S QUOTA COUNT WAS INCLUDING         
004700      *                    COMPLETED ORDERS AGAINST THE 50-UNIT           
004800      *                    CAP - NARROWED TO PLACED, SCHEDULED AND        
004900      *                    IN_PRODUCTION ONLY, PER BR-01.                 
005000      *-----------------------------------------------------------        
005100      *----------------------------------------------------------         
005200       ENVIRONMENT                 DIVISION.                              
005300      *-----------------------------------------------------------        
005400       CONFIGURATION               SECTION.                               
005500       SOURCE-COMPUTER.            IBM-4381.                              
005600       OBJECT-COMPUTER.            IBM-4381.                              
005700       SPECIAL-NAMES.                                                     
005800                                   C01 IS TOP-OF-FORM                     
005900                                   UPSI-0 ON  STATUS IS RERUN-RQ          
006000                                          OFF STATUS IS NORMAL.           
006100      *-----------------------------------------------------------        
006200       INPUT-OUTPUT                SECTION.                               
006300       FILE-CONTROL.                                                      
006400           SELECT  MODEL-FILE-IN                                          
006500                   ASSIGN TO "MODELIN"                                    
006600                   ORGANIZATION IS LINE SEQUENTIAL                        
006700                   FILE STATUS IS FS-MODEL.                               
006800                                                                          
006900           SELECT  COLOR-FILE-IN                                          
007000                   ASSIGN TO "COLORIN"                                    
007100                   ORGANIZATION IS LINE SEQUENTIAL                        
007200                   FILE STATUS IS FS-COLOR.                               
007300                                                                          
007400           SELECT  PKG-FILE-IN                                            
007500                   ASSIGN TO "PKGIN"                                      
007600                   ORGANIZATION IS LINE SEQUENTIAL                        
007700                   FILE STATUS IS FS-PKG.                                 
007800                                                                          
007900           SELECT  COMPAT-FILE-IN                                         
008000                   ASSIGN TO "COMPATIN"                                   
008100                   ORGANIZATION IS LINE SEQUENTIAL                        
008200                   FILE STATUS IS FS-COMPAT.                              
008300                                                                          
008400           SELECT  ORDTRAN-FILE-IN                                        
008500                   ASSIGN TO "ORDTRIN"                                    
008600                   ORGANIZATION IS LINE SEQUENTIAL                        
008700                   FILE STATUS IS FS-ORDTRAN.                             
008800                                                                          
008900           SELECT  ORDMAST-FILE-OUT                                       
009000                   ASSIGN TO "ORDMSOUT"                                   
009100                   ORGANIZATION IS LINE SEQUENTIAL                        
009200                   FILE STATUS IS FS-ORDMAST.                             
009300                                                                          
009400           SELECT  RUN-REPORT-OUT                                         
009500                   ASSIGN TO "RPTOUT"                                     
009600                   ORGANIZATION IS LINE SEQUENTIAL                        
009700                   FILE STATUS IS FS-REPORT.                              
009800                                                                          
009900      *----------------------------------------------------------         
010000       DATA                        DIVISION.                              
010100      *-----------------------------------------------------------        
010200       FILE                        SECTION.                               
010300       FD  MODEL-FILE-IN                                                  
010400           RECORD CONTAINS 90 CHARACTERS                                  
010500           DATA RECORD IS VEH-MODEL-REC.                                  
010600           COPY "COPYBOOKS/VehModel.cpy".                                 
010700                                                                          
010800       FD  COLOR-FILE-IN                                                  
010900           RECORD CONTAINS 60 CHARACTERS                                  
011000           DATA RECORD IS VEH-COLOR-REC.                                  
011100           COPY "COPYBOOKS/ColorOpt.cpy".                                 
011200                                                                          
011300       FD  PKG-FILE-IN                                                    
011400           RECORD CONTAINS 75 CHARACTERS                                  
011500           DATA RECORD IS VEH-PACKAGE-REC.                                
011600           COPY "COPYBOOKS/OptPkg.cpy".                                   
011700                                                                          
011800       FD  COMPAT-FILE-IN                                                 
011900           RECORD CONTAINS 120 CHARACTERS                                 
012000           DATA RECORD IS VEH-COMPAT-REC.                                 
012100           COPY "COPYBOOKS/CompatRul.cpy".                                
012200                                                                          
012300       FD  ORDTRAN-FILE-IN                                                
012400           RECORD CONTAINS 121 CHARACTERS                                 
012500           DATA RECORD IS SLS-ORDER-TRAN.                                 
012600           COPY "COPYBOOKS/OrdTran.cpy".                                  
012700                                                                          
012800       FD  ORDMAST-FILE-OUT                                               
012900           RECORD CONTAINS 182 CHARACTERS                                 
013000           DATA RECORD IS SLS-ORDER-MASTER.                               
013100           COPY "COPYBOOKS/OrdMast.cpy".                                  
013200                                                                          
013300       FD  RUN-REPORT-OUT                                                 
013400           RECORD CONTAINS 132 CHARACTERS                                 
013500           DATA RECORD IS RPT-LINE-OUT.                                   
013600       01  RPT-LINE-OUT                PIC X(132).                        
013700                                                                          
013800      *-----------------------------------------------------------        
013900       WORKING-STORAGE             SECTION.                               
014000      *-----------------------------------------------------------        
014100       01  WS-FILE-STATUSES.                                              
014200           05  FS-MODEL            PIC X(02).                             
014300           05  FS-COLOR            PIC X(02).                             
014400           05  FS-PKG              PIC X(02).                             
014500           05  FS-COMPAT           PIC X(02).                             
014600           05  FS-ORDTRAN          PIC X(02).                             
014700           05  FS-ORDMAST          PIC X(02).                             
014800           05  FS-REPORT           PIC X(02).                             
014900           05  FILLER              PIC X(06).                             
015000                                                                          
015100       01  WS-EOF-SWITCHES.                                               
015200           05  MODEL-EOF-SW        PIC X(01) VALUE "N".                   
015300               88  MODEL-EOF                 VALUE "Y".                   
015400           05  COLOR-EOF-SW        PIC X(01) VALUE "N".                   
015500               88  COLOR-EOF                 VALUE "Y".                   
015600           05  PKG-EOF-SW          PIC X(01) VALUE "N".                   
015700               88  PKG-EOF                   VALUE "Y".                   
015800           05  COMPAT-EOF-SW       PIC X(01) VALUE "N".                   
015900               88  COMPAT-EOF                VALUE "Y".                   
016000           05  ORDTRAN-EOF-SW      PIC X(01) VALUE "N".                   
016100               88  ORDTRAN-EOF               VALUE "Y".                   
016200           05  FILLER              PIC X(05).                             
016300                                                                          
016400       01  WS-COUNTERS.                                                   
016500           05  WS-TXN-READ-CNT     PIC 9(07)   COMP.                      
016600           05  WS-ORD-PLACED-CNT   PIC 9(07)   COMP.                      
016700           05  WS-ORD-CHANGED-CNT  PIC 9(07)   COMP.                      
016800           05  WS-ORD-CANCEL-CNT   PIC 9(07)   COMP.                      
016900           05  WS-ORD-REJECT-CNT   PIC 9(07)   COMP.                      
017000           05  WS-MODEL-CNT        PIC 9(04)   COMP.                      
017100           05  WS-COLOR-CNT        PIC 9(04)   COMP.                      
017200           05  WS-PKG-CNT          PIC 9(04)   COMP.                      
017300           05  WS-COMPAT-CNT       PIC 9(04)   COMP.                      
017400           05  WS-ORDER-CNT        PIC 9(04)   COMP.                      
017500           05  WS-SUB              PIC 9(04)   COMP.                      
017600           05  WS-ACTIVE-CNT       PIC 9(04)   COMP.                      
017700           05  FILLER              PIC X(04).                             
017800                                                                          
017900       01  WS-TOTALS.                                                     
018000           05  WS-GRAND-TOTAL-VAL  PIC S9(11)V99.                         
018100           05  WS-DEALER-TOTAL-VAL PIC S9(11)V99.                         
018200           05  WS-DEALER-PLACE-CNT PIC 9(05)   COMP.                      
018300           05  FILLER              PIC X(10).                             
018400                                                                          
018500       01  WS-VIOLATION-MSGS.                                             
018600           05  WS-MSG-1            PIC X(60) VALUE SPACES.                
018700           05  WS-MSG-2            PIC X(60) VALUE SPACES.                
018800           05  WS-MSG-CNT          PIC 9(01) COMP.                        
018900           05  FILLER              PIC X(09).                             
019000                                                                          
019100       01  WS-RUN-DATE.                                                   
019200           05  WS-RUN-DATE-8       PIC 9(08).                             
019300           05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-8.                     
019400               10  WS-RUN-YEAR     PIC 9(04).                             
019500               10  WS-RUN-MONTH    PIC 9(02).                             
019600               10  WS-RUN-DAY      PIC 9(02).                             
019700           05  FILLER              PIC X(08).                             
019800                                                                          
019900       01  WS-DELIVERY-WORK.                                              
020000           05  WS-MIN-DELIVERY-DATE                                       
020100                                   PIC 9(08).                             
020200           05  WS-REQ-DELIVERY-DATE                                       
020300                                   PIC 9(08).                             
020400           05  WS-REQ-DELIV-R REDEFINES WS-REQ-DELIVERY-DATE.             
020500               10  WS-RD-YEAR      PIC 9(04).                             
020600               10  WS-RD-MONTH     PIC 9(02).                             
020700               10  WS-RD-DAY       PIC 9(02).                             
020800           05  WS-LEAP-QUOT        PIC 9(04)   COMP.                      
020900           05  WS-LEAP-REM         PIC 9(04)   COMP.                      
021000           05  FILLER              PIC X(08).                             
021100                                                                          
021200       01  WS-ORDER-NUMBER-WORK.                                          
021300           05  WS-ORDER-NUMBER-X   PIC X(16).                             
021400           05  WS-ORDER-NUMBER-R REDEFINES WS-ORDER-NUMBER-X.             
021500               10  FILLER          PIC X(04).                             
021600               10  WS-ON-YEARMO    PIC 9(06).                             
021700               10  FILLER          PIC X(01).                             
021800               10  WS-ON-SEQ       PIC 9(05).                             
021900           05  WS-NEXT-ORDER-SEQ   PIC 9(05)   COMP.                      
022000           05  FILLER              PIC X(06).                             
022100                                                                          
022200       01  WS-CURRENT-TXN-WORK.                                           
022300           05  WS-DEALER-QUOTA-OK  PIC X(01).                             
022400               88  QUOTA-OK                  VALUE "Y".                   
022500           05  WS-VALID-CONFIG-SW  PIC X(01).                             
022600               88  CONFIG-VALID               VALUE "Y".                  
022700           05  WS-PRICE-QUOTE-WK   PIC S9(9)V99.                          
022800           05  WS-FOUND-SW         PIC X(01).                             
022900               88  ENTRY-FOUND               VALUE "Y".                   
023000           05  FILLER              PIC X(08).                             
023100                                                                          
023200      *-----------------------------------------------------------        
023300      * IN-MEMORY REFERENCE TABLES LOADED FROM SEQUENTIAL FILES.          
023400      *-----------------------------------------------------------        
023500       01  WT-MODEL-TAB.                                                  
023600           05  WT-MODEL-ENTRY OCCURS 20 TIMES                             
023700                               INDEXED BY WT-MODEL-IDX.                   
023800               10  WT-MODEL-CODE   PIC X(10).                             
023900               10  WT-MODEL-NAME   PIC X(30).                             
024000               10  WT-ACTIVE-FLAG  PIC X(01).                             
024100                   88  WT-MODEL-ACTIVE                                    
024200                                   VALUE "Y".                             
024300               10  WT-BASE-PRICE   PIC S9(9)V99.                          
024400                                                                          
024500       01  WT-COLOR-TAB.                                                  
024600           05  WT-COLOR-ENTRY  OCCURS 200 TIMES                           
024700                               INDEXED BY WT-COLOR-IDX.                   
024800               10  WT-COLOR-MODEL  PIC X(10).                             
024900               10  WT-COLOR-CODE   PIC X(10).                             
025000               10  WT-COLOR-NAME   PIC X(30).                             
025100                                                                          
025200       01  WT-PKG-TAB.                                                    
025300           05  WT-PKG-ENTRY    OCCURS 200 TIMES                           
025400                               INDEXED BY WT-PKG-IDX.                     
025500               10  WT-PKG-MODEL    PIC X(10).                             
025600               10  WT-PKG-CODE     PIC X(15).                             
025700               10  WT-PKG-NAME     PIC X(30).                             
025800               10  WT-PKG-PRICE    PIC S9(9)V99.                          
025900                                                                          
026000       01  WT-COMPAT-TAB.                                                 
026100           05  WT-COMPAT-ENTRY OCCURS 200 TIMES                           
026200                               INDEXED BY WT-COMPAT-IDX.                  
026300               10  WT-COMPAT-MODEL PIC X(10).                             
026400               10  WT-COMPAT-CD-A  PIC X(15).                             
026500               10  WT-COMPAT-CD-B  PIC X(15).                             
026600               10  WT-COMPAT-TYPE  PIC X(12).                             
026700                   88  WT-COMPAT-IS-INCOMPAT                              
026800                                   VALUE "INCOMPATIBLE".                  
026900               10  WT-COMPAT-DESC  PIC X(60).                             
027000                                                                          
027100      *-----------------------------------------------------------        
027200      * ORDER MASTER MAINTAINED IN MEMORY FOR THE LIFE OF THE RUN.        
027300      *-----------------------------------------------------------        
027400       01  WT-ORDER-TAB.                                                  
027500           05  WT-ORDER-ENTRY  OCCURS 2000 TIMES                          
027600                               INDEXED BY WT-ORDER-IDX.                   
027700               10  WT-ORD-NUMBER   PIC X(16).                             
027800               10  WT-ORD-DEALER   PIC X(10).                             
027900               10  WT-ORD-MODEL    PIC X(10).                             
028000               10  WT-ORD-COLOR    PIC X(10).                             
028100               10  WT-ORD-OPTIONS  OCCURS 5 TIMES PIC X(15).              
028200               10  WT-ORD-OPTIONS-R REDEFINES WT-ORD-OPTIONS              
028300                                   PIC X(75).                             
028400               10  WT-ORD-STATUS   PIC X(13).                             
028500               10  WT-ORD-DATE     PIC 9(08).                             
028600               10  WT-ORD-EST-DLVR PIC 9(08).                             
028700               10  WT-ORD-PRICE    PIC S9(9)V99.                          
028800               10  WT-ORD-CHG-CNT  PIC 9(01).                             
028900                                                                          
029000       01  WS-SORT-KEY-WORK.                                              
029100           05  WS-SORT-DEALER      PIC X(10).                             
029200           05  FILLER              PIC X(06).                             
029300                                                                          
029400       01  WS-SWAP-ENTRY           PIC X(162).                            
029500                                                                          
029600      *-----------------------------------------------------------        
029700      * CRUDE DAYS-IN-MONTH TABLE FOR THE 45-DAY DELIVERY-DATE            
029800      * CALCULATION (BR-03).  FEBRUARY ENTRY IS ADJUSTED IN LEAP          
029900      * YEARS BY 500-COMPUTE-DELIVERY-DATE BELOW.                         
030000      *-----------------------------------------------------------        
030100       01  WS-DAYS-IN-MONTH-TAB.                                          
030200           05  FILLER              PIC 9(02) VALUE 31.                    
030300           05  FILLER              PIC 9(02) VALUE 28.                    
030400           05  FILLER              PIC 9(02) VALUE 31.                    
030500           05  FILLER              PIC 9(02) VALUE 30.                    
030600           05  FILLER              PIC 9(02) VALUE 31.                    
030700           05  FILLER              PIC 9(02) VALUE 30.                    
030800           05  FILLER              PIC 9(02) VALUE 31.                    
030900           05  FILLER              PIC 9(02) VALUE 31.                    
031000           05  FILLER              PIC 9(02) VALUE 30.                    
031100           05  FILLER              PIC 9(02) VALUE 31.                    
031200           05  FILLER              PIC 9(02) VALUE 30.                    
031300           05  FILLER              PIC 9(02) VALUE 31.                    
031400       01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TAB.             
031500           05  WS-DIM-ENTRY        PIC 9(02) OCCURS 12 TIMES              
031600                                   INDEXED BY WS-DIM-IDX.                 
031700                                                                          
031800       01  WS-DELIVERY-CALC.                                              
031900           05  WS-DC-DAYS-LEFT     PIC 9(03)   COMP.                      
032000           05  WS-DC-YEAR          PIC 9(04)   COMP.                      
032100           05  WS-DC-MONTH         PIC 9(02)   COMP.                      
032200           05  WS-DC-DAY           PIC 9(02)   COMP.                      
032300           05  WS-DC-DIM           PIC 9(02)   COMP.                      
032400           05  FILLER              PIC X(06).                             
032500                                                                          
032600       01  WS-VALIDATE-WORK.                                              
032700           05  WS-SUB2             PIC 9(04)   COMP.                      
032800           05  WS-DEALER-CNT-WK    PIC 9(05)   COMP.                      
032900           05  WS-CD-A             PIC X(15).                             
033000           05  WS-CD-B             PIC X(15).                             
033100           05  FILLER              PIC X(08).                             
033200                                                                          
033300      *-----------------------------------------------------------        
033400      * V4 - THE MODEL CODE COUNTS AS A "PRESENT" CODE ON A               
033500      * COMPATIBILITY-RULE PAIR THE SAME AS A SELECTED OPTION, SO         
033600      * IT RIDES IN THE 6TH SLOT OF THE CANDIDATE TABLE BELOW.            
033700      *-----------------------------------------------------------        
033800       01  WS-COMPAT-CANDIDATES.                                          
033900           05  WS-COMPAT-CAND      PIC X(15) OCCURS 6 TIMES.              
034000           05  FILLER              PIC X(10).                             
034100                                                                          
034200       01  WS-PRINT-CTL.                                                  
034300           05  WS-LINE-CNT         PIC 9(03) COMP VALUE 99.               
034400           05  WS-PAGE-CNT         PIC 9(03) COMP VALUE ZERO.             
034500           05  FILLER              PIC X(06).                             
034600                                                                          
034700      *-----------------------------------------------------------        
034800       LINKAGE                    SECTION.                                
034900      *-----------------------------------------------------------        
035000       01  LK-PRICE-PARMS.                                                
035100           05  LK-BASE-PRICE       PIC S9(9)V99.                          
035200           05  LK-PACKAGE-PRICES   OCCURS 5 TIMES PIC S9(9)V99.           
035300           05  LK-PRICE-QUOTE      PIC S9(9)V99.                          
035400           05  FILLER              PIC X(04).                             
035500                                                                          
035600      *-----------------------------------------------------------        
035700      * REPORT LINE LAYOUTS (MOVE ... TO RPT-LINE-OUT).                   
035800      *-----------------------------------------------------------        
035900       01  RPT-TITLE.                                                     
036000           05  FILLER              PIC X(01) VALUE SPACES.                
036100           05  FILLER              PIC X(40)                              
036200               VALUE "ORDER INTAKE CONTROL REPORT - DATE ".               
036300           05  RPT-TITLE-DATE      PIC X(10).                             
036400           05  FILLER              PIC X(81) VALUE SPACES.                
036500                                                                          
036600       01  RPT-HEADER.                                                    
036700           05  FILLER              PIC X(01) VALUE SPACES.                
036800           05  FILLER              PIC X(16) VALUE "ORDER NUMBER".        
036900           05  FILLER              PIC X(11) VALUE "DEALER".              
037000           05  FILLER              PIC X(08) VALUE "ACTION".              
037100           05  FILLER              PIC X(13) VALUE "OUTCOME".             
037200           05  FILLER              PIC X(40) VALUE "MESSAGE".             
037300           05  FILLER              PIC X(43) VALUE SPACES.                
037400                                                                          
037500       01  RPT-DETAIL.                                                    
037600           05  FILLER              PIC X(01) VALUE SPACES.                
037700           05  RPT-D-ORDER-NO      PIC X(16).                             
037800           05  RPT-D-DEALER        PIC X(11).                             
037900           05  RPT-D-ACTION        PIC X(08).                             
038000           05  RPT-D-OUTCOME       PIC X(13).                             
038100           05  RPT-D-MESSAGE       PIC X(40).                             
038200           05  FILLER              PIC X(43) VALUE SPACES.                
038300                                                                          
038400       01  RPT-DEALER-BREAK.                                              
038500           05  FILLER              PIC X(03) VALUE SPACES.                
038600           05  FILLER              PIC X(11) VALUE "DEALER".              
038700           05  RPT-DB-DEALER       PIC X(10).                             
038800           05  FILLER              PIC X(05) VALUE "CNT".                 
038900           05  RPT-DB-CNT          PIC ZZ,ZZ9.                            
039000           05  FILLER              PIC X(05) VALUE "VALUE".               
039100           05  RPT-DB-VALUE        PIC $$$,$$$,$$9.99.                    
039200           05  FILLER              PIC X(74) VALUE SPACES.                
039300                                                                          
039400       01  RPT-TOTALS.                                                    
039500           05  FILLER              PIC X(02) VALUE SPACES.                
039600           05  RPT-T-CAPTION       PIC X(32).                             
039700           05  RPT-T-CNT-VALUE     PIC ZZZ,ZZZ,ZZ9.                       
039800           05  FILLER              PIC X(02) VALUE SPACES.                
039900           05  RPT-T-VALUE         PIC $$$,$$$,$$9.99.                    
040000           05  FILLER              PIC X(71) VALUE SPACES.                
040100                                                                          
040200      *----------------------------------------------------------         
040300       PROCEDURE                   DIVISION.                              
040400      *-----------------------------------------------------------        
040500      * MAIN LINE.                                                        
040600      *-----------------------------------------------------------        
040700       100-ORDER-INTAKE.                                                  
040800           PERFORM 200-INITIATE-INTAKE.                                   
040900           PERFORM 200-PROCEED-INTAKE                                     
041000                                   UNTIL ORDTRAN-EOF.                     
041100           PERFORM 200-TERMINATE-INTAKE.                                  
041200                                                                          
041300           STOP RUN.                                                      
041400                                                                          
041500      *-----------------------------------------------------------        
041600      * OPEN FILES, LOAD REFERENCE TABLES, PRIME THE TRANSACTION          
041700      * FILE, PRINT REPORT TITLE AND COLUMN HEADINGS.                     
041800      *-----------------------------------------------------------        
041900       200-INITIATE-INTAKE.                                               
042000           PERFORM 300-OPEN-ALL-FILES.                                    
042100           INITIALIZE WS-COUNTERS WS-TOTALS.                              
042200           MOVE 1                 TO WS-NEXT-ORDER-SEQ.                   
042300           ACCEPT   WS-RUN-DATE-8 FROM DATE YYYYMMDD.                     
042400           PERFORM  300-LOAD-MODEL-TABLE                                  
042500                                   THRU 300-LOAD-MODEL-TABLE-EXIT.        
042600           PERFORM  300-LOAD-COLOR-TABLE                                  
042700                                   THRU 300-LOAD-COLOR-TABLE-EXIT.        
042800           PERFORM  300-LOAD-PKG-TABLE                                    
042900                                   THRU 300-LOAD-PKG-TABLE-EXIT.          
043000           PERFORM  300-LOAD-COMPAT-TABLE                                 
043100                            THRU 300-LOAD-COMPAT-TABLE-EXIT.              
043200           PERFORM  600-PRINT-TITLE-AND-HEADERS.                          
043300           PERFORM  300-READ-ORDTRAN                                      
043400                                   THRU 300-READ-ORDTRAN-EXIT.            
043500                                                                          
043600      *-----------------------------------------------------------        
043700      * ONE TRANSACTION PER PASS - PLACE, CHANGE OR CANCEL.               
043800      *-----------------------------------------------------------        
043900       200-PROCEED-INTAKE.                                                
044000           ADD 1                   TO WS-TXN-READ-CNT.                    
044100           EVALUATE TRUE                                                  
044200               WHEN OT-PLACE                                              
044300                   PERFORM 400-PROCESS-PLACE                              
044400                                   THRU 400-PROCESS-PLACE-EXIT            
044500               WHEN OT-CHANGE                                             
044600                   PERFORM 400-PROCESS-CHANGE                             
044700                                   THRU 400-PROCESS-CHANGE-EXIT           
044800               WHEN OT-CANCEL                                             
044900                   PERFORM 400-PROCESS-CANCEL                             
045000                                   THRU 400-PROCESS-CANCEL-EXIT           
045100               WHEN OTHER                                                 
045200                   MOVE "INVALID TRANSACTION TYPE"                        
045300                                   TO WS-MSG-1                            
045400                   PERFORM 400-WRITE-REJECT                               
045500           END-EVALUATE.                                                  
045600           PERFORM 300-READ-ORDTRAN                                       
045700                                   THRU 300-READ-ORDTRAN-EXIT.            
045800                                                                          
045900      *-----------------------------------------------------------        
046000      * SORT THE ACCEPTED ORDERS BY DEALER, PRINT CONTROL BREAKS          
046100      * AND RUN TOTALS, WRITE THE FINAL ORDER MASTER FILE.                
046200      *-----------------------------------------------------------        
046300       200-TERMINATE-INTAKE.                                              
046400           PERFORM 300-SORT-ORDER-TABLE.                                  
046500           PERFORM 300-REPORT-BY-DEALER                                   
046600                                   THRU 300-REPORT-BY-DEALER-EXIT.        
046700           PERFORM 600-PRINT-GRAND-TOTALS.                                
046800           PERFORM 300-WRITE-ORDER-MASTER-FILE                            
046900                            THRU 300-WRITE-ORDER-MASTER-EXIT.             
047000           PERFORM 300-CLOSE-ALL-FILES.                                   
047100           DISPLAY "ORDER INTAKE RUN COMPLETE".                           
047200                                                                          
047300      *-----------------------------------------------------------        
047400       300-OPEN-ALL-FILES.                                                
047500           OPEN    INPUT   MODEL-FILE-IN                                  
047600                   INPUT   COLOR-FILE-IN                                  
047700                   INPUT   PKG-FILE-IN                                    
047800                   INPUT   COMPAT-FILE-IN                                 
047900                   INPUT   ORDTRAN-FILE-IN                                
048000                   OUTPUT  ORDMAST-FILE-OUT                               
048100                   OUTPUT  RUN-REPORT-OUT.                                
048200                                                                          
048300      *-----------------------------------------------------------        
048400       300-CLOSE-ALL-FILES.                                               
048500           CLOSE   MODEL-FILE-IN                                          
048600                   COLOR-FILE-IN                                          
048700                   PKG-FILE-IN                                            
048800                   COMPAT-FILE-IN                                         
048900                   ORDTRAN-FILE-IN                                        
049000                   ORDMAST-FILE-OUT                                       
049100                   RUN-REPORT-OUT.                                        
049200                                                                          
049300      *-----------------------------------------------------------        
049400      * LOAD ONE REFERENCE TABLE PER PARAGRAPH - SEQUENTIAL READ          
049500      * UNTIL AT END, GO TO THE PARAGRAPH EXIT.                           
049600      *-----------------------------------------------------------        
049700       300-LOAD-MODEL-TABLE.                                              
049800           READ MODEL-FILE-IN                                             
049900               AT END                                                     
050000                   SET MODEL-EOF   TO TRUE                                
050100                   GO TO 300-LOAD-MODEL-TABLE-EXIT.                       
050200           ADD 1                   TO WS-MODEL-CNT.                       
050300           SET  WT-MODEL-IDX       TO WS-MODEL-CNT.                       
050400           MOVE VM-MODEL-CODE   TO WT-MODEL-CODE (WT-MODEL-IDX).          
050500           MOVE VM-MODEL-NAME   TO WT-MODEL-NAME (WT-MODEL-IDX).          
050600           MOVE VM-ACTIVE-FLAG  TO WT-ACTIVE-FLAG (WT-MODEL-IDX).         
050700           MOVE VM-BASE-PRICE   TO WT-BASE-PRICE (WT-MODEL-IDX).          
050800           GO TO 300-LOAD-MODEL-TABLE.                                    
050900       300-LOAD-MODEL-TABLE-EXIT.                                         
051000           EXIT.                                                          
051100                                                                          
051200       300-LOAD-COLOR-TABLE.                                              
051300           READ COLOR-FILE-IN                                             
051400               AT END                                                     
051500                   SET COLOR-EOF   TO TRUE                                
051600                   GO TO 300-LOAD-COLOR-TABLE-EXIT.                       
051700           ADD 1                   TO WS-COLOR-CNT.                       
051800           SET  WT-COLOR-IDX       TO WS-COLOR-CNT.                       
051900           MOVE CO-MODEL-CODE   TO WT-COLOR-MODEL (WT-COLOR-IDX).         
052000           MOVE CO-COLOR-CODE   TO WT-COLOR-CODE (WT-COLOR-IDX).          
052100           MOVE CO-COLOR-NAME   TO WT-COLOR-NAME (WT-COLOR-IDX).          
052200           GO TO 300-LOAD-COLOR-TABLE.                                    
052300       300-LOAD-COLOR-TABLE-EXIT.                                         
052400           EXIT.                                                          
052500                                                                          
052600       300-LOAD-PKG-TABLE.                                                
052700           READ PKG-FILE-IN                                               
052800               AT END                                                     
052900                   SET PKG-EOF     TO TRUE                                
053000                   GO TO 300-LOAD-PKG-TABLE-EXIT.                         
053100           ADD 1                   TO WS-PKG-CNT.                         
053200           SET  WT-PKG-IDX         TO WS-PKG-CNT.                         
053300           MOVE PK-MODEL-CODE   TO WT-PKG-MODEL (WT-PKG-IDX).             
053400           MOVE PK-PACKAGE-CODE TO WT-PKG-CODE (WT-PKG-IDX).              
053500           MOVE PK-PACKAGE-NAME TO WT-PKG-NAME (WT-PKG-IDX).              
053600           MOVE PK-PACKAGE-PRICE                                          
053700                               TO WT-PKG-PRICE (WT-PKG-IDX).              
053800           GO TO 300-LOAD-PKG-TABLE.                                      
053900       300-LOAD-PKG-TABLE-EXIT.                                           
054000           EXIT.                                                          
054100                                                                          
054200       300-LOAD-COMPAT-TABLE.                                             
054300           READ COMPAT-FILE-IN                                            
054400               AT END                                                     
054500                   SET COMPAT-EOF  TO TRUE                                
054600                   GO TO 300-LOAD-COMPAT-TABLE-EXIT.                      
054700           ADD 1                   TO WS-COMPAT-CNT.                      
054800           SET  WT-COMPAT-IDX      TO WS-COMPAT-CNT.                      
054900           MOVE CR-MODEL-CODE TO WT-COMPAT-MODEL (WT-COMPAT-IDX).         
055000           MOVE CR-OPTION-CODE-A                                          
055100                       TO WT-COMPAT-CD-A (WT-COMPAT-IDX).                 
055200           MOVE CR-OPTION-CODE-B                                          
055300                       TO WT-COMPAT-CD-B (WT-COMPAT-IDX).                 
055400           MOVE CR-RULE-TYPE    TO WT-COMPAT-TYPE (WT-COMPAT-IDX).        
055500           MOVE CR-RULE-DESC    TO WT-COMPAT-DESC (WT-COMPAT-IDX).        
055600           GO TO 300-LOAD-COMPAT-TABLE.                                   
055700       300-LOAD-COMPAT-TABLE-EXIT.                                        
055800           EXIT.                                                          
055900                                                                          
056000      *-----------------------------------------------------------        
056100       300-READ-ORDTRAN.                                                  
056200           READ ORDTRAN-FILE-IN                                           
056300               AT END                                                     
056400                   SET ORDTRAN-EOF TO TRUE                                
056500                   GO TO 300-READ-ORDTRAN-EXIT.                           
056600       300-READ-ORDTRAN-EXIT.                                             
056700           EXIT.                                                          
056800                                                                          
056900      *-----------------------------------------------------------        
057000      * IN-MEMORY BUBBLE SORT OF THE ORDER TABLE BY DEALER ID -           
057100      * SMALL ENOUGH TABLE (2000 ENTRIES MAX) THAT AN INTERNAL            
057200      * SORT VERB IS NOT WARRANTED FOR A NIGHTLY DEALER REPORT.           
057300      *-----------------------------------------------------------        
057400       300-SORT-ORDER-TABLE.                                              
057500           IF WS-ORDER-CNT < 2                                            
057600               GO TO 300-SORT-ORDER-TABLE-EXIT.                           
057700           PERFORM 350-BUBBLE-PASS                                        
057800                       WS-ORDER-CNT TIMES.                                
057900       300-SORT-ORDER-TABLE-EXIT.                                         
058000           EXIT.                                                          
058100                                                                          
058200       350-BUBBLE-PASS.                                                   
058300           SET  WT-ORDER-IDX       TO 1.                                  
058400       350-BUBBLE-PASS-LOOP.                                              
058500           IF WT-ORDER-IDX NOT < WS-ORDER-CNT                             
058600               GO TO 350-BUBBLE-PASS-EXIT.                                
058700           IF WT-ORD-DEALER (WT-ORDER-IDX) >                              
058800                   WT-ORD-DEALER (WT-ORDER-IDX + 1)                       
058900               PERFORM 350-SWAP-ENTRIES.                                  
059000           SET  WT-ORDER-IDX       UP BY 1.                               
059100           GO TO 350-BUBBLE-PASS-LOOP.                                    
059200       350-BUBBLE-PASS-EXIT.                                              
059300           EXIT.                                                          
059400                                                                          
059500       350-SWAP-ENTRIES.                                                  
059600           MOVE WT-ORDER-ENTRY (WT-ORDER-IDX)                             
059700                               TO WS-SWAP-ENTRY.                          
059800           MOVE WT-ORDER-ENTRY (WT-ORDER-IDX + 1)                         
059900                               TO WT-ORDER-ENTRY (WT-ORDER-IDX).          
060000           MOVE WS-SWAP-ENTRY TO WT-ORDER-ENTRY (WT-ORDER-IDX+1).         
060100                                                                          
060200      *-----------------------------------------------------------        
060300      * PER-DEALER CONTROL BREAK OVER THE SORTED ORDER TABLE.             
060400      *-----------------------------------------------------------        
060500       300-REPORT-BY-DEALER.                                              
060600           IF WS-ORDER-CNT = 0                                            
060700               GO TO 300-REPORT-BY-DEALER-EXIT.                           
060800           SET  WT-ORDER-IDX       TO 1.                                  
060900           MOVE WT-ORD-DEALER (1)  TO WS-SORT-DEALER.                     
061000           MOVE 0                  TO WS-DEALER-TOTAL-VAL                 
061100                                      WS-DEALER-PLACE-CNT.                
061200       300-DEALER-LOOP.                                                   
061300           IF WT-ORDER-IDX > WS-ORDER-CNT                                 
061400               PERFORM 600-PRINT-DEALER-BREAK                             
061500               GO TO 300-REPORT-BY-DEALER-EXIT.                           
061600           IF WT-ORD-DEALER (WT-ORDER-IDX) NOT = WS-SORT-DEALER           
061700               PERFORM 600-PRINT-DEALER-BREAK                             
061800               MOVE WT-ORD-DEALER (WT-ORDER-IDX)                          
061900                                   TO WS-SORT-DEALER                      
062000               MOVE 0              TO WS-DEALER-TOTAL-VAL                 
062100                                      WS-DEALER-PLACE-CNT.                
062200           ADD  1                  TO WS-DEALER-PLACE-CNT.                
062300           ADD  WT-ORD-PRICE (WT-ORDER-IDX)                               
062400                                   TO WS-DEALER-TOTAL-VAL.                
062500           ADD  WT-ORD-PRICE (WT-ORDER-IDX)                               
062600                                   TO WS-GRAND-TOTAL-VAL.                 
062700           SET  WT-ORDER-IDX       UP BY 1.                               
062800           GO TO 300-DEALER-LOOP.                                         
062900       300-REPORT-BY-DEALER-EXIT.                                         
063000           EXIT.                                                          
063100                                                                          
063200      *-----------------------------------------------------------        
063300      * FLUSH THE IN-MEMORY ORDER TABLE TO THE MASTER FILE.               
063400      *-----------------------------------------------------------        
063500       300-WRITE-ORDER-MASTER-FILE.                                       
063600           IF WS-ORDER-CNT = 0                                            
063700               GO TO 300-WRITE-ORDER-MASTER-EXIT.                         
063800           SET  WT-ORDER-IDX       TO 1.                                  
063900       300-WRITE-MASTER-LOOP.                                             
064000           IF WT-ORDER-IDX > WS-ORDER-CNT                                 
064100               GO TO 300-WRITE-ORDER-MASTER-EXIT.                         
064200           MOVE SPACES             TO SLS-ORDER-MASTER.                   
064300           MOVE WT-ORD-NUMBER (WT-ORDER-IDX)                              
064400                                   TO OM-ORDER-NUMBER.                    
064500           MOVE WT-ORD-DEALER (WT-ORDER-IDX)                              
064600                                   TO OM-DEALER-ID.                       
064700           MOVE WT-ORD-MODEL (WT-ORDER-IDX)                               
064800                                   TO OM-MODEL-CODE.                      
064900           MOVE WT-ORD-COLOR (WT-ORDER-IDX)                               
065000                                   TO OM-COLOR-CODE.                      
065100           MOVE WT-ORD-OPTIONS-R (WT-ORDER-IDX)                           
065200                                   TO OM-OPTION-CODES.                    
065300           MOVE WT-ORD-STATUS (WT-ORDER-IDX)                              
065400                                   TO OM-ORDER-STATUS.                    
065500           MOVE WT-ORD-DATE (WT-ORDER-IDX)                                
065600                                   TO OM-ORDER-DATE.                      
065700           MOVE WT-ORD-EST-DLVR (WT-ORDER-IDX)                            
065800                                   TO OM-EST-DELIVERY-DATE.               
065900           MOVE WT-ORD-PRICE (WT-ORDER-IDX)                               
066000                                   TO OM-PRICE-QUOTE.                     
066100           MOVE WT-ORD-CHG-CNT (WT-ORDER-IDX)                             
066200                                   TO OM-CHANGE-COUNT.                    
066300           WRITE SLS-ORDER-MASTER.                                        
066400           SET  WT-ORDER-IDX       UP BY 1.                               
066500           GO TO 300-WRITE-MASTER-LOOP.                                   
066600       300-WRITE-ORDER-MASTER-EXIT.                                       
066700           EXIT.                                                          
066800                                                                          
066900      *-----------------------------------------------------------        
067000      * PLACE - VALIDATE, PRICE, NUMBER, AND ADD TO THE TABLE.            
067100      *-----------------------------------------------------------        
067200       400-PROCESS-PLACE.                                                 
067300           MOVE SPACES             TO WS-MSG-1 WS-MSG-2.                  
067400           PERFORM 500-VALIDATE-CONFIG                                    
067500                                   THRU 500-VALIDATE-CONFIG-EXIT.         
067600           IF NOT CONFIG-VALID                                            
067700               PERFORM 400-WRITE-REJECT                                   
067800               GO TO 400-PROCESS-PLACE-EXIT.                              
067900           PERFORM 500-CHECK-DEALER-QUOTA                                 
068000                            THRU 500-CHECK-DEALER-QUOTA-EXIT.             
068100           IF NOT QUOTA-OK                                                
068200               MOVE "DEALER QUOTA OF 50 UNITS EXCEEDED FOR MODEL"         
068300                                   TO WS-MSG-1                            
068400               PERFORM 400-WRITE-REJECT                                   
068500               GO TO 400-PROCESS-PLACE-EXIT.                              
068600           IF WS-ORDER-CNT NOT < 2000                                     
068700               MOVE "ORDER TABLE FULL - RUN ORDER-INTAKE AGAIN"           
068800                                   TO WS-MSG-1                            
068900               PERFORM 400-WRITE-REJECT                                   
069000               GO TO 400-PROCESS-PLACE-EXIT.                              
069100           PERFORM 500-PRICE-ORDER THRU 500-PRICE-ORDER-EXIT.             
069200           PERFORM 500-ASSIGN-ORDER-NUMBER                                
069300                                   THRU 500-ASSIGN-ORDER-NUM-EXIT.        
069400           PERFORM 500-COMPUTE-DELIVERY-DATE                              
069500                                   THRU 500-COMPUTE-DELIVERY-EXIT.        
069600           ADD  1                  TO WS-ORDER-CNT.                       
069700           SET  WT-ORDER-IDX       TO WS-ORDER-CNT.                       
069800           MOVE WS-ORDER-NUMBER-X TO WT-ORD-NUMBER (WT-ORDER-IDX).        
069900           MOVE OT-DEALER-ID    TO WT-ORD-DEALER (WT-ORDER-IDX).          
070000           MOVE OT-MODEL-CODE      TO WT-ORD-MODEL (WT-ORDER-IDX).        
070100           MOVE OT-COLOR-CODE      TO WT-ORD-COLOR (WT-ORDER-IDX).        
070200           MOVE OT-OPTION-CODES-R                                         
070300                            TO WT-ORD-OPTIONS-R (WT-ORDER-IDX).           
070400           MOVE "PLACED"        TO WT-ORD-STATUS (WT-ORDER-IDX).          
070500           MOVE WS-RUN-DATE-8      TO WT-ORD-DATE (WT-ORDER-IDX).         
070600           MOVE WS-REQ-DELIVERY-DATE                                      
070700                             TO WT-ORD-EST-DLVR (WT-ORDER-IDX).           
070800           MOVE WS-PRICE-QUOTE-WK  TO WT-ORD-PRICE (WT-ORDER-IDX).        
070900           MOVE 0               TO WT-ORD-CHG-CNT (WT-ORDER-IDX).         
071000           ADD  1                  TO WS-ORD-PLACED-CNT.                  
071100           MOVE WS-ORDER-NUMBER-X  TO RPT-D-ORDER-NO.                     
071200           MOVE OT-DEALER-ID       TO RPT-D-DEALER.                       
071300           MOVE "PLACE"            TO RPT-D-ACTION.                       
071400           MOVE "ACCEPTED"         TO RPT-D-OUTCOME.                      
071500           MOVE SPACES             TO RPT-D-MESSAGE.                      
071600           PERFORM 600-PRINT-DETAIL-LINE.                                 
071700       400-PROCESS-PLACE-EXIT.                                            
071800           EXIT.                                                          
071900                                                                          
072000      *-----------------------------------------------------------        
072100      * CHANGE - MODEL SWITCH IS A CANCEL/PLACE PAIR (BR-14);             
072200      * OTHERWISE APPLY IN PLACE SUBJECT TO BR-15 AND BR-16.              
072300      *-----------------------------------------------------------        
072400       400-PROCESS-CHANGE.                                                
072500           MOVE SPACES             TO WS-MSG-1 WS-MSG-2.                  
072600           MOVE OT-ORDER-NUMBER    TO WS-ORDER-NUMBER-X.                  
072700           PERFORM 500-LOCATE-ORDER                                       
072800                                   THRU 500-LOCATE-ORDER-EXIT.            
072900           IF NOT ENTRY-FOUND                                             
073000               MOVE "ORDER NUMBER NOT ON FILE"                            
073100                                   TO WS-MSG-1                            
073200               PERFORM 400-WRITE-REJECT                                   
073300               GO TO 400-PROCESS-CHANGE-EXIT.                             
073400           IF WT-ORD-STATUS (WT-ORDER-IDX) NOT = "PLACED" AND             
073500              WT-ORD-STATUS (WT-ORDER-IDX) NOT = "SCHEDULED"              
073600               MOVE "ORDER NOT PLACED/SCHEDULED - CANNOT CHANGE"          
073700                                   TO WS-MSG-1                            
073800               PERFORM 400-WRITE-REJECT                                   
073900               GO TO 400-PROCESS-CHANGE-EXIT.                             
074000           IF WT-ORD-CHG-CNT (WT-ORDER-IDX) NOT < 3                       
074100               MOVE "CHANGE LIMIT OF THREE ALREADY REACHED"               
074200                                   TO WS-MSG-1                            
074300               PERFORM 400-WRITE-REJECT                                   
074400               GO TO 400-PROCESS-CHANGE-EXIT.                             
074500           IF OT-MODEL-CODE NOT = WT-ORD-MODEL (WT-ORDER-IDX)             
074600               PERFORM 400-CANCEL-FOR-MODEL-CHANGE                        
074700               PERFORM 400-PROCESS-PLACE                                  
074800                                   THRU 400-PROCESS-PLACE-EXIT            
074900               GO TO 400-PROCESS-CHANGE-EXIT.                             
075000      *-----------------------------------------------------------        
075100      * A BLANK COLOR OR OPTION LIST ON THE CHANGE TXN MEANS              
075200      * "KEEP CURRENT" - DEFAULT IT FROM THE STORED ORDER BEFORE          
075300      * VALIDATION/PRICING SO THE UNCHANGED FIELD IS NOT RE-              
075400      * VALIDATED AS IF IT WERE NEW AND IS NOT DISTURBED BELOW.           
075500      *-----------------------------------------------------------        
075600           IF OT-COLOR-CODE = SPACES                                      
075700               MOVE WT-ORD-COLOR (WT-ORDER-IDX) TO OT-COLOR-CODE.         
075800           IF OT-OPTION-CODES-R = SPACES                                  
075900               MOVE WT-ORD-OPTIONS-R (WT-ORDER-IDX)                       
076000                                   TO OT-OPTION-CODES-R.                  
076100           PERFORM 500-VALIDATE-CONFIG                                    
076200                                   THRU 500-VALIDATE-CONFIG-EXIT.         
076300           IF NOT CONFIG-VALID                                            
076400               PERFORM 400-WRITE-REJECT                                   
076500               GO TO 400-PROCESS-CHANGE-EXIT.                             
076600           PERFORM 500-PRICE-ORDER THRU 500-PRICE-ORDER-EXIT.             
076700           MOVE OT-COLOR-CODE      TO WT-ORD-COLOR (WT-ORDER-IDX).        
076800           MOVE OT-OPTION-CODES-R                                         
076900                            TO WT-ORD-OPTIONS-R (WT-ORDER-IDX).           
077000           MOVE WS-PRICE-QUOTE-WK  TO WT-ORD-PRICE (WT-ORDER-IDX).        
077100           ADD  1               TO WT-ORD-CHG-CNT (WT-ORDER-IDX).         
077200           ADD  1                  TO WS-ORD-CHANGED-CNT.                 
077300           MOVE WT-ORD-NUMBER (WT-ORDER-IDX) TO RPT-D-ORDER-NO.           
077400           MOVE OT-DEALER-ID       TO RPT-D-DEALER.                       
077500           MOVE "CHANGE"           TO RPT-D-ACTION.                       
077600           MOVE "ACCEPTED"         TO RPT-D-OUTCOME.                      
077700           MOVE SPACES             TO RPT-D-MESSAGE.                      
077800           PERFORM 600-PRINT-DETAIL-LINE.                                 
077900       400-PROCESS-CHANGE-EXIT.                                           
078000           EXIT.                                                          
078100                                                                          
078200      *-----------------------------------------------------------        
078300      * BR-14 SUPPORT - CANCEL THE OLD ENTRY BEFORE THE NEW MODEL         
078400      * IS PLACED AS A FRESH ORDER BY 400-PROCESS-PLACE.                  
078500      *-----------------------------------------------------------        
078600       400-CANCEL-FOR-MODEL-CHANGE.                                       
078700           MOVE "CANCELLED"     TO WT-ORD-STATUS (WT-ORDER-IDX).          
078800           ADD  1                  TO WS-ORD-CANCEL-CNT.                  
078900           MOVE WT-ORD-NUMBER (WT-ORDER-IDX) TO RPT-D-ORDER-NO.           
079000           MOVE OT-DEALER-ID       TO RPT-D-DEALER.                       
079100           MOVE "CHANGE"           TO RPT-D-ACTION.                       
079200           MOVE "MODEL-SWAP"       TO RPT-D-OUTCOME.                      
079300           MOVE "MODEL CODE CHANGED - OLD ORDER CANCELLED"                
079400                                   TO RPT-D-MESSAGE.                      
079500           PERFORM 600-PRINT-DETAIL-LINE.                                 
079600                                                                          
079700      *-----------------------------------------------------------        
079800      * CANCEL - ONLY PLACED OR SCHEDULED ORDERS MAY BE CANCELLED.        
079900      *-----------------------------------------------------------        
080000       400-PROCESS-CANCEL.                                                
080100           MOVE SPACES             TO WS-MSG-1 WS-MSG-2.                  
080200           MOVE OT-ORDER-NUMBER    TO WS-ORDER-NUMBER-X.                  
080300           PERFORM 500-LOCATE-ORDER                                       
080400                                   THRU 500-LOCATE-ORDER-EXIT.            
080500           IF NOT ENTRY-FOUND                                             
080600               MOVE "ORDER NUMBER NOT ON FILE"                            
080700                                   TO WS-MSG-1                            
080800               PERFORM 400-WRITE-REJECT                                   
080900               GO TO 400-PROCESS-CANCEL-EXIT.                             
081000           IF WT-ORD-STATUS (WT-ORDER-IDX) NOT = "PLACED" AND             
081100              WT-ORD-STATUS (WT-ORDER-IDX) NOT = "SCHEDULED"              
081200               MOVE "ORDER PAST THE POINT WHERE IT CAN CANCEL"            
081300                                   TO WS-MSG-1                            
081400               PERFORM 400-WRITE-REJECT                                   
081500               GO TO 400-PROCESS-CANCEL-EXIT.                             
081600           MOVE "CANCELLED"     TO WT-ORD-STATUS (WT-ORDER-IDX).          
081700           ADD  1                  TO WS-ORD-CANCEL-CNT.                  
081800           MOVE WT-ORD-NUMBER (WT-ORDER-IDX) TO RPT-D-ORDER-NO.           
081900           MOVE OT-DEALER-ID       TO RPT-D-DEALER.                       
082000           MOVE "CANCEL"           TO RPT-D-ACTION.                       
082100           MOVE "ACCEPTED"         TO RPT-D-OUTCOME.                      
082200           MOVE SPACES             TO RPT-D-MESSAGE.                      
082300           PERFORM 600-PRINT-DETAIL-LINE.                                 
082400       400-PROCESS-CANCEL-EXIT.                                           
082500           EXIT.                                                          
082600                                                                          
082700      *-----------------------------------------------------------        
082800      * WRITE ONE REJECTED-TRANSACTION LINE TO THE CONTROL REPORT.        
082900      *-----------------------------------------------------------        
083000       400-WRITE-REJECT.                                                  
083100           ADD  1                  TO WS-ORD-REJECT-CNT.                  
083200           MOVE OT-ORDER-NUMBER    TO RPT-D-ORDER-NO.                     
083300           MOVE OT-DEALER-ID       TO RPT-D-DEALER.                       
083400           MOVE OT-TXN-TYPE        TO RPT-D-ACTION.                       
083500           MOVE "REJECTED"         TO RPT-D-OUTCOME.                      
083600           MOVE WS-MSG-1           TO RPT-D-MESSAGE.                      
083700           PERFORM 600-PRINT-DETAIL-LINE.                                 
083800                                                                          
083900      *-----------------------------------------------------------        
084000      * V1-V4 CONFIGURATION VALIDATION AGAINST THE REFERENCE              
084100      * TABLES LOADED AT START OF RUN.                                    
084200      *-----------------------------------------------------------        
084300       500-VALIDATE-CONFIG.                                               
084400           MOVE "Y"                TO WS-VALID-CONFIG-SW.                 
084500           PERFORM 550-FIND-MODEL  THRU 550-FIND-MODEL-EXIT.              
084600           IF NOT ENTRY-FOUND                                             
084700               MOVE "N"             TO WS-VALID-CONFIG-SW                 
084800               MOVE "MODEL CODE NOT ON FILE"                              
084900                                   TO WS-MSG-1                            
085000               GO TO 500-VALIDATE-CONFIG-EXIT.                            
085100           IF NOT WT-MODEL-ACTIVE (WT-MODEL-IDX)                          
085200               MOVE "N"             TO WS-VALID-CONFIG-SW                 
085300               MOVE "MODEL IS NO LONGER IN ACTIVE PRODUCTION"             
085400                                   TO WS-MSG-1                            
085500               GO TO 500-VALIDATE-CONFIG-EXIT.                            
085600           PERFORM 550-FIND-COLOR  THRU 550-FIND-COLOR-EXIT.              
085700           IF NOT ENTRY-FOUND                                             
085800               MOVE "N"             TO WS-VALID-CONFIG-SW                 
085900               MOVE "COLOR CODE NOT OFFERED FOR THIS MODEL"               
086000                                   TO WS-MSG-1                            
086100               GO TO 500-VALIDATE-CONFIG-EXIT.                            
086200           PERFORM 550-CHECK-PACKAGES                                     
086300                                   THRU 550-CHECK-PACKAGES-EXIT.          
086400           IF NOT CONFIG-VALID                                            
086500               GO TO 500-VALIDATE-CONFIG-EXIT.                            
086600           PERFORM 550-CHECK-COMPAT THRU 550-CHECK-COMPAT-EXIT.           
086700       500-VALIDATE-CONFIG-EXIT.                                          
086800           EXIT.                                                          
086900                                                                          
087000      *-----------------------------------------------------------        
087100      * V3 - EVERY NON-BLANK OPTION CODE MUST BE A PACKAGE THAT           
087200      * THIS MODEL OFFERS.                                                
087300      *-----------------------------------------------------------        
087400       550-CHECK-PACKAGES.                                                
087500           SET WS-SUB              TO 1.                                  
087600       550-CHECK-PACKAGES-LOOP.                                           
087700           IF WS-SUB > 5                                                  
087800               GO TO 550-CHECK-PACKAGES-EXIT.                             
087900           IF OT-OPTION-CODES (WS-SUB) = SPACES                           
088000               SET WS-SUB           UP BY 1                               
088100               GO TO 550-CHECK-PACKAGES-LOOP.                             
088200           PERFORM 550-FIND-PACKAGE                                       
088300                                   THRU 550-FIND-PACKAGE-EXIT.            
088400           IF NOT ENTRY-FOUND                                             
088500               MOVE "N"             TO WS-VALID-CONFIG-SW                 
088600               MOVE "OPTION PACKAGE NOT OFFERED FOR MODEL"                
088700                                   TO WS-MSG-1                            
088800               GO TO 550-CHECK-PACKAGES-EXIT.                             
088900           SET WS-SUB               UP BY 1.                              
089000           GO TO 550-CHECK-PACKAGES-LOOP.                                 
089100       550-CHECK-PACKAGES-EXIT.                                           
089200           EXIT.                                                          
089300                                                                          
089400      *-----------------------------------------------------------        
089500      * V4 - NO PRESENT PAIR MAY BE MARKED INCOMPATIBLE, WHERE A          
089600      * CODE IS "PRESENT" IF IT IS A SELECTED OPTION CODE OR THE          
089700      * MODEL CODE ITSELF (SLOT 6) - A COMPAT RULE MAY PIT THE            
089800      * MODEL AGAINST AN OPTION, NOT JUST OPTION AGAINST OPTION.          
089900      *-----------------------------------------------------------        
090000       550-CHECK-COMPAT.                                                  
090100           MOVE OT-OPTION-CODES-R  TO WS-COMPAT-CANDIDATES.               
090200           MOVE OT-MODEL-CODE      TO WS-COMPAT-CAND (6).                 
090300           SET WS-SUB               TO 1.                                 
090400       550-CHECK-COMPAT-OUTER.                                            
090500           IF WS-SUB > 6                                                  
090600               GO TO 550-CHECK-COMPAT-EXIT.                               
090700           IF WS-COMPAT-CAND (WS-SUB) = SPACES                            
090800               SET WS-SUB           UP BY 1                               
090900               GO TO 550-CHECK-COMPAT-OUTER.                              
091000           MOVE WS-COMPAT-CAND (WS-SUB)                                   
091100                                   TO WS-CD-A.                            
091200           SET WS-SUB2              TO 1.                                 
091300       550-CHECK-COMPAT-INNER.                                            
091400           IF WS-SUB2 > 6                                                 
091500               SET WS-SUB           UP BY 1                               
091600               GO TO 550-CHECK-COMPAT-OUTER.                              
091700           IF WS-SUB2 = WS-SUB                                            
091800                OR WS-COMPAT-CAND (WS-SUB2) = SPACES                      
091900               SET WS-SUB2          UP BY 1                               
092000               GO TO 550-CHECK-COMPAT-INNER.                              
092100           MOVE WS-COMPAT-CAND (WS-SUB2)                                  
092200                                   TO WS-CD-B.                            
092300           PERFORM 550-FIND-COMPAT-PAIR                                   
092400                                   THRU 550-FIND-COMPAT-PAIR-EXIT.        
092500           IF ENTRY-FOUND                                                 
092600                AND WT-COMPAT-IS-INCOMPAT (WT-COMPAT-IDX)                 
092700               MOVE "N"             TO WS-VALID-CONFIG-SW                 
092800               PERFORM 550-BUILD-COMPAT-MSG                               
092900                                   THRU 550-BUILD-COMPAT-MSG-EXIT         
093000               GO TO 550-CHECK-COMPAT-EXIT.                               
093100           SET WS-SUB2              UP BY 1.                              
093200           GO TO 550-CHECK-COMPAT-INNER.                                  
093300       550-CHECK-COMPAT-EXIT.                                             
093400           EXIT.                                                          
093500                                                                          
093600      *-----------------------------------------------------------        
093700      * V4 - REJECTION TEXT NAMES THE INCOMPATIBLE PAIR.  USES THE        
093800      * RULE'S OWN CR-RULE-DESC WHEN THE DEALER FILE CARRIED ONE,         
093900      * ELSE BUILDS "A IS INCOMPATIBLE WITH B" FROM THE TWO CODES.        
094000      *-----------------------------------------------------------        
094100       550-BUILD-COMPAT-MSG.                                              
094200           IF WT-COMPAT-DESC (WT-COMPAT-IDX) = SPACES                     
094300               STRING WS-CD-A            DELIMITED BY SPACE               
094400                      " IS INCOMPATIBLE WITH "                            
094500                                          DELIMITED BY SIZE               
094600                      WS-CD-B            DELIMITED BY SPACE               
094700                      INTO WS-MSG-1                                       
094800           ELSE                                                           
094900               MOVE WT-COMPAT-DESC (WT-COMPAT-IDX)                        
095000                                   TO WS-MSG-1.                           
095100       550-BUILD-COMPAT-MSG-EXIT.                                         
095200           EXIT.                                                          
095300                                                                          
095400      *-----------------------------------------------------------        
095500      * BR-01 - NO DEALER MAY HOLD MORE THAN 50 UNCANCELLED ORDERS        
095600      * OF THE SAME MODEL AT ONE TIME.                                    
095700      *-----------------------------------------------------------        
095800       500-CHECK-DEALER-QUOTA.                                            
095900           MOVE "Y"                TO WS-DEALER-QUOTA-OK.                 
096000           MOVE 0                  TO WS-DEALER-CNT-WK.                   
096100           IF WS-ORDER-CNT = 0                                            
096200               GO TO 500-CHECK-DEALER-QUOTA-EXIT.                         
096300           SET WT-ORDER-IDX         TO 1.                                 
096400       500-QUOTA-LOOP.                                                    
096500           IF WT-ORDER-IDX > WS-ORDER-CNT                                 
096600               GO TO 500-QUOTA-LOOP-DONE.                                 
096700           IF WT-ORD-DEALER (WT-ORDER-IDX) = OT-DEALER-ID AND             
096800              WT-ORD-MODEL (WT-ORDER-IDX) = OT-MODEL-CODE AND             
096900              (WT-ORD-STATUS (WT-ORDER-IDX) = "PLACED" OR                 
097000               WT-ORD-STATUS (WT-ORDER-IDX) = "SCHEDULED" OR              
097100               WT-ORD-STATUS (WT-ORDER-IDX) = "IN_PRODUCTION")            
097200               ADD 1                TO WS-DEALER-CNT-WK.                  
097300           SET WT-ORDER-IDX         UP BY 1.                              
097400           GO TO 500-QUOTA-LOOP.                                          
097500       500-QUOTA-LOOP-DONE.                                               
097600           IF WS-DEALER-CNT-WK NOT < 50                                   
097700               MOVE "N"             TO WS-DEALER-QUOTA-OK.                
097800       500-CHECK-DEALER-QUOTA-EXIT.                                       
097900           EXIT.                                                          
098000                                                                          
098100      *-----------------------------------------------------------        
098200      * U1 PRICING - BASE PRICE PLUS EACH SELECTED PACKAGE PRICE,         
098300      * COMPUTED BY THE QUOTE-PRICE SUBPROGRAM.                           
098400      *-----------------------------------------------------------        
098500       500-PRICE-ORDER.                                                   
098600           MOVE WT-BASE-PRICE (WT-MODEL-IDX) TO LK-BASE-PRICE.            
098700           MOVE 0                  TO LK-PACKAGE-PRICES (1)               
098800                                      LK-PACKAGE-PRICES (2)               
098900                                      LK-PACKAGE-PRICES (3)               
099000                                      LK-PACKAGE-PRICES (4)               
099100                                      LK-PACKAGE-PRICES (5).              
099200           SET WS-SUB               TO 1.                                 
099300       500-PRICE-LOOP.                                                    
099400           IF WS-SUB > 5                                                  
099500               GO TO 500-PRICE-LOOP-DONE.                                 
099600           IF OT-OPTION-CODES (WS-SUB) NOT = SPACES                       
099700               PERFORM 550-FIND-PACKAGE                                   
099800                                   THRU 550-FIND-PACKAGE-EXIT             
099900               IF ENTRY-FOUND                                             
100000                   MOVE WT-PKG-PRICE (WT-PKG-IDX)                         
100100                                   TO LK-PACKAGE-PRICES (WS-SUB)          
100200               END-IF                                                     
100300           END-IF.                                                        
100400           SET WS-SUB               UP BY 1.                              
100500           GO TO 500-PRICE-LOOP.                                          
100600       500-PRICE-LOOP-DONE.                                               
100700           CALL "QuotePrice" USING LK-PRICE-PARMS.                        
100800           MOVE LK-PRICE-QUOTE     TO WS-PRICE-QUOTE-WK.                  
100900       500-PRICE-ORDER-EXIT.                                              
101000           EXIT.                                                          
101100                                                                          
101200      *-----------------------------------------------------------        
101300      * ORDER NUMBER FORMAT ORD-YYYYMM-NNNNN (BR-02 NUMBERING).           
101400      *-----------------------------------------------------------        
101500       500-ASSIGN-ORDER-NUMBER.                                           
101600           MOVE "ORD-"             TO WS-ORDER-NUMBER-X (1:4).            
101700           MOVE WS-RUN-YEAR        TO WS-ON-YEARMO (1:4).                 
101800           MOVE WS-RUN-MONTH       TO WS-ON-YEARMO (5:2).                 
101900           MOVE "-"                TO WS-ORDER-NUMBER-X (11:1).           
102000           MOVE WS-NEXT-ORDER-SEQ  TO WS-ON-SEQ.                          
102100           ADD  1                  TO WS-NEXT-ORDER-SEQ.                  
102200       500-ASSIGN-ORDER-NUM-EXIT.                                         
102300           EXIT.                                                          
102400                                                                          
102500      *-----------------------------------------------------------        
102600      * BR-03 - ESTIMATED DELIVERY IS 45 CALENDAR DAYS FROM THE           
102700      * RUN DATE.  FEBRUARY IS BUMPED TO 29 IN LEAP YEARS BY THE          
102800      * USUAL DIV-BY-4/DIV-BY-100/DIV-BY-400 SHOP RULE.                   
102900      *-----------------------------------------------------------        
103000       500-COMPUTE-DELIVERY-DATE.                                         
103100           MOVE WS-RUN-YEAR        TO WS-DC-YEAR.                         
103200           MOVE WS-RUN-MONTH       TO WS-DC-MONTH.                        
103300           MOVE WS-RUN-DAY         TO WS-DC-DAY.                          
103400           MOVE 45                 TO WS-DC-DAYS-LEFT.                    
103500       500-DELIVERY-ADD-LOOP.                                             
103600           IF WS-DC-DAYS-LEFT = 0                                         
103700               GO TO 500-DELIVERY-ADD-DONE.                               
103800           SET WS-DIM-IDX           TO WS-DC-MONTH.                       
103900           MOVE WS-DIM-ENTRY (WS-DIM-IDX)                                 
104000                                   TO WS-DC-DIM.                          
104100           DIVIDE WS-DC-YEAR BY 4  GIVING WS-LEAP-QUOT                    
104200                                   REMAINDER WS-LEAP-REM.                 
104300           IF WS-DC-MONTH = 2 AND WS-LEAP-REM = 0                         
104400               MOVE 29             TO WS-DC-DIM.                          
104500           ADD  1                  TO WS-DC-DAY.                          
104600           SUBTRACT 1              FROM WS-DC-DAYS-LEFT.                  
104700           IF WS-DC-DAY > WS-DC-DIM                                       
104800               MOVE 1               TO WS-DC-DAY                          
104900               ADD 1                TO WS-DC-MONTH                        
105000               IF WS-DC-MONTH > 12                                        
105100                   MOVE 1           TO WS-DC-MONTH                        
105200                   ADD 1            TO WS-DC-YEAR                         
105300               END-IF                                                     
105400           END-IF.                                                        
105500           GO TO 500-DELIVERY-ADD-LOOP.                                   
105600       500-DELIVERY-ADD-DONE.                                             
105700           MOVE WS-DC-YEAR         TO WS-RD-YEAR.                         
105800           MOVE WS-DC-MONTH        TO WS-RD-MONTH.                        
105900           MOVE WS-DC-DAY          TO WS-RD-DAY.                          
106000       500-COMPUTE-DELIVERY-EXIT.                                         
106100           EXIT.                                                          
106200                                                                          
106300      *-----------------------------------------------------------        
106400      * LOCATE AN EXISTING ORDER BY NUMBER FOR CHANGE/CANCEL.             
106500      *-----------------------------------------------------------        
106600       500-LOCATE-ORDER.                                                  
106700           MOVE "N"                TO WS-FOUND-SW.                        
106800           IF WS-ORDER-CNT = 0                                            
106900               GO TO 500-LOCATE-ORDER-EXIT.                               
107000           SET WT-ORDER-IDX         TO 1.                                 
107100       500-LOCATE-LOOP.                                                   
107200           IF WT-ORDER-IDX > WS-ORDER-CNT                                 
107300               GO TO 500-LOCATE-ORDER-EXIT.                               
107400           IF WT-ORD-NUMBER (WT-ORDER-IDX) = OT-ORDER-NUMBER              
107500               MOVE "Y"             TO WS-FOUND-SW                        
107600               GO TO 500-LOCATE-ORDER-EXIT.                               
107700           SET WT-ORDER-IDX         UP BY 1.                              
107800           GO TO 500-LOCATE-LOOP.                                         
107900       500-LOCATE-ORDER-EXIT.                                             
108000           EXIT.                                                          
108100                                                                          
108200      *-----------------------------------------------------------        
108300      * TABLE LOOKUPS SHARED BY THE VALIDATION PARAGRAPHS ABOVE.          
108400      *-----------------------------------------------------------        
108500       550-FIND-MODEL.                                                    
108600           MOVE "N"                TO WS-FOUND-SW.                        
108700           SET  WT-MODEL-IDX       TO 1.                                  
108800           SEARCH WT-MODEL-ENTRY                                          
108900               AT END                                                     
109000                   GO TO 550-FIND-MODEL-EXIT                              
109100               WHEN WT-MODEL-CODE (WT-MODEL-IDX) = OT-MODEL-CODE          
109200                   MOVE "Y"         TO WS-FOUND-SW.                       
109300       550-FIND-MODEL-EXIT.                                               
109400           EXIT.                                                          
109500                                                                          
109600       550-FIND-COLOR.                                                    
109700           MOVE "N"                TO WS-FOUND-SW.                        
109800           SET  WT-COLOR-IDX       TO 1.                                  
109900           SEARCH WT-COLOR-ENTRY                                          
110000               AT END                                                     
110100                   GO TO 550-FIND-COLOR-EXIT                              
110200               WHEN WT-COLOR-MODEL (WT-COLOR-IDX) = OT-MODEL-CODE         
110300                AND WT-COLOR-CODE (WT-COLOR-IDX) = OT-COLOR-CODE          
110400                   MOVE "Y"         TO WS-FOUND-SW.                       
110500       550-FIND-COLOR-EXIT.                                               
110600           EXIT.                                                          
110700                                                                          
110800       550-FIND-PACKAGE.                                                  
110900           MOVE "N"                TO WS-FOUND-SW.                        
111000           SET  WT-PKG-IDX         TO 1.                                  
111100           SEARCH WT-PKG-ENTRY                                            
111200               AT END                                                     
111300                   GO TO 550-FIND-PACKAGE-EXIT                            
111400               WHEN WT-PKG-MODEL (WT-PKG-IDX) = OT-MODEL-CODE             
111500                AND WT-PKG-CODE (WT-PKG-IDX) =                            
111600                            OT-OPTION-CODES (WS-SUB)                      
111700                   MOVE "Y"         TO WS-FOUND-SW.                       
111800       550-FIND-PACKAGE-EXIT.                                             
111900           EXIT.                                                          
112000                                                                          
112100       550-FIND-COMPAT-PAIR.                                              
112200           MOVE "N"                TO WS-FOUND-SW.                        
112300           SET  WT-COMPAT-IDX      TO 1.                                  
112400           SEARCH WT-COMPAT-ENTRY                                         
112500               AT END                                                     
112600                   GO TO 550-FIND-COMPAT-PAIR-EXIT                        
112700               WHEN WT-COMPAT-MODEL (WT-COMPAT-IDX)                       
112800                            = OT-MODEL-CODE                               
112900                AND WT-COMPAT-CD-A (WT-COMPAT-IDX) = WS-CD-A              
113000                AND WT-COMPAT-CD-B (WT-COMPAT-IDX) = WS-CD-B              
113100                   MOVE "Y"         TO WS-FOUND-SW.                       
113200       550-FIND-COMPAT-PAIR-EXIT.                                         
113300           EXIT.                                                          
113400                                                                          
113500      *-----------------------------------------------------------        
113600      * REPORT PRINT PARAGRAPHS - TITLE/HEADER ON PAGE ONE AND            
113700      * WHEN THE 55-LINE PAGE FILLS, DETAIL AND CONTROL LINES AS          
113800      * THE RUN PROGRESSES.                                               
113900      *-----------------------------------------------------------        
114000       600-PRINT-TITLE-AND-HEADERS.                                       
114100           ADD  1                  TO WS-PAGE-CNT.                        
114200           MOVE WS-RUN-MONTH       TO RPT-TITLE-DATE (1:2).               
114300           MOVE "/"                TO RPT-TITLE-DATE (3:1).               
114400           MOVE WS-RUN-DAY         TO RPT-TITLE-DATE (4:2).               
114500           MOVE "/"                TO RPT-TITLE-DATE (6:1).               
114600           MOVE WS-RUN-YEAR        TO RPT-TITLE-DATE (7:4).               
114700           IF WS-PAGE-CNT = 1                                             
114800               MOVE RPT-TITLE       TO RPT-LINE-OUT                       
114900               WRITE RPT-LINE-OUT AFTER ADVANCING C01                     
115000           ELSE                                                           
115100               MOVE RPT-TITLE       TO RPT-LINE-OUT                       
115200               WRITE RPT-LINE-OUT AFTER ADVANCING PAGE                    
115300           END-IF.                                                        
115400           MOVE SPACES             TO RPT-LINE-OUT.                       
115500           WRITE RPT-LINE-OUT AFTER ADVANCING 1.                          
115600           MOVE RPT-HEADER         TO RPT-LINE-OUT.                       
115700           WRITE RPT-LINE-OUT AFTER ADVANCING 1.                          
115800           MOVE SPACES             TO RPT-LINE-OUT.                       
115900           WRITE RPT-LINE-OUT AFTER ADVANCING 1.                          
116000           MOVE 4                  TO WS-LINE-CNT.                        
116100                                                                          
116200      *-----------------------------------------------------------        
116300       600-PRINT-DETAIL-LINE.                                             
116400           IF WS-LINE-CNT NOT < 55                                        
116500               PERFORM 600-PRINT-TITLE-AND-HEADERS.                       
116600           MOVE RPT-DETAIL         TO RPT-LINE-OUT.                       
116700           WRITE RPT-LINE-OUT AFTER ADVANCING 1.                          
116800           ADD  1                  TO WS-LINE-CNT.                        
116900                                                                          
117000      *-----------------------------------------------------------        
117100       600-PRINT-DEALER-BREAK.                                            
117200           IF WS-LINE-CNT NOT < 55                                        
117300               PERFORM 600-PRINT-TITLE-AND-HEADERS.                       
117400           MOVE WS-SORT-DEALER     TO RPT-DB-DEALER.                      
117500           MOVE WS-DEALER-PLACE-CNT                                       
117600                                   TO RPT-DB-CNT.                         
117700           MOVE WS-DEALER-TOTAL-VAL                                       
117800                                   TO RPT-DB-VALUE.                       
117900           MOVE RPT-DEALER-BREAK   TO RPT-LINE-OUT.                       
118000           WRITE RPT-LINE-OUT AFTER ADVANCING 1.                          
118100           ADD  1                  TO WS-LINE-CNT.                        
118200                                                                          
118300      *-----------------------------------------------------------        
118400       600-PRINT-GRAND-TOTALS.                                            
118500           MOVE SPACES             TO RPT-LINE-OUT.                       
118600           WRITE RPT-LINE-OUT AFTER ADVANCING 1.                          
118700           MOVE SPACES             TO RPT-T-VALUE.                        
118800           MOVE "TRANSACTIONS READ"                                       
118900                                   TO RPT-T-CAPTION.                      
119000           MOVE WS-TXN-READ-CNT    TO RPT-T-CNT-VALUE.                    
119100           MOVE RPT-TOTALS         TO RPT-LINE-OUT.                       
119200           WRITE RPT-LINE-OUT AFTER ADVANCING 1.                          
119300           MOVE "ORDERS PLACED"    TO RPT-T-CAPTION.                      
119400           MOVE WS-ORD-PLACED-CNT  TO RPT-T-CNT-VALUE.                    
119500           MOVE RPT-TOTALS         TO RPT-LINE-OUT.                       
119600           WRITE RPT-LINE-OUT AFTER ADVANCING 1.                          
119700           MOVE "ORDERS CHANGED"   TO RPT-T-CAPTION.                      
119800           MOVE WS-ORD-CHANGED-CNT TO RPT-T-CNT-VALUE.                    
119900           MOVE RPT-TOTALS         TO RPT-LINE-OUT.                       
120000           WRITE RPT-LINE-OUT AFTER ADVANCING 1.                          
120100           MOVE "ORDERS CANCELLED" TO RPT-T-CAPTION.                      
120200           MOVE WS-ORD-CANCEL-CNT  TO RPT-T-CNT-VALUE.                    
120300           MOVE RPT-TOTALS         TO RPT-LINE-OUT.                       
120400           WRITE RPT-LINE-OUT AFTER ADVANCING 1.                          
120500           MOVE "TRANSACTIONS REJECTED"                                   
120600                                   TO RPT-T-CAPTION.                      
120700           MOVE WS-ORD-REJECT-CNT  TO RPT-T-CNT-VALUE.                    
120800           MOVE RPT-TOTALS         TO RPT-LINE-OUT.                       
120900           WRITE RPT-LINE-OUT AFTER ADVANCING 1.                          
121000           MOVE SPACES             TO RPT-T-CNT-VALUE.                    
121100           MOVE "GRAND TOTAL ORDER VALUE"                                 
121200                                   TO RPT-T-CAPTION.                      
121300           MOVE WS-GRAND-TOTAL-VAL TO RPT-T-VALUE.                        
121400           MOVE RPT-TOTALS         TO RPT-LINE-OUT.                       
121500           WRITE RPT-LINE-OUT AFTER ADVANCING 1.                          
